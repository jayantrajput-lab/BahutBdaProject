000010*****************************************************************
000020* CPYCMN.CPYBK
000030*****************************************************************
000040* COMMON WORKING STORAGE - SHARED BY ALL SMSREG PROGRAMS
000050* FILE STATUS CONDITIONS, RUN SWITCHES AND LITERALS.
000060*****************************************************************
000070* MODIFICATION HISTORY
000080*****************************************************************
000090* TAG    DATE       DEV    DESCRIPTION
000100*------  ---------  -----  ----------------------------------- *
000110* SR1PL4 02/05/2019 PELIM  - PCRSMSREG-152 - REMOVED THE UNUSED
000120*                            WK-T-FIELD-SCAN STAGING TABLE ADDED
000130*                            UNDER SR1PL2 - THE EXTRACT-FIELDS
000140*                            ENGINE IN TRFRFLD WORKS DIRECTLY ON
000150*                            SCALAR FIELDS AND NEVER TOOK IT UP.
000160*----------------------------------------------------------------*
000170* SR1PL3 02/05/2019 PELIM  - PCRSMSREG-152 - PULLED THE TWO SCAN
000180*                            SUBSCRIPTS OUT OF WK-N-COMMON-
000190*                            COUNTERS AND MADE THEM STANDALONE
000200*                            77-LEVEL ITEMS - THEY ARE SET AND
000210*                            TESTED FAR MORE OFTEN THAN THE REST
000220*                            OF THE GROUP AND DO NOT NEED TO
000230*                            MOVE AS A UNIT WITH IT.
000240*---------------------------------------------------------------*
000250* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2
000260*                          - PCRSMSREG-118
000270*                          - Added WK-T-FIELD-SCAN table for
000280*                            the field-extraction engine (removed
000290*                            under SR1PL4, never used).
000300*---------------------------------------------------------------*
000310* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1
000320*                          - INITIAL VERSION
000330*---------------------------------------------------------------*
000340 77  WK-N-SUB1                    PIC 9(04) COMP.
000350 77  WK-N-SUB2                    PIC 9(04) COMP.
000360 01  WK-C-COMMON-STATUS.
000370     05  WK-C-FILE-STATUS         PIC X(02).
000380         88  WK-C-SUCCESSFUL             VALUE "00".
000390         88  WK-C-END-OF-FILE            VALUE "10".
000400         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
000410         88  WK-C-DUPLICATE-KEY          VALUE "22".
000420     05  FILLER                    PIC X(08).

000430 01  WK-C-COMMON-SWITCHES.
000440     05  WK-C-FOUND-SW             PIC X(01) VALUE "N".
000450         88  WK-C-FOUND                  VALUE "Y".
000460         88  WK-C-NOT-FOUND               VALUE "N".
000470     05  WK-C-MATCH-SW             PIC X(01) VALUE "N".
000480         88  WK-C-MATCHED                VALUE "Y".
000490         88  WK-C-NOT-MATCHED             VALUE "N".
000500     05  WK-C-EOF-SW               PIC X(01) VALUE "N".
000510         88  WK-C-AT-EOF                 VALUE "Y".
000520     05  FILLER                    PIC X(08).

000530 01  WK-N-COMMON-COUNTERS.
000540     05  WK-N-LEN                  PIC 9(04) COMP.
000550     05  WK-N-POS                  PIC 9(04) COMP.
000560     05  FILLER                    PIC X(08).

000570 01  WK-C-COMMON-LITERALS.
000580     05  C-STATUS-DRAFT            PIC X(08) VALUE "DRAFT".
000590     05  C-STATUS-PENDING          PIC X(08) VALUE "PENDING".
000600     05  C-STATUS-APPROVED         PIC X(08) VALUE "APPROVED".
000610     05  C-STATUS-REJECTED         PIC X(08) VALUE "REJECTED".
000620     05  C-STATUS-FAILED           PIC X(08) VALUE "FAILED".
000630     05  C-CATEGORY-OTHER          PIC X(13) VALUE "OTHER".


