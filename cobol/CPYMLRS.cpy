000010*  CPYMLRS.CPYBK
000020*  I-O FORMAT: MLRSR   FROM FILE MERCHANT-LOOKUP-RESULT-FILE
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2 - INITIAL VERSION
000090*                          - ONE ROW PER LOOKUP RESULT, OR PER
000100*                            TABLE ROW WHEN THE REQUEST WAS
000110*                            "LIST ALL".
000120*---------------------------------------------------------------*
000130     05  MLRS-RECORD                  PIC X(80).
000140*
000150     05  MLRSR REDEFINES MLRS-RECORD.
000160         06  MLRS-MERCHANT-NAME       PIC X(60).
000170         06  MLRS-CATEGORY            PIC X(13).
000180         06  FILLER                   PIC X(07).

