000010*  CPYMCAT.CPYBK
000020*  I-O FORMAT: MCATR   FROM FILE MERCHANT-CATEGORY-FILE
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2 - INITIAL VERSION
000090*                          - Merchant-to-category learning
000100*                            table for TRFMCAT.
000110*---------------------------------------------------------------*
000120     05  MCAT-RECORD                  PIC X(90).
000130*
000140     05  MCATR REDEFINES MCAT-RECORD.
000150         06  MCAT-ID                  PIC 9(09).
000160*                                  SURROGATE KEY
000170         06  MCAT-MERCHANT-NAME       PIC X(60).
000180*                                  CANONICAL MERCHANT NAME,
000190*                                  STORED UPPER-CASE, UNIQUE
000200         06  MCAT-CATEGORY            PIC X(13).
000210             88  MCAT-CATEGORY-FOOD          VALUE "FOOD".
000220             88  MCAT-CATEGORY-HEALTH        VALUE "HEALTH".
000230             88  MCAT-CATEGORY-SHOPPING      VALUE "SHOPPING".
000240             88  MCAT-CATEGORY-TRAVEL        VALUE "TRAVEL".
000250             88  MCAT-CATEGORY-ENTMT         VALUE "ENTERTAINMENT".
000260             88  MCAT-CATEGORY-BILLS         VALUE "BILLS".
000270             88  MCAT-CATEGORY-SALARY        VALUE "SALARY".
000280             88  MCAT-CATEGORY-TRANSFER      VALUE "TRANSFER".
000290             88  MCAT-CATEGORY-FUEL          VALUE "FUEL".
000300             88  MCAT-CATEGORY-GROCERIES     VALUE "GROCERIES".
000310             88  MCAT-CATEGORY-OTHER         VALUE "OTHER".
000320         06  FILLER                   PIC X(08).

