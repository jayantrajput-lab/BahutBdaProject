000010*  CPYSMSI.CPYBK
000020*  I-O FORMAT: SMSIR   FROM FILE SMS-INPUT-FILE OF LIBRARY SMSREGLB
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000090*---------------------------------------------------------------*
000100     05  SMSI-RECORD                  PIC X(540).
000110*
000120     05  SMSIR REDEFINES SMSI-RECORD.
000130         06  SMSI-SMS-TITLE           PIC X(30).
000140*                                  SMS SENDER HEADER
000150         06  SMSI-MSG                 PIC X(500).
000160*                                  RAW SMS TEXT
000170         06  FILLER                   PIC X(10).

