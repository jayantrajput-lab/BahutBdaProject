000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFPATN.
000050 AUTHOR.         RONALD SEAH TL.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   03 AUG 1988.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  BATCH DRIVER - PATTERN LIFECYCLE MAINTENANCE.
000120*               CLASSIC OLD-MASTER/TRANSACTION UPDATE: LOADS
000130*               BANK-FILE AND PATTERN-FILE INTO WORKING-STORAGE
000140*               TABLES ONCE, APPLIES EACH REQUEST ON PATTERN-
000150*               REQUEST-FILE AGAINST THE TABLES (SAVE-DRAFT,
000160*               SAVE-PENDING, TO-PENDING, UPDATE-DRAFT, APPROVE,
000170*               REJECT, OR ONE OF THE FOUR LIST-BY-STATUS
000180*               REQUESTS), THEN AT END-OF-RUN REWRITES BOTH
000190*               TABLES OUT TO BANK-FILE-NEW AND PATTERN-FILE-NEW
000200*               IN FULL - TABLE ORDER PRESERVED THROUGHOUT, AS
000210*               PATTERN-SELECTION SCANNING (TRFRPTN) DEPENDS ON
000220*               IT.
000230*
000240*=================================================================
000250* HISTORY OF MODIFICATION:
000260*=================================================================
000270* TAG    DATE       DEV     DESCRIPTION
000280*------  ---------  ------  ---------------------------------- *
000290* SR1PL3 02/05/2019 PELIM   - PCRSMSREG-152
000300*                           - C000-UPDATE-UNCONDITIONAL-ROUTINE
000310*                             (UPDATEDRAFT/UPDATEPATTERNTOPENDING)
000320*                             WAS REJECTING THE WHOLE REQUEST WHEN
000330*                             THE BANK COULD NOT BE RE-RESOLVED.
000340*                             THE HARD-ERROR/REJECT BEHAVIOR OF
000350*                             BUSINESS RULE 7 BELONGS TO THE
000360*                             CREATE PATH ONLY - HERE A FAILED
000370*                             RE-RESOLVE NOW JUST LEAVES THE
000380*                             STORED BANK-ID ALONE AND THE REST
000390*                             OF THE UNCONDITIONAL OVERWRITE AND
000400*                             STATUS CHANGE STILL APPLY, THE SAME
000410*                             AS D000-UPDATE-PARTIAL-ROUTINE.
000420*-----------------------------------------------------------------
000430* SR1PL1 02/11/2018 PELIM   - SMSREG PHASE 1 - PCRSMSREG-004
000440*                           - REPURPOSED THE OLD ADVISORY-
000450*                             PATTERN MAINTENANCE JOB AS THE
000460*                             MAKER/CHECKER PATTERN LIFECYCLE
000470*                             BATCH JOB (DRAFT/PENDING/APPROVED/
000480*                             REJECTED/FAILED).  BANK AUTO-
000490*                             CREATE ADDED (BUSINESS RULE 7).
000500*-----------------------------------------------------------------
000510* Y2K001 25/11/1998 TSC.LEE  - YEAR 2000 REMEDIATION
000520*                           - NO DATE FIELDS ON PATTERN OR BANK
000530*                             RECORDS; REVIEWED, NO CHANGE
000540*                             REQUIRED.
000550*-----------------------------------------------------------------
000560* BK0311 12/07/1990 TSC.LEE  - ADDED THE APPROVE/REJECT PARTIAL-
000570*                             UPDATE PATH SEPARATELY FROM THE
000580*                             UNCONDITIONAL DRAFT/PENDING UPDATE
000590*                             PATH AT THE REGIONAL OFFICE'S
000600*                             REQUEST.
000610*-----------------------------------------------------------------
000620* BK0101 03/08/1988 RSEAHTL  - INITIAL VERSION
000630*=================================================================
000640*
000650 EJECT
000660**********************
000670 ENVIRONMENT DIVISION.
000680**********************
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.  IBM-AS400.
000710 OBJECT-COMPUTER.  IBM-AS400.
000720 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000730                   UPSI-0 IS UPSI-SWITCH-0
000740                     ON  STATUS IS U0-ON
000750                     OFF STATUS IS U0-OFF.

000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT BANK-FILE ASSIGN TO BANKF
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS  IS WK-C-FILE-STATUS.
000810     SELECT BANK-FILE-NEW ASSIGN TO BANKFN
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS  IS WK-C-FILE-STATUS.
000840     SELECT PATTERN-FILE ASSIGN TO PATNF
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS  IS WK-C-FILE-STATUS.
000870     SELECT PATTERN-FILE-NEW ASSIGN TO PATNFN
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS  IS WK-C-FILE-STATUS.
000900     SELECT PATTERN-REQUEST-FILE ASSIGN TO PATQF
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS  IS WK-C-FILE-STATUS.
000930     SELECT LIST-OUTPUT-FILE ASSIGN TO PATLF
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS  IS WK-C-FILE-STATUS.

000960***************
000970 DATA DIVISION.
000980***************
000990 FILE SECTION.
001000*******************
001010 FD  BANK-FILE
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD.
001040 01  BANK-REC.
001050     COPY CPYBANK.

001060 FD  BANK-FILE-NEW
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD.
001090 01  BANK-NEW-REC.
001100     COPY CPYBANK.

001110 FD  PATTERN-FILE
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD.
001140 01  PATTERN-REC.
001150     COPY CPYPATN.

001160 FD  PATTERN-FILE-NEW
001170     RECORDING MODE IS F
001180     LABEL RECORDS ARE STANDARD.
001190 01  PATTERN-NEW-REC.
001200     COPY CPYPATN.

001210 FD  PATTERN-REQUEST-FILE
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD.
001240 01  PATTERN-REQUEST-REC.
001250     COPY CPYPATQ.

001260 FD  LIST-OUTPUT-FILE
001270     RECORDING MODE IS F
001280     LABEL RECORDS ARE STANDARD.
001290 01  LIST-OUTPUT-REC.
001300     COPY CPYPATN.

001310 WORKING-STORAGE SECTION.
001320*************************
001330 01  FILLER                          PIC X(24)        VALUE
001340     "** PROGRAM TRFPATN **".

001350 01  WK-C-COMMON.
001360     COPY CPYCMN.

001370 01  WK-C-CASE-TABLE.
001380     05  WK-C-LOWER-ALPHA             PIC X(26) VALUE
001390         "abcdefghijklmnopqrstuvwxyz".
001400     05  WK-C-UPPER-ALPHA             PIC X(26) VALUE
001410         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001420     05  FILLER                       PIC X(08).

001430 01  WK-C-RUN-SWITCHES.
001440     05  WK-C-PATQ-EOF-SW             PIC X(01) VALUE "N".
001450         88  WK-C-PATQ-AT-EOF             VALUE "Y".
001460     05  FILLER                       PIC X(08).

001470 01  WK-N-CONTROL-TOTALS.
001480     05  WK-N-CT-READ                 PIC 9(07) COMP.
001490     05  WK-N-CT-SAVED                PIC 9(07) COMP.
001500     05  WK-N-CT-UPDATED              PIC 9(07) COMP.
001510     05  WK-N-CT-CHECKED              PIC 9(07) COMP.
001520     05  WK-N-CT-LISTED               PIC 9(07) COMP.
001530     05  WK-N-CT-REJECTED-REQ         PIC 9(07) COMP.
001540     05  WK-N-CT-BANKS-CREATED        PIC 9(07) COMP.
001550     05  FILLER                       PIC X(08).

001560* -------- BANK TABLE, LOADED ONCE, REWRITTEN IN FULL AT END ---*
001570 01  WK-T-BANK-TABLE.
001580     05  WK-T-BANK-ENTRY OCCURS 300 TIMES
001590             INDEXED BY WK-X-BANK.
001600         10  WK-T-BANK-ID             PIC 9(09).
001610         10  WK-T-BANK-NAME           PIC X(60).
001620 01  WK-N-BANK-COUNT                  PIC 9(04) COMP VALUE ZERO.

001630* -------- PATTERN TABLE, LOADED ONCE, REWRITTEN IN FULL AT END-*
001640 01  WK-T-PATN-TABLE.
001650     05  WK-T-PATN-ENTRY OCCURS 500 TIMES
001660             INDEXED BY WK-X-PATN.
001670         10  WK-T-PATN-ID             PIC 9(09).
001680         10  WK-T-PATN-BANK-ID        PIC 9(09).
001690         10  WK-T-PATN-STATUS         PIC X(08).
001700         10  WK-T-PATN-SMS-TITLE      PIC X(30).
001710         10  WK-T-PATN-REGEX          PIC X(500).
001720         10  WK-T-PATN-SAMPLE         PIC X(300).
001730         10  WK-T-PATN-DFLT-BANK      PIC X(60).
001740         10  WK-T-PATN-DFLT-MERCH     PIC X(60).
001750         10  WK-T-PATN-DFLT-TXTYPE    PIC X(10).
001760         10  WK-T-PATN-DFLT-MSGTYPE   PIC X(20).
001770         10  WK-T-PATN-DFLT-MSGSUB    PIC X(20).
001780 01  WK-N-PATN-COUNT                  PIC 9(04) COMP VALUE ZERO.
001790 01  WK-N-NEXT-PATN-ID                PIC 9(09) COMP VALUE ZERO.

001800* -------- BANK-RESOLUTION WORK AREA (BUSINESS RULE 7) ----------*
001810 01  WK-C-RESOLVE-SWITCHES.
001820     05  WK-C-BANK-FOUND-SW           PIC X(01) VALUE "N".
001830         88  WK-C-BANK-WAS-FOUND          VALUE "Y".
001840     05  WK-C-BANK-RESOLVE-FAILED-SW  PIC X(01) VALUE "N".
001850         88  WK-C-BANK-RESOLVE-FAILED     VALUE "Y".
001860     05  FILLER                       PIC X(08).

001870 01  WK-N-RESOLVED-BANK-ID            PIC 9(09) COMP VALUE ZERO.

001880 01  WK-C-UC-TITLE-AREA.
001890     05  WK-C-UC-TITLE                PIC X(30).
001900 01  WK-C-UC-TITLE-AREA-N REDEFINES WK-C-UC-TITLE-AREA.
001910     05  WK-C-UC-TITLE-CHAR OCCURS 30 TIMES
001920                                      PIC X(01).
001930 01  WK-C-UC-BANKNAME-AREA.
001940     05  WK-C-UC-BANKNAME             PIC X(60).
001950 01  WK-C-UC-BANKNAME-AREA-N REDEFINES WK-C-UC-BANKNAME-AREA.
001960     05  WK-C-UC-BANKNAME-CHAR OCCURS 60 TIMES
001970                                      PIC X(01).
001980 01  WK-C-TABLE-BANKNAME-AREA.
001990     05  WK-C-TABLE-BANKNAME          PIC X(60).
002000 01  WK-C-TABLE-BANKNAME-AREA-N REDEFINES WK-C-TABLE-BANKNAME-AREA.
002010     05  WK-C-TABLE-BANKNAME-CHAR OCCURS 60 TIMES
002020                                      PIC X(01).

002030 01  WK-N-RESOLVE-COUNTERS.
002040     05  WK-N-BANKNAME-LEN            PIC 9(04) COMP.
002050     05  WK-N-TABLE-BANKNAME-LEN      PIC 9(04) COMP.
002060     05  WK-N-SUBSTR-TALLY            PIC 9(04) COMP.
002070     05  FILLER                       PIC X(08).

002080* -------- MATCHED-PATTERN-ROW WORK AREA FOR THE UPDATE PATHS --*
002090 01  WK-C-UPDATE-SWITCHES.
002100     05  WK-C-PATN-FOUND-SW           PIC X(01) VALUE "N".
002110         88  WK-C-PATN-WAS-FOUND          VALUE "Y".
002120     05  FILLER                       PIC X(08).


002130****************
002140 PROCEDURE DIVISION.
002150****************
002160 MAIN-MODULE.
002170     PERFORM S000-STARTUP-ROUTINE
002180        THRU S999-STARTUP-ROUTINE-EX.
002190     PERFORM R000-READ-REQUEST-ROUTINE
002200        THRU R999-READ-REQUEST-ROUTINE-EX.
002210     PERFORM T000-PROCESS-REQUEST-ROUTINE
002220        THRU T999-PROCESS-REQUEST-ROUTINE-EX
002230        UNTIL WK-C-PATQ-AT-EOF.
002240     PERFORM Z000-END-PROGRAM-ROUTINE
002250        THRU Z999-END-PROGRAM-ROUTINE-EX.
002260     STOP RUN.

002270*=================================================================
002280*    LOAD BANK-FILE AND PATTERN-FILE INTO WORKING STORAGE, THEN
002290*    OPEN THE REQUEST AND LIST-OUTPUT FILES FOR THE RUN.
002300*=================================================================
002310 S000-STARTUP-ROUTINE.
002320*-----------------------------------------------------------------
002330     MOVE ZERO TO WK-N-CT-READ WK-N-CT-SAVED WK-N-CT-UPDATED
002340                  WK-N-CT-CHECKED WK-N-CT-LISTED
002350                  WK-N-CT-REJECTED-REQ WK-N-CT-BANKS-CREATED.
002360     MOVE ZERO TO WK-N-BANK-COUNT WK-N-PATN-COUNT
002370                  WK-N-NEXT-PATN-ID.

002380     OPEN INPUT BANK-FILE.
002390     IF  NOT WK-C-SUCCESSFUL
002400         DISPLAY "TRFPATN - BANK-FILE OPEN FAILED - "
002410                 WK-C-FILE-STATUS
002420         PERFORM Y900-ABNORMAL-TERMINATION
002430     END-IF.
002440     PERFORM S100-LOAD-ONE-BANK-ROUTINE
002450        THRU S199-LOAD-ONE-BANK-ROUTINE-EX
002460        UNTIL WK-C-AT-EOF.
002470     CLOSE BANK-FILE.

002480     OPEN INPUT PATTERN-FILE.
002490     IF  NOT WK-C-SUCCESSFUL
002500         DISPLAY "TRFPATN - PATTERN-FILE OPEN FAILED - "
002510                 WK-C-FILE-STATUS
002520         PERFORM Y900-ABNORMAL-TERMINATION
002530     END-IF.
002540     MOVE "N" TO WK-C-EOF-SW.
002550     PERFORM S200-LOAD-ONE-PATTERN-ROUTINE
002560        THRU S299-LOAD-ONE-PATTERN-ROUTINE-EX
002570        UNTIL WK-C-AT-EOF.
002580     CLOSE PATTERN-FILE.

002590     OPEN INPUT  PATTERN-REQUEST-FILE.
002600     IF  NOT WK-C-SUCCESSFUL
002610         DISPLAY "TRFPATN - PATTERN-REQUEST-FILE OPEN FAILED - "
002620                 WK-C-FILE-STATUS
002630         PERFORM Y900-ABNORMAL-TERMINATION
002640     END-IF.
002650     OPEN OUTPUT LIST-OUTPUT-FILE.
002660     IF  NOT WK-C-SUCCESSFUL
002670         DISPLAY "TRFPATN - LIST-OUTPUT-FILE OPEN FAILED - "
002680                 WK-C-FILE-STATUS
002690         PERFORM Y900-ABNORMAL-TERMINATION
002700     END-IF.
002710 S999-STARTUP-ROUTINE-EX.
002720     EXIT.

002730 S100-LOAD-ONE-BANK-ROUTINE.
002740     MOVE "N" TO WK-C-EOF-SW.
002750     READ BANK-FILE
002760         AT END
002770             MOVE "Y" TO WK-C-EOF-SW
002780     END-READ.
002790     IF  NOT WK-C-AT-EOF
002800         AND WK-N-BANK-COUNT < 300
002810         ADD 1 TO WK-N-BANK-COUNT
002820         SET WK-X-BANK TO WK-N-BANK-COUNT
002830         MOVE BANK-ID   TO WK-T-BANK-ID (WK-X-BANK)
002840         MOVE BANKNAME  TO WK-T-BANK-NAME (WK-X-BANK)
002850     END-IF.
002860 S199-LOAD-ONE-BANK-ROUTINE-EX.
002870     EXIT.

002880 S200-LOAD-ONE-PATTERN-ROUTINE.
002890     READ PATTERN-FILE
002900         AT END
002910             MOVE "Y" TO WK-C-EOF-SW
002920     END-READ.
002930     IF  NOT WK-C-AT-EOF
002940         AND WK-N-PATN-COUNT < 500
002950         ADD 1 TO WK-N-PATN-COUNT
002960         SET WK-X-PATN TO WK-N-PATN-COUNT
002970         MOVE PATTERN-ID          TO WK-T-PATN-ID (WK-X-PATN)
002980         MOVE PATN-BANK-ID        TO WK-T-PATN-BANK-ID (WK-X-PATN)
002990         MOVE PATN-STATUS         TO WK-T-PATN-STATUS (WK-X-PATN)
003000         MOVE PATN-SMS-TITLE      TO WK-T-PATN-SMS-TITLE (WK-X-PATN)
003010         MOVE PATN-REGEX-PATTERN  TO WK-T-PATN-REGEX (WK-X-PATN)
003020         MOVE PATN-SAMPLE-EX      TO WK-T-PATN-SAMPLE (WK-X-PATN)
003030         MOVE PATN-DFLT-BANK-NAME TO WK-T-PATN-DFLT-BANK (WK-X-PATN)
003040         MOVE PATN-DFLT-MERCHANT-NAME TO
003050             WK-T-PATN-DFLT-MERCH (WK-X-PATN)
003060         MOVE PATN-DFLT-TX-TYPE   TO WK-T-PATN-DFLT-TXTYPE
003070             (WK-X-PATN)
003080         MOVE PATN-DFLT-MSG-TYPE  TO WK-T-PATN-DFLT-MSGTYPE
003090             (WK-X-PATN)
003100         MOVE PATN-DFLT-MSG-SUBTYPE TO WK-T-PATN-DFLT-MSGSUB
003110             (WK-X-PATN)
003120         IF  PATTERN-ID > WK-N-NEXT-PATN-ID
003130             MOVE PATTERN-ID TO WK-N-NEXT-PATN-ID
003140         END-IF
003150     END-IF.
003160 S299-LOAD-ONE-PATTERN-ROUTINE-EX.
003170     EXIT.

003180 R000-READ-REQUEST-ROUTINE.
003190*-----------------------------------------------------------------
003200     READ PATTERN-REQUEST-FILE
003210         AT END
003220             MOVE "Y" TO WK-C-PATQ-EOF-SW
003230     END-READ.
003240     IF  NOT WK-C-PATQ-AT-EOF
003250         ADD 1 TO WK-N-CT-READ
003260     END-IF.
003270 R999-READ-REQUEST-ROUTINE-EX.
003280     EXIT.

003290 T000-PROCESS-REQUEST-ROUTINE.
003300*-----------------------------------------------------------------
003310     EVALUATE TRUE
003320         WHEN PATQ-SAVE-DRAFT
003330             PERFORM B000-SAVE-PATTERN-ROUTINE
003340                THRU B999-SAVE-PATTERN-ROUTINE-EX
003350         WHEN PATQ-SAVE-PENDING
003360             PERFORM B000-SAVE-PATTERN-ROUTINE
003370                THRU B999-SAVE-PATTERN-ROUTINE-EX
003380         WHEN PATQ-TO-PENDING OR PATQ-UPDATE-DRAFT
003390             PERFORM C000-UPDATE-UNCONDITIONAL-ROUTINE
003400                THRU C999-UPDATE-UNCONDITIONAL-ROUTINE-EX
003410         WHEN PATQ-APPROVE OR PATQ-REJECT
003420             PERFORM D000-UPDATE-PARTIAL-ROUTINE
003430                THRU D999-UPDATE-PARTIAL-ROUTINE-EX
003440         WHEN PATQ-LIST-DRAFTS OR PATQ-LIST-REJECTED
003450             OR PATQ-LIST-FAILED OR PATQ-LIST-PENDINGS
003460             PERFORM E000-LIST-BY-STATUS-ROUTINE
003470                THRU E999-LIST-BY-STATUS-ROUTINE-EX
003480         WHEN OTHER
003490             DISPLAY "TRFPATN - UNKNOWN REQUEST ACTION - "
003500                     PATQ-ACTION
003510             ADD 1 TO WK-N-CT-REJECTED-REQ
003520     END-EVALUATE.
003530     PERFORM R000-READ-REQUEST-ROUTINE
003540        THRU R999-READ-REQUEST-ROUTINE-EX.
003550 T999-PROCESS-REQUEST-ROUTINE-EX.
003560     EXIT.

003570*=================================================================
003580*    BANK-RESOLUTION SUB-RULE (BUSINESS RULE 7), SHARED BY EVERY
003590*    SAVE/UPDATE PATH.  SMS-TITLE IS TRIED FIRST; IF IT IS BLANK
003600*    OR FINDS NOTHING, THE DEFAULT BANK NAME IS TRIED WITH A
003610*    BIDIRECTIONAL SUBSTRING TEST; IF STILL NOT FOUND, A NEW BANK
003620*    IS AUTO-CREATED - UNLESS FLD-CALLER-IS-SAVE-FROM-SCRATCH IS
003630*    "Y" AND NEITHER INPUT WAS USABLE AT ALL, IN WHICH CASE THE
003640*    SAVE ITSELF MUST BE REJECTED (SET BY THE CALLING PARAGRAPH).
003650*=================================================================
003660 A000-BANK-RESOLVE-ROUTINE.
003670*-----------------------------------------------------------------
003680     MOVE "N" TO WK-C-BANK-FOUND-SW.
003690     MOVE "N" TO WK-C-BANK-RESOLVE-FAILED-SW.
003700     MOVE ZERO TO WK-N-RESOLVED-BANK-ID.

003710     IF  PATQ-SMS-TITLE NOT = SPACES
003720         MOVE SPACES TO WK-C-UC-TITLE
003730         MOVE PATQ-SMS-TITLE TO WK-C-UC-TITLE
003740         INSPECT WK-C-UC-TITLE
003750             CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA
003760         IF  WK-N-BANK-COUNT > ZERO
003770             PERFORM A100-TRY-TITLE-MATCH-ROUTINE
003780                VARYING WK-X-BANK FROM 1 BY 1
003790                UNTIL WK-X-BANK > WK-N-BANK-COUNT
003800                   OR WK-C-BANK-WAS-FOUND
003810         END-IF
003820     END-IF.

003830     IF  NOT WK-C-BANK-WAS-FOUND
003840         AND PATQ-DFLT-BANK-NAME NOT = SPACES
003850         MOVE SPACES TO WK-C-UC-BANKNAME
003860         MOVE PATQ-DFLT-BANK-NAME TO WK-C-UC-BANKNAME
003870         INSPECT WK-C-UC-BANKNAME
003880             CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA
003890         IF  WK-N-BANK-COUNT > ZERO
003900             PERFORM A200-TRY-NAME-MATCH-ROUTINE
003910                VARYING WK-X-BANK FROM 1 BY 1
003920                UNTIL WK-X-BANK > WK-N-BANK-COUNT
003930                   OR WK-C-BANK-WAS-FOUND
003940         END-IF
003950         IF  NOT WK-C-BANK-WAS-FOUND
003960             PERFORM A300-CREATE-BANK-ROUTINE
003970                THRU A399-CREATE-BANK-ROUTINE-EX
003980         END-IF
003990     END-IF.

004000     IF  NOT WK-C-BANK-WAS-FOUND
004010         MOVE "Y" TO WK-C-BANK-RESOLVE-FAILED-SW
004020     END-IF.
004030 A999-BANK-RESOLVE-ROUTINE-EX.
004040     EXIT.

004050 A100-TRY-TITLE-MATCH-ROUTINE.
004060*-----------------------------------------------------------------
004070     MOVE SPACES TO WK-C-TABLE-BANKNAME.
004080     MOVE WK-T-BANK-NAME (WK-X-BANK) TO WK-C-TABLE-BANKNAME.
004090     PERFORM A110-TABLE-BANKNAME-LEN-ROUTINE
004100        THRU A119-TABLE-BANKNAME-LEN-ROUTINE-EX.
004110     IF  WK-N-TABLE-BANKNAME-LEN > ZERO
004120         MOVE ZERO TO WK-N-SUBSTR-TALLY
004130         INSPECT WK-C-UC-TITLE TALLYING WK-N-SUBSTR-TALLY
004140             FOR ALL WK-C-TABLE-BANKNAME
004150                 (1 : WK-N-TABLE-BANKNAME-LEN)
004160         IF  WK-N-SUBSTR-TALLY > ZERO
004170             MOVE "Y" TO WK-C-BANK-FOUND-SW
004180             MOVE WK-T-BANK-ID (WK-X-BANK) TO
004190                 WK-N-RESOLVED-BANK-ID
004200         END-IF
004210     END-IF.

004220 A110-TABLE-BANKNAME-LEN-ROUTINE.
004230     MOVE ZERO TO WK-N-TABLE-BANKNAME-LEN.
004240     PERFORM A111-CHECK-ONE-CHAR-ROUTINE
004250        VARYING WK-N-SUB1 FROM 1 BY 1
004260        UNTIL WK-N-SUB1 > 60.
004270 A119-TABLE-BANKNAME-LEN-ROUTINE-EX.
004280     EXIT.

004290 A111-CHECK-ONE-CHAR-ROUTINE.
004300     IF  WK-C-TABLE-BANKNAME-CHAR (WK-N-SUB1) NOT = SPACE
004310         MOVE WK-N-SUB1 TO WK-N-TABLE-BANKNAME-LEN
004320     END-IF.

004330*-----------------------------------------------------------------
004340*    BIDIRECTIONAL SUBSTRING TEST: STORED NAME CONTAINS SUPPLIED
004350*    NAME, OR SUPPLIED NAME CONTAINS STORED NAME.
004360*-----------------------------------------------------------------
004370 A200-TRY-NAME-MATCH-ROUTINE.
004380*-----------------------------------------------------------------
004390     MOVE SPACES TO WK-C-TABLE-BANKNAME.
004400     MOVE WK-T-BANK-NAME (WK-X-BANK) TO WK-C-TABLE-BANKNAME.
004410     PERFORM A110-TABLE-BANKNAME-LEN-ROUTINE
004420        THRU A119-TABLE-BANKNAME-LEN-ROUTINE-EX.
004430     PERFORM A210-SUPPLIED-BANKNAME-LEN-ROUTINE
004440        THRU A219-SUPPLIED-BANKNAME-LEN-ROUTINE-EX.

004450     MOVE ZERO TO WK-N-SUBSTR-TALLY.
004460     IF  WK-N-TABLE-BANKNAME-LEN > ZERO
004470         INSPECT WK-C-UC-BANKNAME TALLYING WK-N-SUBSTR-TALLY
004480             FOR ALL WK-C-TABLE-BANKNAME
004490                 (1 : WK-N-TABLE-BANKNAME-LEN)
004500     END-IF.
004510     IF  WK-N-SUBSTR-TALLY = ZERO
004520         AND WK-N-BANKNAME-LEN > ZERO
004530         INSPECT WK-C-TABLE-BANKNAME TALLYING WK-N-SUBSTR-TALLY
004540             FOR ALL WK-C-UC-BANKNAME (1 : WK-N-BANKNAME-LEN)
004550     END-IF.
004560     IF  WK-N-SUBSTR-TALLY > ZERO
004570         MOVE "Y" TO WK-C-BANK-FOUND-SW
004580         MOVE WK-T-BANK-ID (WK-X-BANK) TO WK-N-RESOLVED-BANK-ID
004590     END-IF.

004600 A210-SUPPLIED-BANKNAME-LEN-ROUTINE.
004610     MOVE ZERO TO WK-N-BANKNAME-LEN.
004620     PERFORM A211-CHECK-ONE-SUPPLIED-CHAR-ROUTINE
004630        VARYING WK-N-SUB2 FROM 1 BY 1
004640        UNTIL WK-N-SUB2 > 60.
004650 A219-SUPPLIED-BANKNAME-LEN-ROUTINE-EX.
004660     EXIT.

004670 A211-CHECK-ONE-SUPPLIED-CHAR-ROUTINE.
004680     IF  WK-C-UC-BANKNAME-CHAR (WK-N-SUB2) NOT = SPACE
004690         MOVE WK-N-SUB2 TO WK-N-BANKNAME-LEN
004700     END-IF.

004710*-----------------------------------------------------------------
004720*    AUTO-CREATE A NEW BANK ROW FROM THE UPPER-CASED SUPPLIED
004730*    NAME.  APPENDED TO THE IN-MEMORY TABLE ONLY - BANK-FILE-NEW
004740*    IS NOT WRITTEN UNTIL Z000 REWRITES THE WHOLE TABLE.
004750*-----------------------------------------------------------------
004760 A300-CREATE-BANK-ROUTINE.
004770*-----------------------------------------------------------------
004780     IF  WK-N-BANK-COUNT < 300
004790         ADD 1 TO WK-N-BANK-COUNT
004800         SET WK-X-BANK TO WK-N-BANK-COUNT
004810         MOVE WK-N-BANK-COUNT TO WK-T-BANK-ID (WK-X-BANK)
004820         MOVE WK-C-UC-BANKNAME TO WK-T-BANK-NAME (WK-X-BANK)
004830         MOVE "Y" TO WK-C-BANK-FOUND-SW
004840         MOVE WK-N-BANK-COUNT TO WK-N-RESOLVED-BANK-ID
004850         ADD 1 TO WK-N-CT-BANKS-CREATED
004860     END-IF.
004870 A399-CREATE-BANK-ROUTINE-EX.
004880     EXIT.

004890*=================================================================
004900*    SAVEPATTERN(STATUS) - INSERT A NEW PATTERN ROW.  A BANK-
004910*    RESOLVE FAILURE IS A HARD ERROR (BUSINESS RULE 7) - THE ROW
004920*    IS NOT ADDED TO THE TABLE AND THE REQUEST IS COUNTED AS
004930*    REJECTED.
004940*=================================================================
004950 B000-SAVE-PATTERN-ROUTINE.
004960*-----------------------------------------------------------------
004970     PERFORM A000-BANK-RESOLVE-ROUTINE
004980        THRU A999-BANK-RESOLVE-ROUTINE-EX.
004990     IF  WK-C-BANK-RESOLVE-FAILED
005000         DISPLAY "TRFPATN - SAVEPATTERN REJECTED, NO BANK "
005010                 "RESOLVED - SMS-TITLE=" PATQ-SMS-TITLE
005020         ADD 1 TO WK-N-CT-REJECTED-REQ
005030     ELSE
005040         IF  WK-N-PATN-COUNT < 500
005050             ADD 1 TO WK-N-PATN-COUNT
005060             ADD 1 TO WK-N-NEXT-PATN-ID
005070             SET WK-X-PATN TO WK-N-PATN-COUNT
005080             MOVE WK-N-NEXT-PATN-ID TO WK-T-PATN-ID (WK-X-PATN)
005090             MOVE WK-N-RESOLVED-BANK-ID TO
005100                 WK-T-PATN-BANK-ID (WK-X-PATN)
005110             IF  PATQ-SAVE-PENDING
005120                 MOVE C-STATUS-PENDING TO
005130                     WK-T-PATN-STATUS (WK-X-PATN)
005140             ELSE
005150                 MOVE C-STATUS-DRAFT TO
005160                     WK-T-PATN-STATUS (WK-X-PATN)
005170             END-IF
005180             PERFORM B100-COPY-REQUEST-FIELDS-ROUTINE
005190                THRU B199-COPY-REQUEST-FIELDS-ROUTINE-EX
005200             ADD 1 TO WK-N-CT-SAVED
005210         ELSE
005220             DISPLAY "TRFPATN - PATTERN TABLE FULL, SAVE "
005230                     "REJECTED"
005240             ADD 1 TO WK-N-CT-REJECTED-REQ
005250         END-IF
005260     END-IF.
005270 B999-SAVE-PATTERN-ROUTINE-EX.
005280     EXIT.

005290 B100-COPY-REQUEST-FIELDS-ROUTINE.
005300*-----------------------------------------------------------------
005310     MOVE PATQ-SMS-TITLE          TO WK-T-PATN-SMS-TITLE
005320         (WK-X-PATN).
005330     MOVE PATQ-REGEX-PATTERN      TO WK-T-PATN-REGEX (WK-X-PATN).
005340     MOVE PATQ-SAMPLE-EX          TO WK-T-PATN-SAMPLE (WK-X-PATN).
005350     MOVE PATQ-DFLT-BANK-NAME     TO WK-T-PATN-DFLT-BANK
005360         (WK-X-PATN).
005370     MOVE PATQ-DFLT-MERCHANT-NAME TO WK-T-PATN-DFLT-MERCH
005380         (WK-X-PATN).
005390     MOVE PATQ-DFLT-TX-TYPE       TO WK-T-PATN-DFLT-TXTYPE
005400         (WK-X-PATN).
005410     MOVE PATQ-DFLT-MSG-TYPE      TO WK-T-PATN-DFLT-MSGTYPE
005420         (WK-X-PATN).
005430     MOVE PATQ-DFLT-MSG-SUBTYPE   TO WK-T-PATN-DFLT-MSGSUB
005440         (WK-X-PATN).
005450 B199-COPY-REQUEST-FIELDS-ROUTINE-EX.
005460     EXIT.

005470*=================================================================
005480*    UPDATEPATTERNTOPENDING / UPDATEDRAFT - LOOK UP BY PATTERN-
005490*    ID (ERROR IF ABSENT), RE-RESOLVE THE BANK, OVERWRITE EVERY
005500*    FIELD UNCONDITIONALLY.  THE HARD BANK-RESOLUTION ERROR OF
005510*    BUSINESS RULE 7 APPLIES ONLY TO THE CREATE PATH (SAVEPATTERN)
005520*    - HERE A FAILED RE-RESOLVE JUST LEAVES THE STORED BANK-ID
005530*    ALONE, THE SAME AS THE PARTIAL-UPDATE PATH BELOW.
005540*=================================================================
005550 C000-UPDATE-UNCONDITIONAL-ROUTINE.
005560*-----------------------------------------------------------------
005570     PERFORM F000-FIND-PATTERN-ROUTINE
005580        THRU F999-FIND-PATTERN-ROUTINE-EX.
005590     IF  NOT WK-C-PATN-WAS-FOUND
005600         DISPLAY "TRFPATN - PATTERN-ID NOT ON FILE, UPDATE "
005610                 "REJECTED - " PATQ-PATTERN-ID
005620         ADD 1 TO WK-N-CT-REJECTED-REQ
005630     ELSE
005640         PERFORM A000-BANK-RESOLVE-ROUTINE
005650            THRU A999-BANK-RESOLVE-ROUTINE-EX
005660         IF  WK-C-BANK-RESOLVE-FAILED
005670             DISPLAY "TRFPATN - UPDATE, BANK NOT RE-RESOLVED, "
005680                     "STORED BANK-ID LEFT UNCHANGED - "
005690                     PATQ-PATTERN-ID
005700         ELSE
005710             MOVE WK-N-RESOLVED-BANK-ID TO
005720                 WK-T-PATN-BANK-ID (WK-X-PATN)
005730         END-IF
005740         IF  PATQ-TO-PENDING
005750             MOVE C-STATUS-PENDING TO
005760                 WK-T-PATN-STATUS (WK-X-PATN)
005770         ELSE
005780             MOVE C-STATUS-DRAFT TO
005790                 WK-T-PATN-STATUS (WK-X-PATN)
005800         END-IF
005810         PERFORM B100-COPY-REQUEST-FIELDS-ROUTINE
005820            THRU B199-COPY-REQUEST-FIELDS-ROUTINE-EX
005830         ADD 1 TO WK-N-CT-UPDATED
005840     END-IF.
005850 C999-UPDATE-UNCONDITIONAL-ROUTINE-EX.
005860     EXIT.

005870*=================================================================
005880*    UPDATEPATTERN (APPROVE/REJECT) - PARTIAL UPDATE (BUSINESS
005890*    RULE 8): ONLY NON-BLANK REQUEST FIELDS OVERWRITE THE STORED
005900*    PATTERN.  BANK IS ALWAYS RE-RESOLVED.
005910*=================================================================
005920 D000-UPDATE-PARTIAL-ROUTINE.
005930*-----------------------------------------------------------------
005940     PERFORM F000-FIND-PATTERN-ROUTINE
005950        THRU F999-FIND-PATTERN-ROUTINE-EX.
005960     IF  NOT WK-C-PATN-WAS-FOUND
005970         DISPLAY "TRFPATN - PATTERN-ID NOT ON FILE, "
005980                 "APPROVE/REJECT REJECTED - " PATQ-PATTERN-ID
005990         ADD 1 TO WK-N-CT-REJECTED-REQ
006000     ELSE
006010         PERFORM A000-BANK-RESOLVE-ROUTINE
006020            THRU A999-BANK-RESOLVE-ROUTINE-EX
006030         IF  NOT WK-C-BANK-RESOLVE-FAILED
006040             MOVE WK-N-RESOLVED-BANK-ID TO
006050                 WK-T-PATN-BANK-ID (WK-X-PATN)
006060         END-IF
006070         IF  PATQ-REGEX-PATTERN NOT = SPACES
006080             MOVE PATQ-REGEX-PATTERN TO
006090                 WK-T-PATN-REGEX (WK-X-PATN)
006100         END-IF
006110         IF  PATQ-SAMPLE-EX NOT = SPACES
006120             MOVE PATQ-SAMPLE-EX TO WK-T-PATN-SAMPLE (WK-X-PATN)
006130         END-IF
006140         IF  PATQ-DFLT-BANK-NAME NOT = SPACES
006150             MOVE PATQ-DFLT-BANK-NAME TO
006160                 WK-T-PATN-DFLT-BANK (WK-X-PATN)
006170         END-IF
006180         IF  PATQ-DFLT-MERCHANT-NAME NOT = SPACES
006190             MOVE PATQ-DFLT-MERCHANT-NAME TO
006200                 WK-T-PATN-DFLT-MERCH (WK-X-PATN)
006210         END-IF
006220         IF  PATQ-DFLT-TX-TYPE NOT = SPACES
006230             MOVE PATQ-DFLT-TX-TYPE TO
006240                 WK-T-PATN-DFLT-TXTYPE (WK-X-PATN)
006250         END-IF
006260         IF  PATQ-DFLT-MSG-TYPE NOT = SPACES
006270             MOVE PATQ-DFLT-MSG-TYPE TO
006280                 WK-T-PATN-DFLT-MSGTYPE (WK-X-PATN)
006290         END-IF
006300         IF  PATQ-DFLT-MSG-SUBTYPE NOT = SPACES
006310             MOVE PATQ-DFLT-MSG-SUBTYPE TO
006320                 WK-T-PATN-DFLT-MSGSUB (WK-X-PATN)
006330         END-IF
006340         IF  PATQ-APPROVE
006350             MOVE C-STATUS-APPROVED TO
006360                 WK-T-PATN-STATUS (WK-X-PATN)
006370         ELSE
006380             MOVE C-STATUS-REJECTED TO
006390                 WK-T-PATN-STATUS (WK-X-PATN)
006400         END-IF
006410         ADD 1 TO WK-N-CT-CHECKED
006420     END-IF.
006430 D999-UPDATE-PARTIAL-ROUTINE-EX.
006440     EXIT.

006450*=================================================================
006460*    GETDRAFTS/GETREJECTED/GETFAILED/GETPENDINGS - COPY EVERY
006470*    TABLE ROW OF THE REQUESTED STATUS TO LIST-OUTPUT-FILE, IN
006480*    TABLE ORDER.
006490*=================================================================
006500 E000-LIST-BY-STATUS-ROUTINE.
006510*-----------------------------------------------------------------
006520     IF  WK-N-PATN-COUNT > ZERO
006530         PERFORM E100-LIST-ONE-PATTERN-ROUTINE
006540            THRU E199-LIST-ONE-PATTERN-ROUTINE-EX
006550            VARYING WK-X-PATN FROM 1 BY 1
006560            UNTIL WK-X-PATN > WK-N-PATN-COUNT
006570     END-IF.
006580 E999-LIST-BY-STATUS-ROUTINE-EX.
006590     EXIT.

006600 E100-LIST-ONE-PATTERN-ROUTINE.
006610*-----------------------------------------------------------------
006620     MOVE "N" TO WK-C-MATCH-SW.
006630     IF PATQ-LIST-DRAFTS
006640         AND WK-T-PATN-STATUS (WK-X-PATN) = C-STATUS-DRAFT
006650             MOVE "Y" TO WK-C-MATCH-SW
006660     END-IF.
006670     IF PATQ-LIST-REJECTED
006680         AND WK-T-PATN-STATUS (WK-X-PATN) = C-STATUS-REJECTED
006690             MOVE "Y" TO WK-C-MATCH-SW
006700     END-IF.
006710     IF PATQ-LIST-FAILED
006720         AND WK-T-PATN-STATUS (WK-X-PATN) = C-STATUS-FAILED
006730             MOVE "Y" TO WK-C-MATCH-SW
006740     END-IF.
006750     IF PATQ-LIST-PENDINGS
006760         AND WK-T-PATN-STATUS (WK-X-PATN) = C-STATUS-PENDING
006770             MOVE "Y" TO WK-C-MATCH-SW
006780     END-IF.
006790     IF  WK-C-MATCHED
006800         PERFORM E200-WRITE-LIST-ROW-ROUTINE
006810            THRU E299-WRITE-LIST-ROW-ROUTINE-EX
006820     END-IF.
006830 E199-LIST-ONE-PATTERN-ROUTINE-EX.
006840     EXIT.

006850 E200-WRITE-LIST-ROW-ROUTINE.
006860     MOVE SPACES TO LIST-OUTPUT-REC.
006870     MOVE WK-T-PATN-ID (WK-X-PATN)      TO PATTERN-ID.
006880     MOVE WK-T-PATN-BANK-ID (WK-X-PATN) TO PATN-BANK-ID.
006890     MOVE WK-T-PATN-STATUS (WK-X-PATN)  TO PATN-STATUS.
006900     MOVE WK-T-PATN-SMS-TITLE (WK-X-PATN) TO PATN-SMS-TITLE.
006910     MOVE WK-T-PATN-REGEX (WK-X-PATN)    TO PATN-REGEX-PATTERN.
006920     MOVE WK-T-PATN-SAMPLE (WK-X-PATN)   TO PATN-SAMPLE-EX.
006930     MOVE WK-T-PATN-DFLT-BANK (WK-X-PATN) TO PATN-DFLT-BANK-NAME.
006940     MOVE WK-T-PATN-DFLT-MERCH (WK-X-PATN) TO
006950         PATN-DFLT-MERCHANT-NAME.
006960     MOVE WK-T-PATN-DFLT-TXTYPE (WK-X-PATN) TO PATN-DFLT-TX-TYPE.
006970     MOVE WK-T-PATN-DFLT-MSGTYPE (WK-X-PATN) TO PATN-DFLT-MSG-TYPE.
006980     MOVE WK-T-PATN-DFLT-MSGSUB (WK-X-PATN) TO
006990         PATN-DFLT-MSG-SUBTYPE.
007000     WRITE LIST-OUTPUT-REC.
007010     IF  WK-C-SUCCESSFUL
007020         ADD 1 TO WK-N-CT-LISTED
007030     ELSE
007040         DISPLAY "TRFPATN - LIST WRITE FAILED - "
007050                 WK-C-FILE-STATUS
007060     END-IF.
007070 E299-WRITE-LIST-ROW-ROUTINE-EX.
007080     EXIT.

007090*-----------------------------------------------------------------
007100*    FIND THE TABLE ROW MATCHING PATQ-PATTERN-ID.  SHARED BY THE
007110*    TWO UPDATE PATHS.  LEAVES WK-X-PATN POSITIONED ON THE ROW.
007120*-----------------------------------------------------------------
007130 F000-FIND-PATTERN-ROUTINE.
007140*-----------------------------------------------------------------
007150     MOVE "N" TO WK-C-PATN-FOUND-SW.
007160     IF  WK-N-PATN-COUNT > ZERO
007170         PERFORM F100-CHECK-ONE-PATTERN-ROUTINE
007180            VARYING WK-X-PATN FROM 1 BY 1
007190            UNTIL WK-X-PATN > WK-N-PATN-COUNT
007200               OR WK-C-PATN-WAS-FOUND
007210     END-IF.
007220 F999-FIND-PATTERN-ROUTINE-EX.
007230     EXIT.

007240 F100-CHECK-ONE-PATTERN-ROUTINE.
007250     IF  WK-T-PATN-ID (WK-X-PATN) = PATQ-PATTERN-ID
007260         MOVE "Y" TO WK-C-PATN-FOUND-SW
007270     END-IF.

007280 Y900-ABNORMAL-TERMINATION.
007290*-----------------------------------------------------------------
007300     DISPLAY "TRFPATN - ABNORMAL TERMINATION".
007310     STOP RUN.

007320*=================================================================
007330*    REWRITE BOTH TABLES OUT IN FULL, TABLE ORDER PRESERVED,
007340*    THEN CLOSE EVERYTHING AND SHOW THE RUN TOTALS.
007350*=================================================================
007360 Z000-END-PROGRAM-ROUTINE.
007370*-----------------------------------------------------------------
007380     OPEN OUTPUT BANK-FILE-NEW.
007390     IF  WK-N-BANK-COUNT > ZERO
007400         PERFORM Z100-WRITE-ONE-BANK-ROUTINE
007410            VARYING WK-X-BANK FROM 1 BY 1
007420            UNTIL WK-X-BANK > WK-N-BANK-COUNT
007430     END-IF.
007440     CLOSE BANK-FILE-NEW.

007450     OPEN OUTPUT PATTERN-FILE-NEW.
007460     IF  WK-N-PATN-COUNT > ZERO
007470         PERFORM Z200-WRITE-ONE-PATTERN-ROUTINE
007480            VARYING WK-X-PATN FROM 1 BY 1
007490            UNTIL WK-X-PATN > WK-N-PATN-COUNT
007500     END-IF.
007510     CLOSE PATTERN-FILE-NEW.

007520     CLOSE PATTERN-REQUEST-FILE LIST-OUTPUT-FILE.

007530     DISPLAY "TRFPATN - READ/SAVED/UPDATED/CHECKED/LISTED/"
007540             "REJECTED/BANKS-CREATED - "
007550             WK-N-CT-READ SPACE WK-N-CT-SAVED SPACE
007560             WK-N-CT-UPDATED SPACE WK-N-CT-CHECKED SPACE
007570             WK-N-CT-LISTED SPACE WK-N-CT-REJECTED-REQ SPACE
007580             WK-N-CT-BANKS-CREATED.
007590 Z999-END-PROGRAM-ROUTINE-EX.
007600     EXIT.

007610 Z100-WRITE-ONE-BANK-ROUTINE.
007620     MOVE SPACES TO BANK-NEW-REC.
007630     MOVE WK-T-BANK-ID (WK-X-BANK)   TO BANK-ID.
007640     MOVE WK-T-BANK-NAME (WK-X-BANK) TO BANKNAME.
007650     WRITE BANK-NEW-REC.

007660 Z200-WRITE-ONE-PATTERN-ROUTINE.
007670     MOVE SPACES TO PATTERN-NEW-REC.
007680     MOVE WK-T-PATN-ID (WK-X-PATN)      TO PATTERN-ID.
007690     MOVE WK-T-PATN-BANK-ID (WK-X-PATN) TO PATN-BANK-ID.
007700     MOVE WK-T-PATN-STATUS (WK-X-PATN)  TO PATN-STATUS.
007710     MOVE WK-T-PATN-SMS-TITLE (WK-X-PATN) TO PATN-SMS-TITLE.
007720     MOVE WK-T-PATN-REGEX (WK-X-PATN)    TO PATN-REGEX-PATTERN.
007730     MOVE WK-T-PATN-SAMPLE (WK-X-PATN)   TO PATN-SAMPLE-EX.
007740     MOVE WK-T-PATN-DFLT-BANK (WK-X-PATN) TO PATN-DFLT-BANK-NAME.
007750     MOVE WK-T-PATN-DFLT-MERCH (WK-X-PATN) TO
007760         PATN-DFLT-MERCHANT-NAME.
007770     MOVE WK-T-PATN-DFLT-TXTYPE (WK-X-PATN) TO PATN-DFLT-TX-TYPE.
007780     MOVE WK-T-PATN-DFLT-MSGTYPE (WK-X-PATN) TO PATN-DFLT-MSG-TYPE.
007790     MOVE WK-T-PATN-DFLT-MSGSUB (WK-X-PATN) TO
007800         PATN-DFLT-MSG-SUBTYPE.
007810     WRITE PATTERN-NEW-REC.



