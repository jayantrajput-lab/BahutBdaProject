000010*  CPYMLRQ.CPYBK
000020*  I-O FORMAT: MLRQR   FROM FILE MERCHANT-LOOKUP-REQUEST-FILE
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2 - INITIAL VERSION
000090*                          - BATCH REQUEST RECORD FOR THE
000100*                            MERCHANT-CATEGORY LOOKUP/MAINTAIN
000110*                            JOB.
000120*---------------------------------------------------------------*
000130     05  MLRQ-RECORD                  PIC X(80).
000140*
000150     05  MLRQR REDEFINES MLRQ-RECORD.
000160         06  MLRQ-ACTION              PIC X(01).
000170             88  MLRQ-LOOKUP              VALUE "L".
000180*                                  GETCATEGORYFORMERCHANT
000190             88  MLRQ-ADD                 VALUE "A".
000200*                                  ADDMERCHANTCATEGORY
000210             88  MLRQ-LIST-ALL            VALUE "G".
000220*                                  GETALLMERCHANTCATEGORIES -
000230*                                  MLRQ-MERCHANT-NAME/CATEGORY
000240*                                  ARE IGNORED FOR THIS ACTION
000250         06  MLRQ-MERCHANT-NAME       PIC X(60).
000260         06  MLRQ-CATEGORY            PIC X(13).
000270*                                  SUPPLIED ONLY FOR ACTION "A"
000280         06  FILLER                   PIC X(06).

