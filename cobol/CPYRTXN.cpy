000010*  CPYRTXN.CPYBK
000020*  LINKAGE RECORD FOR CALL "TRFRTXN"
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000090*---------------------------------------------------------------*
000100 01  WK-C-RTXN-RECORD.
000110     05  WK-C-RTXN-ACTION            PIC X(01).
000120         88  WK-C-RTXN-SAVE-TXN          VALUE "S".
000130         88  WK-C-RTXN-QUERY-USER        VALUE "Q".
000140     05  WK-C-RTXN-INPUT.
000150         10  WK-C-RTXN-USER-ID        PIC 9(09).
000160         10  WK-C-RTXN-MSG            PIC X(500).
000170         10  WK-C-RTXN-BANK-NAME      PIC X(60).
000180         10  WK-C-RTXN-MERCHANT-NAME  PIC X(60).
000190         10  WK-C-RTXN-AMOUNT         PIC S9(09)V9(02) COMP-3.
000200         10  WK-C-RTXN-ACCOUNT-NUMBER PIC X(20).
000210         10  WK-C-RTXN-TX-TYPE        PIC X(10).
000220         10  WK-C-RTXN-MSG-TYPE       PIC X(20).
000230         10  WK-C-RTXN-MSG-SUBTYPE    PIC X(20).
000240         10  WK-C-RTXN-AVAIL-BALANCE  PIC S9(09)V9(02) COMP-3.
000250         10  WK-C-RTXN-DATE-TEXT      PIC X(20).
000260     05  WK-C-RTXN-OUTPUT.
000270         10  WK-C-RTXN-TX-ID          PIC 9(09).
000280         10  WK-C-RTXN-SAVED-SW       PIC X(01).
000290             88  WK-C-RTXN-WAS-SAVED      VALUE "Y".
000300     05  FILLER                       PIC X(08).

