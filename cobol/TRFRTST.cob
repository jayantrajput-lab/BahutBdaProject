000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFRTST.
000050 AUTHOR.         PATRICK ELIM.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   12 SEP 1989.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  BATCH DRIVER - AD-HOC PATTERN TEST.  THE MAKER
000120*               WORKBENCH LETS A PATTERN AUTHOR TRY A CANDIDATE
000130*               REGEX-PATTERN AGAINST A SAMPLE SMS BEFORE SAVING
000140*               IT; THIS JOB IS THE BATCH EQUIVALENT, RUN FOR A
000150*               BUNDLE OF CANDIDATES AT ONCE.  READS EACH REQUEST
000160*               ON TEST-REQUEST-FILE, CALLS TRFRFLD DIRECTLY -
000170*               NO BANK OR PATTERN TABLE LOOKUP INVOLVED - AND
000180*               WRITES THE MATCHED FLAG, DIAGNOSTIC MESSAGE AND
000190*               EXTRACTED FIELDS TO TEST-RESULT-FILE.
000200*
000210*=================================================================
000220* HISTORY OF MODIFICATION:
000230*=================================================================
000240* TAG    DATE       DEV     DESCRIPTION
000250*------  ---------  ------  ---------------------------------- *
000260* SR1PL2 14/03/2019 PELIM   - SMSREG PHASE 2 - PCRSMSREG-118
000270*                           - NEW.  MAKER-WORKBENCH CANDIDATE
000280*                             TESTING NOW HAS A BATCH EQUIVALENT
000290*                             ALONGSIDE THE ONLINE TRY-IT SCREEN.
000300*-----------------------------------------------------------------
000310* SR1PL1 09/11/2018 PELIM   - SMSREG PHASE 1
000320*                           - INITIAL VERSION, LAID DOWN AT THE
000330*                             SAME TIME AS THE FIND-PATTERN
000340*                             ENGINE SO THE PATTERN AUTHORS COULD
000350*                             START TUNING PATTERNS RIGHT AWAY.
000360*=================================================================
000370*
000380 EJECT
000390**********************
000400 ENVIRONMENT DIVISION.
000410**********************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000460                   UPSI-0 IS UPSI-SWITCH-0
000470                     ON  STATUS IS U0-ON
000480                     OFF STATUS IS U0-OFF.

000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT TEST-REQUEST-FILE  ASSIGN TO TESTREQF
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS  IS WK-C-FILE-STATUS.
000540     SELECT TEST-RESULT-FILE   ASSIGN TO TESTRESF
000550         ORGANIZATION IS SEQUENTIAL
000560         FILE STATUS  IS WK-C-FILE-STATUS.

000570***************
000580 DATA DIVISION.
000590***************
000600 FILE SECTION.
000610*******************
000620 FD  TEST-REQUEST-FILE
000630     RECORDING MODE IS F
000640     LABEL RECORDS ARE STANDARD.
000650 01  TEST-REQUEST-REC.
000660     COPY CPYTRQ.

000670 FD  TEST-RESULT-FILE
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD.
000700 01  TEST-RESULT-REC.
000710     COPY CPYTRS.

000720 WORKING-STORAGE SECTION.
000730*************************
000740 01  FILLER                          PIC X(24)        VALUE
000750     "** PROGRAM TRFRTST **".

000760 01  WK-C-COMMON.
000770     COPY CPYCMN.

000780 01  WK-C-RUN-SWITCHES.
000790     05  WK-C-TRQ-EOF-SW             PIC X(01) VALUE "N".
000800         88  WK-C-TRQ-AT-EOF             VALUE "Y".
000810     05  FILLER                      PIC X(08).

000820 01  WK-N-CONTROL-TOTALS.
000830     05  WK-N-CT-READ                PIC 9(07) COMP.
000840     05  WK-N-CT-MATCHED             PIC 9(07) COMP.
000850     05  WK-N-CT-NOT-MATCHED         PIC 9(07) COMP.
000860     05  FILLER                      PIC X(08).

000870* -------- LOCAL LINKAGE COPY FOR THE CALL TO TRFRFLD -----------*
000880 01  WK-C-RFLD-RECORD.
000890     COPY CPYRFLD.

000900* -------- COMBINED VIEW OF THE 5 CONTROL-TOTAL COUNTERS, USED --*
000910* -------- ONLY TO ZERO-FILL AND FORMAT THE END-OF-RUN TALLY ----*
000920* -------- LINE BELOW WITHOUT AN INTRINSIC FUNCTION --------------*
000930 01  WK-C-TALLY-LINE.
000940     05  WK-C-TALLY-READ-TEXT        PIC 9(07).
000950     05  FILLER                      PIC X(01) VALUE SPACE.
000960     05  WK-C-TALLY-MATCH-TEXT       PIC 9(07).
000970     05  FILLER                      PIC X(01) VALUE SPACE.
000980     05  WK-C-TALLY-NOMATCH-TEXT     PIC 9(07).
000990 01  WK-N-TALLY-LINE REDEFINES WK-C-TALLY-LINE.
001000     05  WK-N-TALLY-READ             PIC 9(07).
001010     05  FILLER                      PIC X(01).
001020     05  WK-N-TALLY-MATCH            PIC 9(07).
001030     05  FILLER                      PIC X(01).
001040     05  WK-N-TALLY-NOMATCH          PIC 9(07).


001050****************
001060 PROCEDURE DIVISION.
001070****************
001080 MAIN-MODULE.
001090     PERFORM A000-OPEN-FILES-ROUTINE
001100        THRU A999-OPEN-FILES-ROUTINE-EX.
001110     PERFORM B000-READ-REQUEST-ROUTINE
001120        THRU B999-READ-REQUEST-ROUTINE-EX.
001130     PERFORM C000-PROCESS-REQUEST-ROUTINE
001140        THRU C999-PROCESS-REQUEST-ROUTINE-EX
001150        UNTIL WK-C-TRQ-AT-EOF.
001160     PERFORM Z000-END-PROGRAM-ROUTINE
001170        THRU Z999-END-PROGRAM-ROUTINE-EX.
001180     STOP RUN.

001190 A000-OPEN-FILES-ROUTINE.
001200*-----------------------------------------------------------------
001210     MOVE ZERO TO WK-N-CT-READ WK-N-CT-MATCHED WK-N-CT-NOT-MATCHED.
001220     OPEN INPUT  TEST-REQUEST-FILE.
001230     IF  NOT WK-C-SUCCESSFUL
001240         DISPLAY "TRFRTST - TEST-REQUEST-FILE OPEN FAILED - "
001250                 WK-C-FILE-STATUS
001260         PERFORM Y900-ABNORMAL-TERMINATION
001270     END-IF.
001280     OPEN OUTPUT TEST-RESULT-FILE.
001290     IF  NOT WK-C-SUCCESSFUL
001300         DISPLAY "TRFRTST - TEST-RESULT-FILE OPEN FAILED - "
001310                 WK-C-FILE-STATUS
001320         PERFORM Y900-ABNORMAL-TERMINATION
001330     END-IF.
001340 A999-OPEN-FILES-ROUTINE-EX.
001350     EXIT.

001360 B000-READ-REQUEST-ROUTINE.
001370*-----------------------------------------------------------------
001380     READ TEST-REQUEST-FILE
001390         AT END
001400             MOVE "Y" TO WK-C-TRQ-EOF-SW
001410     END-READ.
001420     IF  NOT WK-C-TRQ-AT-EOF
001430         ADD 1 TO WK-N-CT-READ
001440     END-IF.
001450 B999-READ-REQUEST-ROUTINE-EX.
001460     EXIT.

001470 C000-PROCESS-REQUEST-ROUTINE.
001480*-----------------------------------------------------------------
001490     MOVE SPACES TO WK-C-RFLD-RECORD.
001500     MOVE TRQ-REGEX-PATTERN TO WK-C-RFLD-REGEX.
001510     MOVE TRQ-SAMPLE-EX     TO WK-C-RFLD-MSG.
001520     CALL "TRFRFLD" USING WK-C-RFLD-RECORD.

001530     MOVE SPACES TO TEST-RESULT-REC.
001540     MOVE TRQ-SEQUENCE-NO   TO TRS-SEQUENCE-NO.
001550     MOVE WK-C-RFLD-MATCHED TO TRS-MATCHED.
001560     MOVE WK-C-RFLD-MESSAGE TO TRS-MESSAGE.
001570     IF  WK-C-RFLD-WAS-MATCHED
001580         ADD 1 TO WK-N-CT-MATCHED
001590         MOVE WK-C-RFLD-AMOUNT         TO TRS-AMOUNT
001600         MOVE WK-C-RFLD-ACCOUNT-NUMBER TO TRS-ACCOUNT-NUMBER
001610         MOVE WK-C-RFLD-BANK-NAME      TO TRS-BANK-NAME
001620         MOVE WK-C-RFLD-MERCHANT-NAME  TO TRS-MERCHANT-NAME
001630         MOVE WK-C-RFLD-TX-TYPE        TO TRS-TX-TYPE
001640         MOVE WK-C-RFLD-MSG-TYPE       TO TRS-MSG-TYPE
001650         MOVE WK-C-RFLD-MSG-SUBTYPE    TO TRS-MSG-SUBTYPE
001660         MOVE WK-C-RFLD-DATE-TEXT      TO TRS-DATE-TEXT
001670         MOVE WK-C-RFLD-AVAIL-BALANCE  TO TRS-AVAIL-BALANCE
001680     ELSE
001690         ADD 1 TO WK-N-CT-NOT-MATCHED
001700     END-IF.

001710     WRITE TEST-RESULT-REC.
001720     IF  NOT WK-C-SUCCESSFUL
001730         DISPLAY "TRFRTST - TEST-RESULT-FILE WRITE FAILED - "
001740                 WK-C-FILE-STATUS
001750         PERFORM Y900-ABNORMAL-TERMINATION
001760     END-IF.

001770     PERFORM B000-READ-REQUEST-ROUTINE
001780        THRU B999-READ-REQUEST-ROUTINE-EX.
001790 C999-PROCESS-REQUEST-ROUTINE-EX.
001800     EXIT.

001810 Y900-ABNORMAL-TERMINATION.
001820*-----------------------------------------------------------------
001830     DISPLAY "TRFRTST - ABNORMAL TERMINATION".
001840     CLOSE TEST-REQUEST-FILE TEST-RESULT-FILE.
001850     STOP RUN.

001860 Z000-END-PROGRAM-ROUTINE.
001870*-----------------------------------------------------------------
001880     MOVE WK-N-CT-READ        TO WK-N-TALLY-READ.
001890     MOVE WK-N-CT-MATCHED     TO WK-N-TALLY-MATCH.
001900     MOVE WK-N-CT-NOT-MATCHED TO WK-N-TALLY-NOMATCH.
001910     DISPLAY "TRFRTST - READ/MATCHED/NOT-MATCHED - "
001920             WK-C-TALLY-LINE.
001930     CLOSE TEST-REQUEST-FILE TEST-RESULT-FILE.
001940 Z999-END-PROGRAM-ROUTINE-EX.
001950     EXIT.

