000010*  CPYPATN.CPYBK
000020*  I-O FORMAT: PATNR   FROM FILE PATTERN-FILE OF LIBRARY SMSREGLB
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2
000090*                          - PCRSMSREG-118
000100*                          - Widened PATN-REGEX-PATTERN from
000110*                            300 to 500 to hold longer bank
000120*                            SMS layouts.
000130*---------------------------------------------------------------*
000140* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000150*---------------------------------------------------------------*
000160*05  PATTERN-RECORD                PIC X(840).                    SR1PL2
000170     05  PATTERN-RECORD                PIC X(1040).
000180*
000190     05  PATNR REDEFINES PATTERN-RECORD.
000200         06  PATTERN-ID               PIC 9(09).
000210*                                  SURROGATE KEY
000220         06  PATN-BANK-ID             PIC 9(09).
000230*                                  FK TO BANK-FILE
000240         06  PATN-STATUS              PIC X(08).
000250             88  PATN-STATUS-DRAFT        VALUE "DRAFT".
000260             88  PATN-STATUS-PENDING      VALUE "PENDING".
000270             88  PATN-STATUS-APPROVED     VALUE "APPROVED".
000280             88  PATN-STATUS-REJECTED     VALUE "REJECTED".
000290             88  PATN-STATUS-FAILED       VALUE "FAILED".
000300         06  PATN-SMS-TITLE           PIC X(30).
000310*                                  SMS SENDER HEADER PATTERN WAS
000320*                                  AUTHORED FOR
000330         06  PATN-REGEX-PATTERN       PIC X(500).
000340*                                  EXTRACTION PATTERN TEXT WITH
000350*                                  NAMED GROUP MARKERS
000360         06  PATN-SAMPLE-EX           PIC X(300).
000370*                                  SAMPLE SMS PATTERN WAS TESTED
000380*                                  AGAINST
000390         06  PATN-DEFAULTS.
000400*                                  DEFAULT VALUES BACKFILLED WHEN
000410*                                  THE PATTERN DOES NOT CAPTURE
000420*                                  THE FIELD
000430             08  PATN-DFLT-BANK-NAME      PIC X(60).
000440             08  PATN-DFLT-MERCHANT-NAME  PIC X(60).
000450             08  PATN-DFLT-TX-TYPE        PIC X(10).
000460                 88  PATN-DFLT-TXTYPE-CREDIT VALUE "CREDIT".
000470                 88  PATN-DFLT-TXTYPE-DEBIT  VALUE "DEBIT".
000480             08  PATN-DFLT-MSG-TYPE       PIC X(20).
000490             08  PATN-DFLT-MSG-SUBTYPE    PIC X(20).
000500         06  FILLER                   PIC X(14).

