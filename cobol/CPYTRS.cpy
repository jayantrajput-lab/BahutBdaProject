000010*  CPYTRS.CPYBK
000020*  I-O FORMAT: TRSR    FROM FILE TEST-RESULT-FILE
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2 - INITIAL VERSION
000090*                          - MAKER-WORKBENCH "TRY A PATTERN"
000100*                            BATCH EQUIVALENT.
000110*---------------------------------------------------------------*
000120     05  TEST-RESULT-RECORD           PIC X(340).
000130*
000140     05  TRSR REDEFINES TEST-RESULT-RECORD.
000150         06  TRS-SEQUENCE-NO          PIC 9(05).
000160*                                  ECHOES TRQ-SEQUENCE-NO
000170         06  TRS-MATCHED              PIC X(01).
000180             88  TRS-WAS-MATCHED          VALUE "Y".
000190         06  TRS-MESSAGE              PIC X(80).
000200         06  TRS-AMOUNT               PIC S9(09)V9(02) COMP-3.
000210         06  TRS-ACCOUNT-NUMBER       PIC X(20).
000220         06  TRS-BANK-NAME            PIC X(60).
000230         06  TRS-MERCHANT-NAME        PIC X(60).
000240         06  TRS-TX-TYPE              PIC X(10).
000250         06  TRS-MSG-TYPE             PIC X(20).
000260         06  TRS-MSG-SUBTYPE          PIC X(20).
000270         06  TRS-DATE-TEXT            PIC X(20).
000280         06  TRS-AVAIL-BALANCE        PIC S9(09)V9(02) COMP-3.
000290         06  FILLER                   PIC X(32).

