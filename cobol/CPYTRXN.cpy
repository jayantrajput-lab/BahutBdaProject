000010*****************************************************************
000020* CPYTRXN.CPYBK
000030*****************************************************************
000040* AMENDMENT HISTORY:
000050*****************************************************************
000060* SR1PL3 21/07/2020 PELIM  SMSREG PHASE 3
000070*                          PCRSMSREG-206
000080*                          Modified to correct record length
000090*                          in copybook from 620 to 740 for the
000100*                          AVAILABLE-BALANCE field added by
000110*                          e-Req 46110.
000120*****************************************************************
000130* SR1PL1 02/11/2018 PELIM
000140*****************************************************************

000150*05  TRXN-RECORD                  PIC X(620).                     SR1PL3
000160     05  TRXN-RECORD                  PIC X(740).

000170*****************************************************************
000180* I-O FORMAT: TRXNR
000190* FROM FILE TRANSACTION-OUTPUT-FILE
000200* ONE ROW PER SUCCESSFULLY MATCHED SMS
000210*****************************************************************

000220     05  TRXNR REDEFINES TRXN-RECORD.
000230         06  TRXN-TX-ID                PIC 9(9).
000240*        SURROGATE KEY

000250         06  TRXN-USER-ID              PIC 9(9).
000260*        OWNING USER

000270         06  TRXN-TX-TYPE              PIC X(10).
000280*        CREDIT OR DEBIT
000290             88  TRXN-TX-TYPE-CREDIT       VALUE "CREDIT".
000300             88  TRXN-TX-TYPE-DEBIT        VALUE "DEBIT".

000310         06  TRXN-TX-DATE              PIC 9(8).
000320*        CALENDAR DATE CCYYMMDD, ZERO IF NOT PARSED

000330         06  TRXN-AMOUNT               PIC S9(9)V9(2) COMP-3.
000340*        TRANSACTION AMOUNT                                       SR1PL3

000350         06  TRXN-AVAILABLE-BALANCE    PIC S9(9)V9(2) COMP-3.
000360*        ACCOUNT BALANCE AFTER TRANSACTION                        SR1PL3

000370         06  TRXN-ACCOUNT-NUMBER       PIC X(20).
000380*        ACCOUNT/CARD NUMBER OR MASKED FRAGMENT

000390         06  TRXN-BANK-NAME            PIC X(60).
000400*        RESOLVED BANK NAME

000410         06  TRXN-MERCHANT-NAME        PIC X(60).
000420*        RESOLVED MERCHANT NAME

000430         06  TRXN-MSG-TYPE             PIC X(20).
000440*        CATEGORY OF SMS

000450         06  TRXN-MSG-SUBTYPE          PIC X(20).
000460*        FINER GRAINED SUBTYPE

000470         06  TRXN-MSG                  PIC X(500).
000480*        RAW SMS TEXT

000490         06  FILLER                    PIC X(12).

