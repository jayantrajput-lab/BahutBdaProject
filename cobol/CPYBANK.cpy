000010*  CPYBANK.CPYBK
000020*  I-O FORMAT: BANKR   FROM FILE BANK-FILE  OF LIBRARY SMSREGLB
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000090*---------------------------------------------------------------*
000100     05  BANK-RECORD                  PIC X(80).
000110*
000120     05  BANKR REDEFINES BANK-RECORD.
000130         06  BANK-ID                  PIC 9(09).
000140*                                  SURROGATE KEY, ASSIGNED SEQL
000150         06  BANKNAME                 PIC X(60).
000160*                                  BANK DISPLAY NAME - MATCHED
000170*                                  CASE-INSENSITIVE SUBSTRING OF
000180*                                  THE SMS SENDER TITLE
000190         06  FILLER                   PIC X(11).

