000010*  CPYRPTN.CPYBK
000020*  LINKAGE RECORD FOR CALL "TRFRPTN"
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL4 02/05/2019 PELIM  - PCRSMSREG-152 - END-OF-RUN TOTALS ON
000090*                            TRFSMSDR WERE BUCKETING EVERY NO-
000100*                            BANK AND NO-PATTERN SMS AS A PLAIN
000110*                            NO-MATCH BECAUSE THE DRIVER WAS
000120*                            SNIFFING THE FIRST FEW BYTES OF THE
000130*                            DIAGNOSTIC TEXT.  ADDED WK-C-RPTN-
000140*                            CANDIDATE-COUNT SO THE DRIVER CAN
000150*                            TELL "NO APPROVED PATTERNS FOR THIS
000160*                            BANK" FROM "PATTERNS TRIED, NONE
000170*                            MATCHED" WITHOUT PARSING TEXT.
000180*---------------------------------------------------------------*
000190* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000200*---------------------------------------------------------------*
000210 01  WK-C-RPTN-RECORD.
000220* -------------------- BANK TABLE, LOADED ONCE BY THE DRIVER ----
000230     05  WK-C-RPTN-BANK-TABLE.
000240         10  WK-C-RPTN-BANK-COUNT     PIC 9(04) COMP.
000250         10  WK-C-RPTN-BANK-ENTRY OCCURS 1 TO 200 TIMES
000260                 DEPENDING ON WK-C-RPTN-BANK-COUNT
000270                 INDEXED BY WK-X-RPTN-BANK.
000280             15  WK-C-RPTN-BANK-ID    PIC 9(09).
000290             15  WK-C-RPTN-BANKNAME   PIC X(60).
000300* -------------------- PATTERN TABLE, LOADED ONCE BY THE DRIVER -
000310     05  WK-C-RPTN-PATN-TABLE.
000320         10  WK-C-RPTN-PATN-COUNT     PIC 9(04) COMP.
000330         10  WK-C-RPTN-PATN-ENTRY OCCURS 1 TO 1000 TIMES
000340                 DEPENDING ON WK-C-RPTN-PATN-COUNT
000350                 INDEXED BY WK-X-RPTN-PATN.
000360             15  WK-C-RPTN-PATN-ID        PIC 9(09).
000370             15  WK-C-RPTN-PATN-BANK-ID   PIC 9(09).
000380             15  WK-C-RPTN-PATN-STATUS    PIC X(08).
000390             15  WK-C-RPTN-PATN-REGEX     PIC X(500).
000400             15  WK-C-RPTN-PATN-DFLT-BANK PIC X(60).
000410             15  WK-C-RPTN-PATN-DFLT-MERCH PIC X(60).
000420             15  WK-C-RPTN-PATN-DFLT-TXTYP PIC X(10).
000430             15  WK-C-RPTN-PATN-DFLT-MTYP  PIC X(20).
000440             15  WK-C-RPTN-PATN-DFLT-MSUB  PIC X(20).
000450* -------------------- ONE SMS IN --------------------------------
000460     05  WK-C-RPTN-INPUT.
000470         10  WK-C-RPTN-SMS-TITLE      PIC X(30).
000480         10  WK-C-RPTN-MSG            PIC X(500).
000490* -------------------- MATCH RESULT OUT --------------------------
000500     05  WK-C-RPTN-OUTPUT.
000510         10  WK-C-RPTN-MATCHED        PIC X(01).
000520             88  WK-C-RPTN-WAS-MATCHED    VALUE "Y".
000530         10  WK-C-RPTN-MESSAGE        PIC X(80).
000540         10  WK-C-RPTN-AMOUNT         PIC S9(09)V9(02) COMP-3.
000550         10  WK-C-RPTN-ACCOUNT-NUMBER PIC X(20).
000560         10  WK-C-RPTN-BANK-NAME      PIC X(60).
000570         10  WK-C-RPTN-MERCHANT-NAME  PIC X(60).
000580         10  WK-C-RPTN-TX-TYPE        PIC X(10).
000590         10  WK-C-RPTN-MSG-TYPE       PIC X(20).
000600         10  WK-C-RPTN-MSG-SUBTYPE    PIC X(20).
000610         10  WK-C-RPTN-DATE-TEXT      PIC X(20).
000620         10  WK-C-RPTN-AVAIL-BALANCE  PIC S9(09)V9(02) COMP-3.
000630         10  WK-C-RPTN-PARSED-BANK    PIC X(01).
000640         10  WK-C-RPTN-PARSED-MERCH   PIC X(01).
000650         10  WK-C-RPTN-PARSED-TXTYPE  PIC X(01).
000660         10  WK-C-RPTN-PARSED-MTYPE   PIC X(01).
000670         10  WK-C-RPTN-PARSED-MSUB    PIC X(01).
000680         10  WK-C-RPTN-PATTERN-ID     PIC 9(09).
000690         10  WK-C-RPTN-CANDIDATE-COUNT PIC 9(04) COMP.
000700     05  FILLER                       PIC X(04).


