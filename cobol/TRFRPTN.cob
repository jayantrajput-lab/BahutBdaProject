000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFRPTN.
000050 AUTHOR.         RONALD SEAH TL.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   20 JUL 1988.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  SUBROUTINE - FIND-PATTERN.  GIVEN THE SMS SENDER
000120*               TITLE AND BODY OF ONE INCOMING MESSAGE, PLUS THE
000130*               BANK AND PATTERN TABLES LOADED ONCE BY THE JOB
000140*               DRIVER, RESOLVES THE OWNING BANK BY A CASE-BLIND
000150*               SUBSTRING MATCH OF THE SENDER TITLE (BUSINESS
000160*               RULE 1), THEN TRIES EACH APPROVED PATTERN FOR
000170*               THAT BANK, IN TABLE ORDER, VIA CALL "TRFRFLD"
000180*               UNTIL ONE EXTRACTS SUCCESSFULLY (RULES 2 AND 3).
000190*               ON A MATCH, BACKFILLS ANY FIELD THE PATTERN DID
000200*               NOT CAPTURE FROM THE PATTERN'S OWN DEFAULTS AND
000210*               SETS THE PER-FIELD PARSED INDICATORS (RULE 6).
000220*               CALLED BY TRFSMSDR, THE JOB DRIVER, ONCE PER
000230*               SMS RECORD READ.
000240*
000250*=================================================================
000260* HISTORY OF MODIFICATION:
000270*=================================================================
000280* TAG    DATE       DEV     DESCRIPTION
000290*------  ---------  ------  ---------------------------------- *
000300* SR1PL4 02/05/2019 PELIM   - PCRSMSREG-152
000310*                           - EXPOSED THE APPROVED-CANDIDATE
000320*                             COUNT ON THE LINKAGE RECORD (WK-C-
000330*                             RPTN-CANDIDATE-COUNT) SO TRFSMSDR
000340*                             CAN TELL "NO APPROVED PATTERNS FOR
000350*                             THIS BANK" FROM "PATTERNS TRIED,
000360*                             NONE MATCHED" WITHOUT PARSING THE
000370*                             DIAGNOSTIC MESSAGE TEXT.
000380*-----------------------------------------------------------------
000390* SR1PL2 14/03/2019 PELIM   - SMSREG PHASE 2 - PCRSMSREG-118
000400*                           - NO-MATCH DIAGNOSTIC NOW REPORTS THE
000410*                             NUMBER OF APPROVED PATTERNS TRIED
000420*                             AND THE INCOMING SMS BODY LENGTH.
000430*-----------------------------------------------------------------
000440* SR1PL1 02/11/2018 PELIM   - SMSREG PHASE 1 - PCRSMSREG-002
000450*                           - REPURPOSED THE OLD TELEX SENDER-
000460*                             HEADER / ADVISORY-PATTERN MATCHING
000470*                             ROUTINE AS THE SMS FIND-PATTERN
000480*                             ENGINE.
000490*-----------------------------------------------------------------
000500* Y2K001 22/10/1998 TSC.LEE  - YEAR 2000 REMEDIATION
000510*                           - NO DATE FIELDS IN THIS ROUTINE;
000520*                             REVIEWED, NO CHANGE REQUIRED.
000530*-----------------------------------------------------------------
000540* BK0298 09/06/1990 TSC.LEE  - WIDENED THE ADVISORY-PATTERN TABLE
000550*                             TO SUPPORT THE REGIONAL OFFICE
000560*                             EXPANSION (SEE CPYRPTN CHANGE LOG).
000570*-----------------------------------------------------------------
000580* BK0100 20/07/1988 RSEAHTL  - INITIAL VERSION
000590*=================================================================
000600*
000610 EJECT
000620**********************
000630 ENVIRONMENT DIVISION.
000640**********************
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.  IBM-AS400.
000670 OBJECT-COMPUTER.  IBM-AS400.
000680 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000690                   UPSI-0 IS UPSI-SWITCH-0
000700                     ON  STATUS IS U0-ON
000710                     OFF STATUS IS U0-OFF.

000720***************
000730 DATA DIVISION.
000740***************
000750 WORKING-STORAGE SECTION.
000760*************************
000770 01  FILLER                          PIC X(24)        VALUE
000780     "** PROGRAM TRFRPTN **".

000790 01  WK-C-COMMON.
000800     COPY CPYCMN.

000810* -------- LOCAL LINKAGE COPY FOR THE CALL TO TRFRFLD -----------*
000820 01  WK-C-RFLD-RECORD.
000830     COPY CPYRFLD.

000840 01  WK-C-CASE-TABLE.
000850     05  WK-C-LOWER-ALPHA             PIC X(26) VALUE
000860         "abcdefghijklmnopqrstuvwxyz".
000870     05  WK-C-UPPER-ALPHA             PIC X(26) VALUE
000880         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000890     05  FILLER                       PIC X(08).

000900* -------- CASE-FOLDED SMS SENDER TITLE ---------------------------*
000910 01  WK-C-TITLE-AREA.
000920     05  WK-C-UC-TITLE                PIC X(30).

000930* -------- CASE-FOLDED BANK NAME BEING TESTED, CHAR VIEW FOR -----*
000940* -------- TRIMMING TRAILING SPACES BEFORE THE SUBSTRING TEST ----*
000950 01  WK-C-BANKNAME-AREA.
000960     05  WK-C-UC-BANKNAME             PIC X(60).
000970 01  WK-C-BANKNAME-AREA-N REDEFINES WK-C-BANKNAME-AREA.
000980     05  WK-C-BANKNAME-CHAR OCCURS 60 TIMES
000990                                      PIC X(01).

001000* -------- LOCAL COPY OF THE SMS BODY, CHAR VIEW USED ONLY TO ----*
001010* -------- MEASURE ITS TRIMMED LENGTH FOR THE NO-MATCH LOG -------*
001020 01  WK-C-MSG-SCAN-AREA.
001030     05  WK-C-MSG-SCAN-TEXT           PIC X(500).
001040 01  WK-C-MSG-SCAN-AREA-N REDEFINES WK-C-MSG-SCAN-AREA.
001050     05  WK-C-MSG-SCAN-CHAR OCCURS 500 TIMES
001060                                      PIC X(01).

001070* -------- LOCAL COPY OF THE CANDIDATE PATTERN TEXT, CHAR VIEW ---*
001080* -------- USED FOR A QUICK "IS THERE A MARKER AT ALL" PRE-CHECK -*
001090* -------- BEFORE THE MORE EXPENSIVE CALL TO TRFRFLD -------------*
001100 01  WK-C-REGEX-PRECHECK-AREA.
001110     05  WK-C-REGEX-PRECHECK-TEXT     PIC X(500).
001120 01  WK-C-REGEX-PRECHECK-AREA-N REDEFINES WK-C-REGEX-PRECHECK-AREA.
001130     05  WK-C-REGEX-PRECHECK-CHAR OCCURS 500 TIMES
001140                                      PIC X(01).

001150 01  WK-C-RESULT-SWITCHES.
001160     05  WK-C-BANK-FOUND-SW           PIC X(01) VALUE "N".
001170         88  WK-C-BANK-WAS-FOUND          VALUE "Y".
001180     05  WK-C-PRECHECK-SW             PIC X(01) VALUE "N".
001190         88  WK-C-PRECHECK-OK             VALUE "Y".
001200     05  FILLER                       PIC X(08).

001210 01  WK-N-WORK-COUNTERS.
001220     05  WK-N-MATCHED-BANK-ID         PIC 9(09).
001230     05  WK-N-BANKNAME-LEN            PIC 9(04) COMP.
001240     05  WK-N-MSG-LEN                 PIC 9(04) COMP.
001250     05  WK-N-TITLE-TALLY             PIC 9(04) COMP.
001260     05  FILLER                       PIC X(08).

001270 01  WK-C-MATCHED-BANK-NAME           PIC X(60).

001280 01  WK-C-DIAG-NUMBER-AREA.
001290     05  WK-C-DIAG-COUNT-TEXT         PIC 9(04).
001300     05  WK-C-DIAG-LEN-TEXT           PIC 9(04).


001310****************
001320 LINKAGE SECTION.
001330****************
001340 01  WK-C-RPTN-RECORD.
001350     COPY CPYRPTN.

001360     EJECT
001370****************************************
001380 PROCEDURE DIVISION USING WK-C-RPTN-RECORD.
001390****************************************
001400 MAIN-MODULE.
001410     PERFORM A000-RESOLVE-BANK-ROUTINE
001420        THRU A999-RESOLVE-BANK-ROUTINE-EX.
001430     IF  WK-C-BANK-WAS-FOUND
001440         PERFORM B000-SCAN-PATTERNS-ROUTINE
001450            THRU B999-SCAN-PATTERNS-ROUTINE-EX
001460     ELSE
001470         MOVE "N" TO WK-C-RPTN-MATCHED
001480         MOVE SPACES TO WK-C-RPTN-MESSAGE
001490         MOVE ZERO TO WK-C-RPTN-CANDIDATE-COUNT
001500         MOVE "NO BANK MATCHED SMS SENDER TITLE" TO
001510             WK-C-RPTN-MESSAGE
001520     END-IF.
001530     EXIT PROGRAM.

001540*-----------------------------------------------------------------
001550*    RESOLVE THE OWNING BANK BY A CASE-BLIND SUBSTRING TEST OF
001560*    EACH BANK NAME AGAINST THE SMS SENDER TITLE, IN TABLE ORDER,
001570*    STOPPING AT THE FIRST HIT (BUSINESS RULE 1).
001580*-----------------------------------------------------------------
001590 A000-RESOLVE-BANK-ROUTINE.
001600*-----------------------------------------------------------------
001610     MOVE "N" TO WK-C-BANK-FOUND-SW.
001620     MOVE ZERO TO WK-N-MATCHED-BANK-ID.
001630     MOVE SPACES TO WK-C-MATCHED-BANK-NAME.
001640     MOVE SPACES TO WK-C-UC-TITLE.
001650     MOVE WK-C-RPTN-SMS-TITLE TO WK-C-UC-TITLE.
001660     INSPECT WK-C-UC-TITLE
001670         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.

001680     IF  WK-C-RPTN-BANK-COUNT > ZERO
001690         PERFORM A100-TRY-ONE-BANK-ROUTINE
001700            THRU A199-TRY-ONE-BANK-ROUTINE-EX
001710            VARYING WK-X-RPTN-BANK FROM 1 BY 1
001720            UNTIL WK-X-RPTN-BANK > WK-C-RPTN-BANK-COUNT
001730               OR WK-C-BANK-WAS-FOUND
001740     END-IF.
001750 A999-RESOLVE-BANK-ROUTINE-EX.
001760     EXIT.

001770 A100-TRY-ONE-BANK-ROUTINE.
001780*-----------------------------------------------------------------
001790     MOVE SPACES TO WK-C-UC-BANKNAME.
001800     MOVE WK-C-RPTN-BANKNAME (WK-X-RPTN-BANK) TO WK-C-UC-BANKNAME.
001810     INSPECT WK-C-UC-BANKNAME
001820         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.
001830     PERFORM A110-BANKNAME-LENGTH-ROUTINE
001840        THRU A119-BANKNAME-LENGTH-ROUTINE-EX.
001850     IF  WK-N-BANKNAME-LEN > ZERO
001860         MOVE ZERO TO WK-N-TITLE-TALLY
001870         INSPECT WK-C-UC-TITLE TALLYING WK-N-TITLE-TALLY
001880             FOR ALL WK-C-UC-BANKNAME (1 : WK-N-BANKNAME-LEN)
001890         IF  WK-N-TITLE-TALLY > ZERO
001900             MOVE "Y" TO WK-C-BANK-FOUND-SW
001910             MOVE WK-C-RPTN-BANK-ID (WK-X-RPTN-BANK) TO
001920                 WK-N-MATCHED-BANK-ID
001930             MOVE WK-C-RPTN-BANKNAME (WK-X-RPTN-BANK) TO
001940                 WK-C-MATCHED-BANK-NAME
001950         END-IF
001960     END-IF.
001970 A199-TRY-ONE-BANK-ROUTINE-EX.
001980     EXIT.

001990 A110-BANKNAME-LENGTH-ROUTINE.
002000*-----------------------------------------------------------------
002010     MOVE ZERO TO WK-N-BANKNAME-LEN.
002020     PERFORM A111-CHECK-ONE-BANK-CHAR-ROUTINE
002030        THRU A119-BANKNAME-LENGTH-ROUTINE-EX
002040        VARYING WK-N-SUB1 FROM 1 BY 1
002050        UNTIL WK-N-SUB1 > 60.
002060 A119-BANKNAME-LENGTH-ROUTINE-EX.
002070     EXIT.

002080 A111-CHECK-ONE-BANK-CHAR-ROUTINE.
002090     IF  WK-C-BANKNAME-CHAR (WK-N-SUB1) NOT = SPACE
002100         MOVE WK-N-SUB1 TO WK-N-BANKNAME-LEN
002110     END-IF.

002120*-----------------------------------------------------------------
002130*    TRY EACH PATTERN OWNED BY THE MATCHED BANK, IN TABLE ORDER,
002140*    SKIPPING ANY PATTERN NOT IN APPROVED STATUS (BUSINESS RULE
002150*    2), UNTIL ONE OF THEM EXTRACTS SUCCESSFULLY.
002160*-----------------------------------------------------------------
002170 B000-SCAN-PATTERNS-ROUTINE.
002180*-----------------------------------------------------------------
002190     MOVE "N" TO WK-C-RPTN-MATCHED.
002200     MOVE SPACES TO WK-C-RPTN-MESSAGE.
002210     MOVE ZERO TO WK-C-RPTN-PATTERN-ID.
002220     MOVE ZERO TO WK-C-RPTN-CANDIDATE-COUNT.

002230     IF  WK-C-RPTN-PATN-COUNT > ZERO
002240         PERFORM B100-TRY-ONE-PATTERN-ROUTINE
002250            THRU B199-TRY-ONE-PATTERN-ROUTINE-EX
002260            VARYING WK-X-RPTN-PATN FROM 1 BY 1
002270            UNTIL WK-X-RPTN-PATN > WK-C-RPTN-PATN-COUNT
002280               OR WK-C-RPTN-WAS-MATCHED
002290     END-IF.

002300     IF  NOT WK-C-RPTN-WAS-MATCHED
002310         PERFORM B900-BUILD-NO-MATCH-MSG-ROUTINE
002320            THRU B999-BUILD-NO-MATCH-MSG-ROUTINE-EX
002330     END-IF.
002340 B999-SCAN-PATTERNS-ROUTINE-EX.
002350     EXIT.

002360 B100-TRY-ONE-PATTERN-ROUTINE.
002370*-----------------------------------------------------------------
002380*    CANDIDATE PATTERNS ARE THOSE OWNED BY THE MATCHED BANK AND
002390*    CURRENTLY APPROVED - ANY OTHER STATUS IS SIMPLY SKIPPED.
002400*-----------------------------------------------------------------
002410     IF  WK-C-RPTN-PATN-BANK-ID (WK-X-RPTN-PATN) =
002420             WK-N-MATCHED-BANK-ID
002430         AND WK-C-RPTN-PATN-STATUS (WK-X-RPTN-PATN) =
002440             C-STATUS-APPROVED
002450         ADD 1 TO WK-C-RPTN-CANDIDATE-COUNT
002460         PERFORM C000-TRY-EXTRACT-ROUTINE
002470            THRU C999-TRY-EXTRACT-ROUTINE-EX
002480     END-IF.
002490 B199-TRY-ONE-PATTERN-ROUTINE-EX.
002500     EXIT.

002510 B900-BUILD-NO-MATCH-MSG-ROUTINE.
002520*-----------------------------------------------------------------
002530     MOVE SPACES TO WK-C-MSG-SCAN-AREA.
002540     MOVE WK-C-RPTN-MSG TO WK-C-MSG-SCAN-TEXT.
002550     MOVE ZERO TO WK-N-MSG-LEN.
002560     PERFORM B910-COUNT-ONE-MSG-CHAR-ROUTINE
002570        VARYING WK-N-SUB1 FROM 1 BY 1
002580        UNTIL WK-N-SUB1 > 500.
002590     MOVE WK-C-RPTN-CANDIDATE-COUNT TO WK-C-DIAG-COUNT-TEXT.
002600     MOVE WK-N-MSG-LEN         TO WK-C-DIAG-LEN-TEXT.
002610     STRING "NO APPROVED PATTERN MATCHED - "     DELIMITED BY SIZE
002620            WK-C-DIAG-COUNT-TEXT                 DELIMITED BY SIZE
002630            " TRIED, SMS LEN "                    DELIMITED BY SIZE
002640            WK-C-DIAG-LEN-TEXT                    DELIMITED BY SIZE
002650         INTO WK-C-RPTN-MESSAGE.
002660 B999-BUILD-NO-MATCH-MSG-ROUTINE-EX.
002670     EXIT.

002680 B910-COUNT-ONE-MSG-CHAR-ROUTINE.
002690     IF  WK-C-MSG-SCAN-CHAR (WK-N-SUB1) NOT = SPACE
002700         MOVE WK-N-SUB1 TO WK-N-MSG-LEN
002710     END-IF.

002720*-----------------------------------------------------------------
002730*    A BAD OR MARKER-LESS PATTERN IS SKIPPED, NOT FATAL (RULE 3).
002740*    THE LOCAL PRE-CHECK BELOW SAVES A CALL TO TRFRFLD WHEN THE
002750*    CANDIDATE OBVIOUSLY HAS NO {FIELDNAME} MARKER AT ALL.
002760*-----------------------------------------------------------------
002770 C000-TRY-EXTRACT-ROUTINE.
002780*-----------------------------------------------------------------
002790     PERFORM C010-PRECHECK-PATTERN-ROUTINE
002800        THRU C019-PRECHECK-PATTERN-ROUTINE-EX.
002810     IF  WK-C-PRECHECK-OK
002820         MOVE SPACES TO WK-C-RFLD-RECORD
002830         MOVE WK-C-RPTN-PATN-REGEX (WK-X-RPTN-PATN) TO
002840             WK-C-RFLD-REGEX
002850         MOVE WK-C-RPTN-MSG TO WK-C-RFLD-MSG
002860         CALL "TRFRFLD" USING WK-C-RFLD-RECORD
002870         IF  WK-C-RFLD-WAS-MATCHED
002880             PERFORM D000-APPLY-MATCH-ROUTINE
002890                THRU D999-APPLY-MATCH-ROUTINE-EX
002900         END-IF
002910     END-IF.
002920 C999-TRY-EXTRACT-ROUTINE-EX.
002930     EXIT.

002940 C010-PRECHECK-PATTERN-ROUTINE.
002950     MOVE "N" TO WK-C-PRECHECK-SW.
002960     MOVE SPACES TO WK-C-REGEX-PRECHECK-AREA.
002970     MOVE WK-C-RPTN-PATN-REGEX (WK-X-RPTN-PATN) TO
002980         WK-C-REGEX-PRECHECK-TEXT.
002990     IF  WK-C-REGEX-PRECHECK-TEXT NOT = SPACES
003000         PERFORM C011-CHECK-ONE-REGEX-CHAR-ROUTINE
003010            THRU C019-PRECHECK-PATTERN-ROUTINE-EX
003020            VARYING WK-N-SUB1 FROM 1 BY 1
003030            UNTIL WK-N-SUB1 > 500
003040               OR WK-C-PRECHECK-OK
003050     END-IF.
003060 C019-PRECHECK-PATTERN-ROUTINE-EX.
003070     EXIT.

003080 C011-CHECK-ONE-REGEX-CHAR-ROUTINE.
003090     IF  WK-C-REGEX-PRECHECK-CHAR (WK-N-SUB1) = "{"
003100         MOVE "Y" TO WK-C-PRECHECK-SW
003110     END-IF.

003120*-----------------------------------------------------------------
003130*    A SUCCESSFUL EXTRACTION STOPS THE SCAN.  BACKFILL DEFAULTS
003140*    FOR ANY FIELD THE PATTERN DID NOT CAPTURE (RULE 6):
003150*    BANK-NAME ALWAYS ENDS UP POPULATED (PATTERN DEFAULT, ELSE
003160*    THE MATCHED BANK'S OWN NAME); THE OTHER FOUR BACKFILL ONLY
003170*    WHEN THE PATTERN'S OWN DEFAULT FOR THAT FIELD IS NOT BLANK.
003180*-----------------------------------------------------------------
003190 D000-APPLY-MATCH-ROUTINE.
003200*-----------------------------------------------------------------
003210     MOVE "Y" TO WK-C-RPTN-MATCHED.
003220     MOVE "PATTERN MATCHED" TO WK-C-RPTN-MESSAGE.
003230     MOVE WK-C-RPTN-PATN-ID (WK-X-RPTN-PATN) TO
003240         WK-C-RPTN-PATTERN-ID.
003250     MOVE WK-C-RFLD-AMOUNT         TO WK-C-RPTN-AMOUNT.
003260     MOVE WK-C-RFLD-ACCOUNT-NUMBER TO WK-C-RPTN-ACCOUNT-NUMBER.
003270     MOVE WK-C-RFLD-DATE-TEXT      TO WK-C-RPTN-DATE-TEXT.
003280     MOVE WK-C-RFLD-AVAIL-BALANCE  TO WK-C-RPTN-AVAIL-BALANCE.
003290     MOVE "N" TO WK-C-RPTN-PARSED-BANK
003300                 WK-C-RPTN-PARSED-MERCH
003310                 WK-C-RPTN-PARSED-TXTYPE
003320                 WK-C-RPTN-PARSED-MTYPE
003330                 WK-C-RPTN-PARSED-MSUB.

003340     IF  WK-C-RFLD-BANK-NAME NOT = SPACES
003350         MOVE WK-C-RFLD-BANK-NAME TO WK-C-RPTN-BANK-NAME
003360         MOVE "Y" TO WK-C-RPTN-PARSED-BANK
003370     ELSE
003380         IF  WK-C-RPTN-PATN-DFLT-BANK (WK-X-RPTN-PATN)
003390                 NOT = SPACES
003400             MOVE WK-C-RPTN-PATN-DFLT-BANK (WK-X-RPTN-PATN) TO
003410                 WK-C-RPTN-BANK-NAME
003420         ELSE
003430             MOVE WK-C-MATCHED-BANK-NAME TO WK-C-RPTN-BANK-NAME
003440         END-IF
003450     END-IF.

003460     IF  WK-C-RFLD-MERCHANT-NAME NOT = SPACES
003470         MOVE WK-C-RFLD-MERCHANT-NAME TO WK-C-RPTN-MERCHANT-NAME
003480         MOVE "Y" TO WK-C-RPTN-PARSED-MERCH
003490     ELSE
003500         IF  WK-C-RPTN-PATN-DFLT-MERCH (WK-X-RPTN-PATN)
003510                 NOT = SPACES
003520             MOVE WK-C-RPTN-PATN-DFLT-MERCH (WK-X-RPTN-PATN) TO
003530                 WK-C-RPTN-MERCHANT-NAME
003540         END-IF
003550     END-IF.

003560     IF  WK-C-RFLD-TX-TYPE NOT = SPACES
003570         MOVE WK-C-RFLD-TX-TYPE TO WK-C-RPTN-TX-TYPE
003580         MOVE "Y" TO WK-C-RPTN-PARSED-TXTYPE
003590     ELSE
003600         IF  WK-C-RPTN-PATN-DFLT-TXTYP (WK-X-RPTN-PATN)
003610                 NOT = SPACES
003620             MOVE WK-C-RPTN-PATN-DFLT-TXTYP (WK-X-RPTN-PATN) TO
003630                 WK-C-RPTN-TX-TYPE
003640         END-IF
003650     END-IF.

003660     IF  WK-C-RFLD-MSG-TYPE NOT = SPACES
003670         MOVE WK-C-RFLD-MSG-TYPE TO WK-C-RPTN-MSG-TYPE
003680         MOVE "Y" TO WK-C-RPTN-PARSED-MTYPE
003690     ELSE
003700         IF  WK-C-RPTN-PATN-DFLT-MTYP (WK-X-RPTN-PATN)
003710                 NOT = SPACES
003720             MOVE WK-C-RPTN-PATN-DFLT-MTYP (WK-X-RPTN-PATN) TO
003730                 WK-C-RPTN-MSG-TYPE
003740         END-IF
003750     END-IF.

003760     IF  WK-C-RFLD-MSG-SUBTYPE NOT = SPACES
003770         MOVE WK-C-RFLD-MSG-SUBTYPE TO WK-C-RPTN-MSG-SUBTYPE
003780         MOVE "Y" TO WK-C-RPTN-PARSED-MSUB
003790     ELSE
003800         IF  WK-C-RPTN-PATN-DFLT-MSUB (WK-X-RPTN-PATN)
003810                 NOT = SPACES
003820             MOVE WK-C-RPTN-PATN-DFLT-MSUB (WK-X-RPTN-PATN) TO
003830                 WK-C-RPTN-MSG-SUBTYPE
003840         END-IF
003850     END-IF.
003860 D999-APPLY-MATCH-ROUTINE-EX.
003870     EXIT.


