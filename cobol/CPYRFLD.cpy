000010*  CPYRFLD.CPYBK
000020*  LINKAGE RECORD FOR CALL "TRFRFLD"
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000090*---------------------------------------------------------------*
000100 01  WK-C-RFLD-RECORD.
000110     05  WK-C-RFLD-INPUT.
000120         10  WK-C-RFLD-REGEX          PIC X(500).
000130         10  WK-C-RFLD-MSG            PIC X(500).
000140     05  WK-C-RFLD-OUTPUT.
000150         10  WK-C-RFLD-MATCHED        PIC X(01).
000160             88  WK-C-RFLD-WAS-MATCHED    VALUE "Y".
000170         10  WK-C-RFLD-MESSAGE        PIC X(80).
000180         10  WK-C-RFLD-AMOUNT         PIC S9(09)V9(02) COMP-3.
000190         10  WK-C-RFLD-ACCOUNT-NUMBER PIC X(20).
000200         10  WK-C-RFLD-BANK-NAME      PIC X(60).
000210         10  WK-C-RFLD-MERCHANT-NAME  PIC X(60).
000220         10  WK-C-RFLD-TX-TYPE        PIC X(10).
000230         10  WK-C-RFLD-MSG-TYPE       PIC X(20).
000240         10  WK-C-RFLD-MSG-SUBTYPE    PIC X(20).
000250         10  WK-C-RFLD-DATE-TEXT      PIC X(20).
000260         10  WK-C-RFLD-AVAIL-BALANCE  PIC S9(09)V9(02) COMP-3.
000270     05  FILLER                       PIC X(08).

