000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFSMSDR.
000050 AUTHOR.         RONALD SEAH TL.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   08 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  BATCH DRIVER FOR THE CUSTOMER TRANSACTION
000120*               ADVISORY MATCHING RUN.  LOADS THE BANK AND
000130*               APPROVED-PATTERN REFERENCE TABLES, THEN FEEDS
000140*               THE ADVISORY INPUT FILE ONE MESSAGE AT A TIME
000150*               TO TRFRPTN FOR BANK/PATTERN MATCHING, CALLS
000160*               TRFRTXN TO POST A MATCHED ADVISORY, AND PRINTS
000170*               THE RUN CONTROL TOTALS AT END OF JOB.
000180*
000190*=================================================================
000200* HISTORY OF MODIFICATION:
000210*=================================================================
000220* TAG    DATE       DEV     DESCRIPTION
000230*------  ---------  ------  ---------------------------------- *
000240* SR1PL4 02/05/2019 PELIM   - PCRSMSREG-152
000250*                           - NO-BANK/NO-PATTERN TOTALS WERE
000260*                             NEVER INCREMENTING - THE MESSAGE-
000270*                             TEXT PREFIXES TESTED HERE DID NOT
000280*                             MATCH WHAT TRFRPTN ACTUALLY BUILDS.
000290*                             FIXED THE NO-BANK PREFIX AND
000300*                             SWITCHED THE NO-PATTERN TEST TO THE
000310*                             NEW WK-C-RPTN-CANDIDATE-COUNT FIELD
000320*                             INSTEAD OF SNIFFING MESSAGE TEXT.
000330*-----------------------------------------------------------------
000340* SR1PL3 21/07/2020 PELIM   - SMSREG PHASE 3 - PCRSMSREG-206
000350*                           - ADDED AVAILABLE-BALANCE TO THE
000360*                             POSTED ADVISORY RECORD.
000370*-----------------------------------------------------------------
000380* SR1PL2 14/03/2019 PELIM   - SMSREG PHASE 2 - PCRSMSREG-118
000390*                           - REGEX PATTERN WIDTH INCREASED,
000400*                             PARSED-<FIELD> FLAGS NOW CARRIED
000410*                             THROUGH TO THE POSTED RECORD.
000420*-----------------------------------------------------------------
000430* SR1PL1 02/11/2018 PELIM   - SMSREG PHASE 1 - PCRSMSREG-004
000440*                           - REPURPOSED AS THE SMS TRANSACTION
000450*                             ALERT MATCHING RUN.  THE TELEX/
000460*                             PAGER ADVISORY FEED WAS RETIRED;
000470*                             THE MOBILE GATEWAY NOW SUPPLIES
000480*                             SMS TEXT DIRECTLY ON SMSI0001.
000490*-----------------------------------------------------------------
000500* Y2K001 09/11/1998 TSC.LEE  - YEAR 2000 REMEDIATION
000510*                           - EXPANDED ALL 2-DIGIT YEAR FIELDS
000520*                             TO 4 DIGITS IN THE CONTROL TOTAL
000530*                             DISPLAY LINES.
000540*-----------------------------------------------------------------
000550* BK0311 17/06/1994 TSC.LEE  - ADDED NO-PATTERN CONTROL TOTAL
000560*                             SEPARATE FROM NO-MATCH.
000570*-----------------------------------------------------------------
000580* BK0142 08/11/1988 RSEAHTL  - INITIAL VERSION
000590*                           - CUSTOMER ADVISORY TELEX MATCHING
000600*=================================================================
000610*
000620 EJECT
000630**********************
000640 ENVIRONMENT DIVISION.
000650**********************
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.  IBM-AS400.
000680 OBJECT-COMPUTER.  IBM-AS400.
000690 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000700                   UPSI-0 IS UPSI-SWITCH-0
000710                     ON  STATUS IS U0-ON
000720                     OFF STATUS IS U0-OFF.

000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT BANK-FILE ASSIGN TO BANKFILE
000760            ORGANIZATION      IS SEQUENTIAL
000770            FILE STATUS       IS WK-C-FILE-STATUS.

000780     SELECT PATTERN-FILE ASSIGN TO PATNFILE
000790            ORGANIZATION      IS SEQUENTIAL
000800            FILE STATUS       IS WK-C-FILE-STATUS.

000810     SELECT SMS-INPUT-FILE ASSIGN TO SMSI0001
000820            ORGANIZATION      IS SEQUENTIAL
000830            FILE STATUS       IS WK-C-FILE-STATUS.

000840***************
000850 DATA DIVISION.
000860***************
000870 FILE SECTION.
000880**************
000890 FD  BANK-FILE
000900     LABEL RECORDS ARE STANDARD
000910     DATA RECORD IS BANK-FILE-REC.
000920 01  BANK-FILE-REC.
000930     COPY CPYBANK.

000940 FD  PATTERN-FILE
000950     LABEL RECORDS ARE STANDARD
000960     DATA RECORD IS PATTERN-FILE-REC.
000970 01  PATTERN-FILE-REC.
000980     COPY CPYPATN.

000990 FD  SMS-INPUT-FILE
001000     LABEL RECORDS ARE STANDARD
001010     DATA RECORD IS SMS-INPUT-REC.
001020 01  SMS-INPUT-REC.
001030     COPY CPYSMSI.

001040 WORKING-STORAGE SECTION.
001050*************************
001060 01  FILLER                          PIC X(24)        VALUE
001070     "** PROGRAM TRFSMSDR **".

001080* ------------------ PROGRAM WORKING STORAGE -------------------*
001090 01  WK-C-COMMON.
001100     COPY CPYCMN.

001110 01  WK-C-RUN-SWITCHES.
001120     05  WK-C-BANK-EOF-SW            PIC X(01) VALUE "N".
001130         88  WK-C-BANK-EOF                VALUE "Y".
001140     05  WK-C-PATN-EOF-SW            PIC X(01) VALUE "N".
001150         88  WK-C-PATN-EOF                VALUE "Y".
001160     05  WK-C-SMS-EOF-SW             PIC X(01) VALUE "N".
001170         88  WK-C-SMS-EOF                 VALUE "Y".
001180     05  FILLER                      PIC X(08).

001190 01  WK-N-CONTROL-TOTALS.
001200     05  WK-N-CT-READ                PIC 9(07) COMP.
001210     05  WK-N-CT-MATCHED             PIC 9(07) COMP.
001220     05  WK-N-CT-NO-BANK             PIC 9(07) COMP.
001230     05  WK-N-CT-NO-PATTERN          PIC 9(07) COMP.
001240     05  WK-N-CT-NO-MATCH            PIC 9(07) COMP.
001250     05  FILLER                      PIC X(08).

001260* ------------- WORK AREA PASSED TO CALL "TRFRPTN" --------------*
001270 01  WK-C-RPTN-RECORD.
001280     COPY CPYRPTN.

001290* ------------- WORK AREA PASSED TO CALL "TRFRTXN" --------------*
001300 01  WK-C-RTXN-RECORD.
001310     COPY CPYRTXN.

001320     EJECT
001330***************
001340 PROCEDURE DIVISION.
001350***************
001360 MAIN-MODULE.
001370     PERFORM A000-OPEN-FILES-ROUTINE
001380        THRU A999-OPEN-FILES-ROUTINE-EX.
001390     PERFORM B000-PROCESS-SMS-ROUTINE
001400        THRU B999-PROCESS-SMS-ROUTINE-EX
001410        UNTIL WK-C-SMS-EOF.
001420     PERFORM Z000-END-PROGRAM-ROUTINE
001430        THRU Z999-END-PROGRAM-ROUTINE-EX.
001440     STOP RUN.

001450*-----------------------------------------------------------------
001460 A000-OPEN-FILES-ROUTINE.
001470*-----------------------------------------------------------------
001480     MOVE ZERO TO WK-N-CT-READ WK-N-CT-MATCHED WK-N-CT-NO-BANK
001490                  WK-N-CT-NO-PATTERN WK-N-CT-NO-MATCH.

001500     OPEN INPUT BANK-FILE.
001510     IF  NOT WK-C-SUCCESSFUL
001520         DISPLAY "TRFSMSDR - OPEN FILE ERROR - BANK-FILE"
001530         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540         GO TO Y900-ABNORMAL-TERMINATION.

001550     OPEN INPUT PATTERN-FILE.
001560     IF  NOT WK-C-SUCCESSFUL
001570         DISPLAY "TRFSMSDR - OPEN FILE ERROR - PATTERN-FILE"
001580         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001590         GO TO Y900-ABNORMAL-TERMINATION.

001600     OPEN INPUT SMS-INPUT-FILE.
001610     IF  NOT WK-C-SUCCESSFUL
001620         DISPLAY "TRFSMSDR - OPEN FILE ERROR - SMS-INPUT-FILE"
001630         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001640         GO TO Y900-ABNORMAL-TERMINATION.

001650     PERFORM A100-LOAD-BANK-TABLE
001660        THRU A199-LOAD-BANK-TABLE-EX
001670        UNTIL WK-C-BANK-EOF.

001680     PERFORM A200-LOAD-PATTERN-TABLE
001690        THRU A299-LOAD-PATTERN-TABLE-EX
001700        UNTIL WK-C-PATN-EOF.

001710 A999-OPEN-FILES-ROUTINE-EX.
001720     EXIT.

001730*-----------------------------------------------------------------
001740*    READ THE FULL BANK TABLE ONCE, HELD IN MEMORY FOR THE RUN
001750*-----------------------------------------------------------------
001760 A100-LOAD-BANK-TABLE.
001770*-----------------------------------------------------------------
001780     READ BANK-FILE
001790         AT END
001800             MOVE "Y" TO WK-C-BANK-EOF-SW
001810             GO TO A199-LOAD-BANK-TABLE-EX
001820     END-READ.
001830     ADD 1 TO WK-C-RPTN-BANK-COUNT.
001840     SET WK-X-RPTN-BANK TO WK-C-RPTN-BANK-COUNT.
001850     MOVE BANK-ID   TO WK-C-RPTN-BANK-ID (WK-X-RPTN-BANK).
001860     MOVE BANKNAME  TO WK-C-RPTN-BANKNAME (WK-X-RPTN-BANK).
001870 A199-LOAD-BANK-TABLE-EX.
001880     EXIT.

001890*-----------------------------------------------------------------
001900*    READ THE FULL PATTERN TABLE ONCE, HELD IN MEMORY FOR THE RUN
001910*-----------------------------------------------------------------
001920 A200-LOAD-PATTERN-TABLE.
001930*-----------------------------------------------------------------
001940     READ PATTERN-FILE
001950         AT END
001960             MOVE "Y" TO WK-C-PATN-EOF-SW
001970             GO TO A299-LOAD-PATTERN-TABLE-EX
001980     END-READ.
001990     ADD 1 TO WK-C-RPTN-PATN-COUNT.
002000     SET WK-X-RPTN-PATN TO WK-C-RPTN-PATN-COUNT.
002010     MOVE PATTERN-ID           TO
002020         WK-C-RPTN-PATN-ID (WK-X-RPTN-PATN).
002030     MOVE PATN-BANK-ID         TO
002040         WK-C-RPTN-PATN-BANK-ID (WK-X-RPTN-PATN).
002050     MOVE PATN-STATUS          TO
002060         WK-C-RPTN-PATN-STATUS (WK-X-RPTN-PATN).
002070     MOVE PATN-REGEX-PATTERN   TO
002080         WK-C-RPTN-PATN-REGEX (WK-X-RPTN-PATN).
002090     MOVE PATN-DFLT-BANK-NAME  TO
002100         WK-C-RPTN-PATN-DFLT-BANK (WK-X-RPTN-PATN).
002110     MOVE PATN-DFLT-MERCHANT-NAME TO
002120         WK-C-RPTN-PATN-DFLT-MERCH (WK-X-RPTN-PATN).
002130     MOVE PATN-DFLT-TX-TYPE    TO
002140         WK-C-RPTN-PATN-DFLT-TXTYP (WK-X-RPTN-PATN).
002150     MOVE PATN-DFLT-MSG-TYPE   TO
002160         WK-C-RPTN-PATN-DFLT-MTYP (WK-X-RPTN-PATN).
002170     MOVE PATN-DFLT-MSG-SUBTYPE TO
002180         WK-C-RPTN-PATN-DFLT-MSUB (WK-X-RPTN-PATN).
002190 A299-LOAD-PATTERN-TABLE-EX.
002200     EXIT.

002210*-----------------------------------------------------------------
002220*    READ ONE SMS, MATCH IT, POST IT IF MATCHED
002230*-----------------------------------------------------------------
002240 B000-PROCESS-SMS-ROUTINE.
002250*-----------------------------------------------------------------
002260     READ SMS-INPUT-FILE
002270         AT END
002280             MOVE "Y" TO WK-C-SMS-EOF-SW
002290             GO TO B999-PROCESS-SMS-ROUTINE-EX
002300     END-READ.
002310     ADD 1 TO WK-N-CT-READ.

002320     MOVE SPACES TO WK-C-RPTN-OUTPUT.
002330     MOVE SMSI-SMS-TITLE TO WK-C-RPTN-SMS-TITLE.
002340     MOVE SMSI-MSG       TO WK-C-RPTN-MSG.

002350     CALL "TRFRPTN" USING WK-C-RPTN-RECORD.

002360     IF  WK-C-RPTN-WAS-MATCHED
002370         ADD 1 TO WK-N-CT-MATCHED
002380         PERFORM B100-POST-TRANSACTION-ROUTINE
002390            THRU B199-POST-TRANSACTION-ROUTINE-EX
002400     ELSE
002410         EVALUATE TRUE
002420             WHEN WK-C-RPTN-MESSAGE (1:7) = "NO BANK"
002430                 ADD 1 TO WK-N-CT-NO-BANK
002440             WHEN WK-C-RPTN-CANDIDATE-COUNT = ZERO
002450                 ADD 1 TO WK-N-CT-NO-PATTERN
002460             WHEN OTHER
002470                 ADD 1 TO WK-N-CT-NO-MATCH
002480         END-EVALUATE
002490     END-IF.
002500 B999-PROCESS-SMS-ROUTINE-EX.
002510     EXIT.

002520*-----------------------------------------------------------------
002530 B100-POST-TRANSACTION-ROUTINE.
002540*-----------------------------------------------------------------
002550     MOVE SPACES TO WK-C-RTXN-RECORD.
002560     SET WK-C-RTXN-SAVE-TXN     TO TRUE.
002570     MOVE ZERO   TO WK-C-RTXN-USER-ID.
002580     MOVE SMSI-MSG              TO WK-C-RTXN-MSG.
002590     MOVE WK-C-RPTN-BANK-NAME   TO WK-C-RTXN-BANK-NAME.
002600     MOVE WK-C-RPTN-MERCHANT-NAME TO WK-C-RTXN-MERCHANT-NAME.
002610     MOVE WK-C-RPTN-AMOUNT      TO WK-C-RTXN-AMOUNT.
002620     MOVE WK-C-RPTN-ACCOUNT-NUMBER TO WK-C-RTXN-ACCOUNT-NUMBER.
002630     MOVE WK-C-RPTN-TX-TYPE     TO WK-C-RTXN-TX-TYPE.
002640     MOVE WK-C-RPTN-MSG-TYPE    TO WK-C-RTXN-MSG-TYPE.
002650     MOVE WK-C-RPTN-MSG-SUBTYPE TO WK-C-RTXN-MSG-SUBTYPE.
002660     MOVE WK-C-RPTN-AVAIL-BALANCE TO WK-C-RTXN-AVAIL-BALANCE.
002670     MOVE WK-C-RPTN-DATE-TEXT   TO WK-C-RTXN-DATE-TEXT.

002680     CALL "TRFRTXN" USING WK-C-RTXN-RECORD.
002690*    TRFRTXN OWNS TRANSACTION-FILE, GENERATES THE TX-ID AND
002700*    APPENDS THE ROW ITSELF; THE ID IS LOGGED HERE ONLY FOR THE
002710*    JOB TRACE.
002720     DISPLAY "TRFSMSDR - TRANSACTION SAVED - TX-ID "
002730             WK-C-RTXN-TX-ID.
002740 B199-POST-TRANSACTION-ROUTINE-EX.
002750     EXIT.
002760*---------------------------------------------------------------*
002770*                   PROGRAM SUBROUTINE                          *
002780*---------------------------------------------------------------*
002790 Y900-ABNORMAL-TERMINATION.
002800     PERFORM Z000-END-PROGRAM-ROUTINE
002810        THRU Z999-END-PROGRAM-ROUTINE-EX.
002820     STOP RUN.

002830 Z000-END-PROGRAM-ROUTINE.
002840     CLOSE BANK-FILE PATTERN-FILE SMS-INPUT-FILE.

002850     DISPLAY "TRFSMSDR - RUN CONTROL TOTALS".
002860     DISPLAY "  SMS READ .............. " WK-N-CT-READ.
002870     DISPLAY "  MATCHED ............... " WK-N-CT-MATCHED.
002880     DISPLAY "  NOT MATCHED-NO BANK ... " WK-N-CT-NO-BANK.
002890     DISPLAY "  NOT MATCHED-NO PATTERN  " WK-N-CT-NO-PATTERN.
002900     DISPLAY "  NOT MATCHED-NO MATCH .  " WK-N-CT-NO-MATCH.

002910 Z999-END-PROGRAM-ROUTINE-EX.
002920     EXIT.
002930******************************************************************
002940************** END OF PROGRAM SOURCE -  TRFSMSDR ***************
002950******************************************************************



