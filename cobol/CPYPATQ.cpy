000010*  CPYPATQ.CPYBK
000020*  I-O FORMAT: PATQR   FROM FILE PATTERN-REQUEST-FILE
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL1 02/11/2018 PELIM  - SMSREG PHASE 1 - INITIAL VERSION
000090*                          - MAKER/CHECKER TRANSACTION RECORD
000100*                            FOR THE PATTERN LIFECYCLE BATCH JOB
000110*                            (TRFPATN).  ONE ROW PER SAVE/
000120*                            UPDATE/APPROVE/REJECT/LIST REQUEST.
000130*---------------------------------------------------------------*
000140     05  PATQ-RECORD                  PIC X(1090).
000150*
000160     05  PATQR REDEFINES PATQ-RECORD.
000170         06  PATQ-ACTION              PIC X(10).
000180             88  PATQ-SAVE-DRAFT          VALUE "SAVE-DFT".
000190             88  PATQ-SAVE-PENDING        VALUE "SAVE-PND".
000200             88  PATQ-TO-PENDING          VALUE "TO-PND".
000210             88  PATQ-UPDATE-DRAFT        VALUE "UPD-DFT".
000220             88  PATQ-APPROVE             VALUE "APPROVE".
000230             88  PATQ-REJECT              VALUE "REJECT".
000240             88  PATQ-LIST-DRAFTS         VALUE "LST-DFT".
000250             88  PATQ-LIST-REJECTED       VALUE "LST-REJ".
000260             88  PATQ-LIST-FAILED         VALUE "LST-FLD".
000270             88  PATQ-LIST-PENDINGS       VALUE "LST-PND".
000280         06  PATQ-PATTERN-ID          PIC 9(09).
000290*                                  MUST BE ON FILE FOR TO-PND,
000300*                                  UPD-DFT, APPROVE, REJECT -
000310*                                  IGNORED/ZERO ON SAVE-DFT,
000320*                                  SAVE-PND AND THE LST-* ACTIONS
000330         06  PATQ-SMS-TITLE           PIC X(30).
000340*                                  PATQ-SMS-TITLE AND PATQ-DFLT-
000350*                                  BANK-NAME BELOW DRIVE THE
000360*                                  BANK-RESOLUTION SUB-RULE - SEE
000370*                                  TRFPATN A000 - BANK-NAME IS
000380*                                  NOT A SEPARATE FIELD; THE
000390*                                  DEFAULT BANK NAME IS BOTH THE
000400*                                  RESOLUTION INPUT AND THE
000410*                                  VALUE STORED ON THE PATTERN
000420         06  PATQ-REGEX-PATTERN       PIC X(500).
000430         06  PATQ-SAMPLE-EX           PIC X(300).
000440         06  PATQ-DEFAULTS.
000450             08  PATQ-DFLT-BANK-NAME      PIC X(60).
000460             08  PATQ-DFLT-MERCHANT-NAME  PIC X(60).
000470             08  PATQ-DFLT-TX-TYPE        PIC X(10).
000480             08  PATQ-DFLT-MSG-TYPE       PIC X(20).
000490             08  PATQ-DFLT-MSG-SUBTYPE    PIC X(20).
000500*                                  FOR APPROVE/REJECT, A BLANK
000510*                                  FIELD MEANS "NOT SUPPLIED" -
000520*                                  THE STORED VALUE IS KEPT
000530*                                  (BUSINESS RULE 8) - EXCEPT
000540*                                  SMS-TITLE/DFLT-BANK-NAME WHICH
000550*                                  ARE ALWAYS RE-RESOLVED
000560         06  FILLER                   PIC X(71).

