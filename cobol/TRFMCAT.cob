000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFMCAT.
000050 AUTHOR.         MATILDA WEE TL.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   15 SEP 1989.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  BATCH DRIVER - MERCHANT CATEGORISATION.  LOADS
000120*               THE MERCHANT-CATEGORY TABLE INTO WORKING STORAGE
000130*               ONCE, THEN SERVICES EACH REQUEST ON MERCHANT-
000140*               LOOKUP-REQUEST-FILE: "L" RESOLVES A MERCHANT
000150*               NAME TO A CATEGORY (EXACT MATCH, THEN SUBSTRING
000160*               MATCH, THEN "OTHER"), LEARNING A NEW ROW WHEN
000170*               THE RESULT IS NOT "OTHER"; "A" ADDS A ROW
000180*               VERBATIM WITH NO DEDUP CHECK; "G" DUMPS THE
000190*               WHOLE TABLE, TABLE ORDER, TO MERCHANT-LOOKUP-
000200*               RESULT-FILE.
000210*
000220*=================================================================
000230* HISTORY OF MODIFICATION:
000240*=================================================================
000250* TAG    DATE       DEV     DESCRIPTION
000260*------  ---------  ------  ---------------------------------- *
000270* SR1PL2 14/03/2019 PELIM   - SMSREG PHASE 2 - PCRSMSREG-141
000280*                           - REPURPOSED THE OLD SYSTEM/
000290*                             APPLICATION PARAMETER LOOKUP
000300*                             ROUTINE AS THE MERCHANT-
000310*                             CATEGORISATION BATCH JOB.  THE
000320*                             INDEXED PARAMETER FILE BECAME A
000330*                             LOADED-TO-A-TABLE SEQUENTIAL
000340*                             MASTER SINCE THE CATEGORY TABLE
000350*                             IS FULLY RE-SCANNED PER LOOKUP.
000360*-----------------------------------------------------------------
000370* MPIDCK 15/08/2001 DCKABINGUE - MEPS PHASE 1 MODS
000380*                           - COMMAND CHANGED TO GOBACK SO THIS
000390*                             ROUTINE COULD ALSO BE DRIVEN FROM
000400*                             THE CL EXIT PROGRAM.  (RETIRED -
000410*                             SEE SR1PL2 ABOVE; JOB IS BACK TO A
000420*                             PLAIN STOP RUN NOW IT DRIVES ITS
000430*                             OWN FILES AGAIN.)
000440*-----------------------------------------------------------------
000450* BK0177 15/09/1989 MWEETL    - INITIAL VERSION
000460*=================================================================
000470*
000480 EJECT
000490**********************
000500 ENVIRONMENT DIVISION.
000510**********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  IBM-AS400.
000540 OBJECT-COMPUTER.  IBM-AS400.
000550 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000560                   UPSI-0 IS UPSI-SWITCH-0
000570                     ON  STATUS IS U0-ON
000580                     OFF STATUS IS U0-OFF.

000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT MERCHANT-CATEGORY-FILE ASSIGN TO MCATF
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS  IS WK-C-FILE-STATUS.
000640     SELECT MERCHANT-LOOKUP-REQUEST-FILE ASSIGN TO MLREQF
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS  IS WK-C-FILE-STATUS.
000670     SELECT MERCHANT-LOOKUP-RESULT-FILE  ASSIGN TO MLRESF
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS  IS WK-C-FILE-STATUS.

000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740*******************
000750 FD  MERCHANT-CATEGORY-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD.
000780 01  MERCHANT-CATEGORY-REC.
000790     COPY CPYMCAT.

000800 FD  MERCHANT-LOOKUP-REQUEST-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD.
000830 01  MERCHANT-LOOKUP-REQUEST-REC.
000840     COPY CPYMLRQ.

000850 FD  MERCHANT-LOOKUP-RESULT-FILE
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD.
000880 01  MERCHANT-LOOKUP-RESULT-REC.
000890     COPY CPYMLRS.

000900 WORKING-STORAGE SECTION.
000910*************************
000920 01  FILLER                          PIC X(24)        VALUE
000930     "** PROGRAM TRFMCAT **".

000940 01  WK-C-COMMON.
000950     COPY CPYCMN.

000960 01  WK-C-CASE-TABLE.
000970     05  WK-C-LOWER-ALPHA             PIC X(26) VALUE
000980         "abcdefghijklmnopqrstuvwxyz".
000990     05  WK-C-UPPER-ALPHA             PIC X(26) VALUE
001000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001010     05  FILLER                       PIC X(08).

001020 01  WK-C-RUN-SWITCHES.
001030     05  WK-C-MCAT-FILE-OPEN-SW       PIC X(01) VALUE "N".
001040         88  WK-C-MCAT-FILE-IS-OPEN       VALUE "Y".
001050     05  WK-C-MLRQ-EOF-SW             PIC X(01) VALUE "N".
001060         88  WK-C-MLRQ-AT-EOF             VALUE "Y".
001070     05  FILLER                       PIC X(08).

001080 01  WK-N-CONTROL-TOTALS.
001090     05  WK-N-CT-READ                 PIC 9(07) COMP.
001100     05  WK-N-CT-LOOKED-UP            PIC 9(07) COMP.
001110     05  WK-N-CT-ADDED                PIC 9(07) COMP.
001120     05  WK-N-CT-LEARNED              PIC 9(07) COMP.
001130     05  WK-N-CT-LISTED               PIC 9(07) COMP.
001140     05  FILLER                       PIC X(08).
001150* -------- ALTERNATE VIEW FOR THE END-OF-RUN TOTALS DISPLAY -----*
001160 01  WK-N-CONTROL-TOTALS-R REDEFINES WK-N-CONTROL-TOTALS.
001170     05  WK-N-CT-DISPLAY-GROUP         PIC X(10) OCCURS 3 TIMES.
001180     05  FILLER                        PIC X(08).

001190* -------- MERCHANT-CATEGORY TABLE, LOADED ONCE AT START-UP AND -*
001200* -------- REFRESHED IN PLACE AS NEW ROWS ARE LEARNED / ADDED --*
001210 01  WK-T-MCAT-TABLE.
001220     05  WK-T-MCAT-ENTRY OCCURS 500 TIMES
001230             INDEXED BY WK-X-MCAT.
001240         10  WK-T-MCAT-NAME           PIC X(60).
001250         10  WK-T-MCAT-CATEGORY       PIC X(13).
001260 01  WK-N-MCAT-COUNT                  PIC 9(04) COMP VALUE ZERO.

001270 01  WK-C-LOOKUP-SWITCHES.
001280     05  WK-C-EXACT-FOUND-SW          PIC X(01) VALUE "N".
001290         88  WK-C-EXACT-WAS-FOUND         VALUE "Y".
001300     05  WK-C-SUBSTR-FOUND-SW         PIC X(01) VALUE "N".
001310         88  WK-C-SUBSTR-WAS-FOUND        VALUE "Y".
001320     05  WK-C-ALREADY-PRESENT-SW      PIC X(01) VALUE "N".
001330         88  WK-C-IS-ALREADY-PRESENT      VALUE "Y".
001340     05  FILLER                       PIC X(08).

001350* -------- NORMALIZED INPUT / MATCHED-ROW WORK AREA -------------*
001360 01  WK-C-LOOKUP-WORK.
001370     05  WK-C-NORM-NAME               PIC X(60).
001380     05  WK-C-RESOLVED-CATEGORY       PIC X(13).
001390     05  FILLER                       PIC X(08).

001400* -------- CHAR-ARRAY VIEWS FOR THE BIDIRECTIONAL SUBSTRING -----*
001410* -------- TEST - "INPUT CONTAINS TABLE" AND "TABLE CONTAINS ---*
001420* -------- INPUT" BOTH NEED TRIMMED-LENGTH TALLYING -------------*
001430 01  WK-C-NORM-NAME-N REDEFINES WK-C-NORM-NAME.
001440     05  WK-C-NORM-NAME-CHAR OCCURS 60 TIMES
001450                                      PIC X(01).
001460 01  WK-C-TABLE-NAME-WORK.
001470     05  WK-C-TABLE-NAME-TEXT         PIC X(60).
001480 01  WK-C-TABLE-NAME-WORK-N REDEFINES WK-C-TABLE-NAME-WORK.
001490     05  WK-C-TABLE-NAME-CHAR OCCURS 60 TIMES
001500                                      PIC X(01).

001510 01  WK-N-SCAN-COUNTERS.
001520     05  WK-N-NORM-LEN                PIC 9(04) COMP.
001530     05  WK-N-TABLE-LEN                PIC 9(04) COMP.
001540     05  WK-N-TALLY-1                 PIC 9(04) COMP.
001550     05  FILLER                       PIC X(08).


001560****************
001570 PROCEDURE DIVISION.
001580****************
001590 MAIN-MODULE.
001600     PERFORM A000-STARTUP-ROUTINE
001610        THRU A999-STARTUP-ROUTINE-EX.
001620     PERFORM B000-READ-REQUEST-ROUTINE
001630        THRU B999-READ-REQUEST-ROUTINE-EX.
001640     PERFORM C000-PROCESS-REQUEST-ROUTINE
001650        THRU C999-PROCESS-REQUEST-ROUTINE-EX
001660        UNTIL WK-C-MLRQ-AT-EOF.
001670     PERFORM Z000-END-PROGRAM-ROUTINE
001680        THRU Z999-END-PROGRAM-ROUTINE-EX.
001690     STOP RUN.

001700*=================================================================
001710*    LOAD MERCHANT-CATEGORY-FILE INTO THE TABLE, THEN RE-OPEN
001720*    THE SAME FILE EXTEND SO A LOOKUP OR ADD CAN APPEND TO IT
001730*    LATER IN THE RUN WITHOUT CLOSING/RE-OPENING EACH TIME.
001740*=================================================================
001750 A000-STARTUP-ROUTINE.
001760*-----------------------------------------------------------------
001770     MOVE ZERO TO WK-N-CT-READ WK-N-CT-LOOKED-UP WK-N-CT-ADDED
001780                  WK-N-CT-LEARNED WK-N-CT-LISTED.
001790     MOVE ZERO TO WK-N-MCAT-COUNT.

001800     OPEN INPUT MERCHANT-CATEGORY-FILE.
001810     IF  NOT WK-C-SUCCESSFUL
001820         DISPLAY "TRFMCAT - MERCHANT-CATEGORY-FILE OPEN FAILED - "
001830                 WK-C-FILE-STATUS
001840         PERFORM Y900-ABNORMAL-TERMINATION
001850     END-IF.
001860     PERFORM A100-LOAD-ONE-ROW-ROUTINE
001870        THRU A199-LOAD-ONE-ROW-ROUTINE-EX
001880        UNTIL WK-C-AT-EOF.
001890     CLOSE MERCHANT-CATEGORY-FILE.

001900     OPEN EXTEND MERCHANT-CATEGORY-FILE.
001910     IF  NOT WK-C-SUCCESSFUL
001920         DISPLAY "TRFMCAT - MERCHANT-CATEGORY-FILE OPEN FAILED - "
001930                 WK-C-FILE-STATUS
001940         PERFORM Y900-ABNORMAL-TERMINATION
001950     ELSE
001960         MOVE "Y" TO WK-C-MCAT-FILE-OPEN-SW
001970     END-IF.

001980     OPEN INPUT  MERCHANT-LOOKUP-REQUEST-FILE.
001990     IF  NOT WK-C-SUCCESSFUL
002000         DISPLAY "TRFMCAT - MERCHANT-LOOKUP-REQUEST-FILE OPEN "
002010                 "FAILED - " WK-C-FILE-STATUS
002020         PERFORM Y900-ABNORMAL-TERMINATION
002030     END-IF.
002040     OPEN OUTPUT MERCHANT-LOOKUP-RESULT-FILE.
002050     IF  NOT WK-C-SUCCESSFUL
002060         DISPLAY "TRFMCAT - MERCHANT-LOOKUP-RESULT-FILE OPEN "
002070                 "FAILED - " WK-C-FILE-STATUS
002080         PERFORM Y900-ABNORMAL-TERMINATION
002090     END-IF.
002100 A999-STARTUP-ROUTINE-EX.
002110     EXIT.

002120 A100-LOAD-ONE-ROW-ROUTINE.
002130     MOVE "N" TO WK-C-EOF-SW.
002140     READ MERCHANT-CATEGORY-FILE
002150         AT END
002160             MOVE "Y" TO WK-C-EOF-SW
002170     END-READ.
002180     IF  NOT WK-C-AT-EOF
002190         AND WK-N-MCAT-COUNT < 500
002200         ADD 1 TO WK-N-MCAT-COUNT
002210         SET WK-X-MCAT TO WK-N-MCAT-COUNT
002220         MOVE MCAT-MERCHANT-NAME TO WK-T-MCAT-NAME (WK-X-MCAT)
002230         MOVE MCAT-CATEGORY      TO WK-T-MCAT-CATEGORY (WK-X-MCAT)
002240     END-IF.
002250 A199-LOAD-ONE-ROW-ROUTINE-EX.
002260     EXIT.

002270 B000-READ-REQUEST-ROUTINE.
002280*-----------------------------------------------------------------
002290     READ MERCHANT-LOOKUP-REQUEST-FILE
002300         AT END
002310             MOVE "Y" TO WK-C-MLRQ-EOF-SW
002320     END-READ.
002330     IF  NOT WK-C-MLRQ-AT-EOF
002340         ADD 1 TO WK-N-CT-READ
002350     END-IF.
002360 B999-READ-REQUEST-ROUTINE-EX.
002370     EXIT.

002380 C000-PROCESS-REQUEST-ROUTINE.
002390*-----------------------------------------------------------------
002400     EVALUATE TRUE
002410         WHEN MLRQ-LOOKUP
002420             PERFORM D000-LOOKUP-ROUTINE
002430                THRU D999-LOOKUP-ROUTINE-EX
002440         WHEN MLRQ-ADD
002450             PERFORM E000-ADD-ROUTINE
002460                THRU E999-ADD-ROUTINE-EX
002470         WHEN MLRQ-LIST-ALL
002480             PERFORM F000-LIST-ALL-ROUTINE
002490                THRU F999-LIST-ALL-ROUTINE-EX
002500         WHEN OTHER
002510             DISPLAY "TRFMCAT - UNKNOWN REQUEST ACTION - "
002520                     MLRQ-ACTION
002530     END-EVALUATE.
002540     PERFORM B000-READ-REQUEST-ROUTINE
002550        THRU B999-READ-REQUEST-ROUTINE-EX.
002560 C999-PROCESS-REQUEST-ROUTINE-EX.
002570     EXIT.

002580*=================================================================
002590*    ACTION "L" - GETCATEGORYFORMERCHANT (BUSINESS RULE 9)
002600*=================================================================
002610 D000-LOOKUP-ROUTINE.
002620*-----------------------------------------------------------------
002630     ADD 1 TO WK-N-CT-LOOKED-UP.
002640     MOVE SPACES TO WK-C-RESOLVED-CATEGORY.
002650     IF  MLRQ-MERCHANT-NAME NOT = SPACES
002660         MOVE MLRQ-MERCHANT-NAME TO WK-C-NORM-NAME
002670         INSPECT WK-C-NORM-NAME
002680             CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA
002690         PERFORM D100-EXACT-SCAN-ROUTINE
002700            THRU D199-EXACT-SCAN-ROUTINE-EX
002710         IF  NOT WK-C-EXACT-WAS-FOUND
002720             PERFORM D200-SUBSTRING-SCAN-ROUTINE
002730                THRU D299-SUBSTRING-SCAN-ROUTINE-EX
002740         END-IF
002750         IF  NOT WK-C-EXACT-WAS-FOUND
002760             AND NOT WK-C-SUBSTR-WAS-FOUND
002770             MOVE C-CATEGORY-OTHER TO WK-C-RESOLVED-CATEGORY
002780         END-IF
002790         IF  WK-C-RESOLVED-CATEGORY NOT = C-CATEGORY-OTHER
002800             PERFORM D300-LEARN-CATEGORY-ROUTINE
002810                THRU D399-LEARN-CATEGORY-ROUTINE-EX
002820         END-IF
002830     END-IF.
002840     MOVE SPACES TO MERCHANT-LOOKUP-RESULT-REC.
002850     MOVE MLRQ-MERCHANT-NAME  TO MLRS-MERCHANT-NAME.
002860     MOVE WK-C-RESOLVED-CATEGORY TO MLRS-CATEGORY.
002870     WRITE MERCHANT-LOOKUP-RESULT-REC.
002880     IF  NOT WK-C-SUCCESSFUL
002890         DISPLAY "TRFMCAT - RESULT WRITE FAILED - "
002900                 WK-C-FILE-STATUS
002910     END-IF.
002920 D999-LOOKUP-ROUTINE-EX.
002930     EXIT.

002940*-----------------------------------------------------------------
002950*    EXACT-MATCH SCAN, CASE-INSENSITIVE (INPUT ALREADY UPPER-
002960*    CASED; TABLE IS STORED UPPER-CASE PER CPYMCAT).
002970*-----------------------------------------------------------------
002980 D100-EXACT-SCAN-ROUTINE.
002990*-----------------------------------------------------------------
003000     MOVE "N" TO WK-C-EXACT-FOUND-SW.
003010     IF  WK-N-MCAT-COUNT > ZERO
003020         PERFORM D110-CHECK-ONE-EXACT-ROUTINE
003030            VARYING WK-X-MCAT FROM 1 BY 1
003040            UNTIL WK-X-MCAT > WK-N-MCAT-COUNT
003050               OR WK-C-EXACT-WAS-FOUND
003060     END-IF.
003070 D199-EXACT-SCAN-ROUTINE-EX.
003080     EXIT.

003090 D110-CHECK-ONE-EXACT-ROUTINE.
003100     IF  WK-C-NORM-NAME = WK-T-MCAT-NAME (WK-X-MCAT)
003110         MOVE "Y" TO WK-C-EXACT-FOUND-SW
003120         MOVE WK-T-MCAT-CATEGORY (WK-X-MCAT) TO
003130             WK-C-RESOLVED-CATEGORY
003140     END-IF.

003150*-----------------------------------------------------------------
003160*    BIDIRECTIONAL SUBSTRING SCAN, TABLE ORDER, FIRST HIT WINS.
003170*-----------------------------------------------------------------
003180 D200-SUBSTRING-SCAN-ROUTINE.
003190*-----------------------------------------------------------------
003200     MOVE "N" TO WK-C-SUBSTR-FOUND-SW.
003210     MOVE ZERO TO WK-N-NORM-LEN.
003220     PERFORM D210-NORM-LENGTH-ROUTINE
003230        THRU D219-NORM-LENGTH-ROUTINE-EX
003240        VARYING WK-N-SUB1 FROM 1 BY 1
003250        UNTIL WK-N-SUB1 > 60.
003260     IF  WK-N-NORM-LEN > ZERO
003270         AND WK-N-MCAT-COUNT > ZERO
003280         PERFORM D220-CHECK-ONE-SUBSTRING-ROUTINE
003290            VARYING WK-X-MCAT FROM 1 BY 1
003300            UNTIL WK-X-MCAT > WK-N-MCAT-COUNT
003310               OR WK-C-SUBSTR-WAS-FOUND
003320     END-IF.
003330 D299-SUBSTRING-SCAN-ROUTINE-EX.
003340     EXIT.

003350 D210-NORM-LENGTH-ROUTINE.
003360     IF  WK-C-NORM-NAME-CHAR (WK-N-SUB1) NOT = SPACE
003370         MOVE WK-N-SUB1 TO WK-N-NORM-LEN
003380     END-IF.
003390 D219-NORM-LENGTH-ROUTINE-EX.
003400     EXIT.

003410 D220-CHECK-ONE-SUBSTRING-ROUTINE.
003420     MOVE WK-T-MCAT-NAME (WK-X-MCAT) TO WK-C-TABLE-NAME-TEXT.
003430     MOVE ZERO TO WK-N-TABLE-LEN.
003440     PERFORM D230-TABLE-LENGTH-ROUTINE
003450        THRU D239-TABLE-LENGTH-ROUTINE-EX
003460        VARYING WK-N-SUB2 FROM 1 BY 1
003470        UNTIL WK-N-SUB2 > 60.
003480     IF  WK-N-TABLE-LEN > ZERO
003490         MOVE ZERO TO WK-N-TALLY-1
003500         INSPECT WK-C-NORM-NAME TALLYING WK-N-TALLY-1
003510             FOR ALL WK-C-TABLE-NAME-TEXT (1:WK-N-TABLE-LEN)
003520         IF  WK-N-TALLY-1 = ZERO
003530             INSPECT WK-C-TABLE-NAME-TEXT TALLYING WK-N-TALLY-1
003540                 FOR ALL WK-C-NORM-NAME (1:WK-N-NORM-LEN)
003550         END-IF
003560         IF  WK-N-TALLY-1 > ZERO
003570             MOVE "Y" TO WK-C-SUBSTR-FOUND-SW
003580             MOVE WK-T-MCAT-CATEGORY (WK-X-MCAT) TO
003590                 WK-C-RESOLVED-CATEGORY
003600         END-IF
003610     END-IF.

003620 D230-TABLE-LENGTH-ROUTINE.
003630     IF  WK-C-TABLE-NAME-CHAR (WK-N-SUB2) NOT = SPACE
003640         MOVE WK-N-SUB2 TO WK-N-TABLE-LEN
003650     END-IF.
003660 D239-TABLE-LENGTH-ROUTINE-EX.
003670     EXIT.

003680*-----------------------------------------------------------------
003690*    PERSIST A NON-OTHER RESOLUTION FOR FUTURE EXACT-MATCH HITS.
003700*    SKIP IF THE NORMALIZED NAME IS ALREADY AN EXACT ROW (THE
003710*    SUBSTRING PATH CAN RESOLVE A CATEGORY WITHOUT THE INPUT
003720*    ITSELF BEING A STORED NAME YET).  A WRITE FAILURE (DUPLICATE
003730*    KEY OR OTHERWISE) IS SWALLOWED, NOT PROPAGATED.
003740*-----------------------------------------------------------------
003750 D300-LEARN-CATEGORY-ROUTINE.
003760*-----------------------------------------------------------------
003770     IF  NOT WK-C-EXACT-WAS-FOUND
003780         AND WK-C-MCAT-FILE-IS-OPEN
003790         AND WK-N-MCAT-COUNT < 500
003800         MOVE SPACES TO MERCHANT-CATEGORY-REC
003810         ADD 1 TO WK-N-MCAT-COUNT
003820         MOVE WK-N-MCAT-COUNT      TO MCAT-ID
003830         MOVE WK-C-NORM-NAME       TO MCAT-MERCHANT-NAME
003840         MOVE WK-C-RESOLVED-CATEGORY TO MCAT-CATEGORY
003850         WRITE MERCHANT-CATEGORY-REC
003860         IF  WK-C-SUCCESSFUL
003870             SET WK-X-MCAT TO WK-N-MCAT-COUNT
003880             MOVE WK-C-NORM-NAME       TO WK-T-MCAT-NAME (WK-X-MCAT)
003890             MOVE WK-C-RESOLVED-CATEGORY TO
003900                 WK-T-MCAT-CATEGORY (WK-X-MCAT)
003910             ADD 1 TO WK-N-CT-LEARNED
003920         ELSE
003930             DISPLAY "TRFMCAT - LEARN WRITE FAILED (IGNORED) - "
003940                     WK-C-FILE-STATUS
003950             SUBTRACT 1 FROM WK-N-MCAT-COUNT
003960         END-IF
003970     END-IF.
003980 D399-LEARN-CATEGORY-ROUTINE-EX.
003990     EXIT.

004000*=================================================================
004010*    ACTION "A" - ADDMERCHANTCATEGORY.  UPPER-CASE VERBATIM,
004020*    NO DEDUP CHECK - A DUPLICATE KEY IS THE CALLER'S PROBLEM,
004030*    SO THE FILE-STATUS DISPLAY BELOW IS INFORMATIONAL ONLY.
004040*=================================================================
004050 E000-ADD-ROUTINE.
004060*-----------------------------------------------------------------
004070     ADD 1 TO WK-N-CT-ADDED.
004080     MOVE SPACES TO WK-C-NORM-NAME.
004090     MOVE MLRQ-MERCHANT-NAME TO WK-C-NORM-NAME.
004100     INSPECT WK-C-NORM-NAME
004110         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.
004120     MOVE SPACES TO WK-C-RESOLVED-CATEGORY.
004130     MOVE MLRQ-CATEGORY TO WK-C-RESOLVED-CATEGORY.
004140     INSPECT WK-C-RESOLVED-CATEGORY
004150         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.

004160     IF  WK-C-MCAT-FILE-IS-OPEN AND WK-N-MCAT-COUNT < 500
004170         MOVE SPACES TO MERCHANT-CATEGORY-REC
004180         ADD 1 TO WK-N-MCAT-COUNT
004190         MOVE WK-N-MCAT-COUNT        TO MCAT-ID
004200         MOVE WK-C-NORM-NAME         TO MCAT-MERCHANT-NAME
004210         MOVE WK-C-RESOLVED-CATEGORY TO MCAT-CATEGORY
004220         WRITE MERCHANT-CATEGORY-REC
004230         IF  WK-C-SUCCESSFUL
004240             SET WK-X-MCAT TO WK-N-MCAT-COUNT
004250             MOVE WK-C-NORM-NAME TO WK-T-MCAT-NAME (WK-X-MCAT)
004260             MOVE WK-C-RESOLVED-CATEGORY TO
004270                 WK-T-MCAT-CATEGORY (WK-X-MCAT)
004280         ELSE
004290             DISPLAY "TRFMCAT - ADD WRITE FAILED - "
004300                     WK-C-FILE-STATUS
004310             SUBTRACT 1 FROM WK-N-MCAT-COUNT
004320         END-IF
004330     END-IF.

004340     MOVE SPACES TO MERCHANT-LOOKUP-RESULT-REC.
004350     MOVE WK-C-NORM-NAME         TO MLRS-MERCHANT-NAME.
004360     MOVE WK-C-RESOLVED-CATEGORY TO MLRS-CATEGORY.
004370     WRITE MERCHANT-LOOKUP-RESULT-REC.
004380 E999-ADD-ROUTINE-EX.
004390     EXIT.

004400*=================================================================
004410*    ACTION "G" - GETALLMERCHANTCATEGORIES, TABLE ORDER.
004420*=================================================================
004430 F000-LIST-ALL-ROUTINE.
004440*-----------------------------------------------------------------
004450     IF  WK-N-MCAT-COUNT > ZERO
004460         PERFORM F100-LIST-ONE-ROUTINE
004470            VARYING WK-X-MCAT FROM 1 BY 1
004480            UNTIL WK-X-MCAT > WK-N-MCAT-COUNT
004490     END-IF.
004500 F999-LIST-ALL-ROUTINE-EX.
004510     EXIT.

004520 F100-LIST-ONE-ROUTINE.
004530     MOVE SPACES TO MERCHANT-LOOKUP-RESULT-REC.
004540     MOVE WK-T-MCAT-NAME (WK-X-MCAT)     TO MLRS-MERCHANT-NAME.
004550     MOVE WK-T-MCAT-CATEGORY (WK-X-MCAT) TO MLRS-CATEGORY.
004560     WRITE MERCHANT-LOOKUP-RESULT-REC.
004570     IF  WK-C-SUCCESSFUL
004580         ADD 1 TO WK-N-CT-LISTED
004590     ELSE
004600         DISPLAY "TRFMCAT - LIST WRITE FAILED - "
004610                 WK-C-FILE-STATUS
004620     END-IF.

004630 Y900-ABNORMAL-TERMINATION.
004640*-----------------------------------------------------------------
004650     DISPLAY "TRFMCAT - ABNORMAL TERMINATION".
004660     STOP RUN.

004670 Z000-END-PROGRAM-ROUTINE.
004680*-----------------------------------------------------------------
004690     DISPLAY "TRFMCAT - READ/LOOKED-UP/ADDED/LEARNED/LISTED - "
004700             WK-N-CT-READ SPACE WK-N-CT-LOOKED-UP SPACE
004710             WK-N-CT-ADDED SPACE WK-N-CT-LEARNED SPACE
004720             WK-N-CT-LISTED.
004730     CLOSE MERCHANT-CATEGORY-FILE
004740           MERCHANT-LOOKUP-REQUEST-FILE
004750           MERCHANT-LOOKUP-RESULT-FILE.
004760 Z999-END-PROGRAM-ROUTINE-EX.
004770     EXIT.

