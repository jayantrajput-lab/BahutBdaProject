000010*  CPYTRQ.CPYBK
000020*  I-O FORMAT: TRQR    FROM FILE TEST-REQUEST-FILE
000030*****************************************************************
000040* MODIFICATION HISTORY
000050*****************************************************************
000060* TAG    DATE       DEV    DESCRIPTION
000070*------  ---------  -----  ----------------------------------- *
000080* SR1PL2 14/03/2019 PELIM  - SMSREG PHASE 2 - INITIAL VERSION
000090*                          - MAKER-WORKBENCH "TRY A PATTERN"
000100*                            BATCH EQUIVALENT.
000110*---------------------------------------------------------------*
000120     05  TEST-REQUEST-RECORD          PIC X(820).
000130*
000140     05  TRQR REDEFINES TEST-REQUEST-RECORD.
000150         06  TRQ-SEQUENCE-NO          PIC 9(05).
000160*                                  RUN SEQUENCE FOR MATCHING THE
000170*                                  RESULT BACK TO THIS REQUEST
000180         06  TRQ-REGEX-PATTERN        PIC X(500).
000190*                                  CANDIDATE PATTERN TEXT WITH
000200*                                  NAMED GROUP MARKERS
000210         06  TRQ-SAMPLE-EX            PIC X(300).
000220*                                  SAMPLE SMS TEXT TO TEST THE
000230*                                  PATTERN AGAINST
000240         06  FILLER                   PIC X(15).

