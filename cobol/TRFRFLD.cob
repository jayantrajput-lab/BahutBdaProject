000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFRFLD.
000050 AUTHOR.         PATRICK ELIM.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   14 MAY 1991.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  SUBROUTINE - EXTRACT-FIELDS.  GIVEN A PATTERN
000120*               TEXT CONTAINING NAMED FIELD MARKERS IN BRACES
000130*               (E.G. {AMOUNT}, {ACCOUNTNUMBER}) AND A RAW SMS
000140*               BODY, LOCATES THE LITERAL TEXT SURROUNDING EACH
000150*               MARKER IN THE SMS AND LIFTS OUT THE TEXT BETWEEN
000160*               AS THAT FIELD'S VALUE.  BEST-EFFORT PER FIELD -
000170*               A FIELD THAT CANNOT BE LOCATED IS LEFT BLANK,
000180*               NEVER A FATAL CONDITION.  CALLED BY TRFRPTN
000190*               (PRODUCTION MATCHING) AND TRFRTST (AD-HOC TEST).
000200*
000210*=================================================================
000220* HISTORY OF MODIFICATION:
000230*=================================================================
000240* TAG    DATE       DEV     DESCRIPTION
000250*------  ---------  ------  ---------------------------------- *
000260* SR1PL2 14/03/2019 PELIM   - SMSREG PHASE 2 - PCRSMSREG-118
000270*                           - MERCHANTNAME/TXTYPE NOW FALL BACK
000280*                             TO THE MERCHANT/TYPE ALIASES WHEN
000290*                             THE PRIMARY MARKER IS ABSENT.
000300*-----------------------------------------------------------------
000310* SR1PL1 02/11/2018 PELIM   - SMSREG PHASE 1 - PCRSMSREG-004
000320*                           - REPURPOSED THE OLD TAG-CONTENT
000330*                             SCANNER AS THE EXTRACT-FIELDS
000340*                             ENGINE FOR THE SMS PARSING PROJECT.
000350*-----------------------------------------------------------------
000360* Y2K001 22/10/1998 TSC.LEE  - YEAR 2000 REMEDIATION
000370*                           - NO DATE FIELDS IN THIS ROUTINE;
000380*                             REVIEWED, NO CHANGE REQUIRED.
000390*-----------------------------------------------------------------
000400* BK0517 11/02/1994 TSC.LEE  - WIDENED CAPTURE-TEXT FROM 40 TO
000410*                             80 BYTES FOR LONGER FREE-TEXT TAGS.
000420*-----------------------------------------------------------------
000430* BK0203 14/05/1991 RSEAHTL  - INITIAL VERSION
000440*=================================================================
000450*
000460 EJECT
000470**********************
000480 ENVIRONMENT DIVISION.
000490**********************
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-AS400.
000520 OBJECT-COMPUTER.  IBM-AS400.
000530 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000540                   UPSI-0 IS UPSI-SWITCH-0
000550                     ON  STATUS IS U0-ON
000560                     OFF STATUS IS U0-OFF.

000570***************
000580 DATA DIVISION.
000590***************
000600 WORKING-STORAGE SECTION.
000610*************************
000620 01  FILLER                          PIC X(24)        VALUE
000630     "** PROGRAM TRFRFLD **".

000640 01  WK-C-COMMON.
000650     COPY CPYCMN.

000660* -------- CASE-FOLDED WORKING COPIES OF PATTERN AND MESSAGE ----*
000670 01  WK-C-SCAN-BUFFERS.
000680     05  WK-C-UC-MSG                 PIC X(500).
000690     05  WK-C-UC-PATTERN             PIC X(500).
000700 01  WK-C-SCAN-BUFFERS-CHARS REDEFINES WK-C-SCAN-BUFFERS.
000710     05  WK-C-UC-MSG-CHAR OCCURS 500 TIMES
000720                                      PIC X(01).
000730     05  WK-C-UC-PATN-CHAR OCCURS 500 TIMES
000740                                      PIC X(01).

000750 01  WK-C-CAPTURE-AREA.
000760     05  WK-C-CAPTURE-TEXT           PIC X(80).
000770 01  WK-C-CAPTURE-AREA-N REDEFINES WK-C-CAPTURE-AREA.
000780     05  WK-C-CAPTURE-CHAR OCCURS 80 TIMES
000790                                      PIC X(01).

000800* -------- RIGHT-JUSTIFIED NUMERIC BUILD AREA (NO NUMVAL) -------*
000810 01  WK-C-NUMERIC-BUILD.
000820     05  WK-C-NUM-INT-TEXT           PIC 9(09).
000830     05  WK-C-NUM-DEC-TEXT           PIC 9(02).
000840 01  WK-N-NUMERIC-BUILD REDEFINES WK-C-NUMERIC-BUILD.
000850     05  WK-N-NUM-INT                PIC 9(09).
000860     05  WK-N-NUM-DEC                PIC 9(02).

000870 01  WK-C-SCAN-SWITCHES.
000880     05  WK-C-ANY-FIELD-FOUND-SW     PIC X(01) VALUE "N".
000890         88  WK-C-ANY-FIELD-FOUND        VALUE "Y".
000900     05  WK-C-MARKER-FOUND-SW        PIC X(01) VALUE "N".
000910         88  WK-C-MARKER-WAS-FOUND       VALUE "Y".
000920     05  WK-C-LITERAL-FOUND-SW       PIC X(01) VALUE "N".
000930         88  WK-C-LITERAL-WAS-FOUND      VALUE "Y".
000940     05  FILLER                      PIC X(08).

000950 01  WK-C-WORK-TEXT.
000960     05  WK-C-MARKER-TEXT            PIC X(20).
000970     05  WK-C-ALT-MARKER-TEXT        PIC X(20).
000980     05  WK-C-PREFIX-TEXT            PIC X(60).
000990     05  WK-C-SUFFIX-TEXT            PIC X(60).
001000     05  WK-C-ZERO-FILL              PIC X(09) VALUE
001010         "000000000".

001020 01  WK-N-SCAN-AREA.
001030     05  WK-N-MSG-LEN                PIC 9(04) COMP.
001040     05  WK-N-PATN-LEN                PIC 9(04) COMP.
001050     05  WK-N-MARK-OPEN-POS          PIC 9(04) COMP.
001060     05  WK-N-MARK-CLOSE-POS         PIC 9(04) COMP.
001070     05  WK-N-MARK-LEN               PIC 9(04) COMP.
001080     05  WK-N-PREV-CLOSE-POS         PIC 9(04) COMP.
001090     05  WK-N-NEXT-OPEN-POS          PIC 9(04) COMP.
001100     05  WK-N-PREFIX-LEN             PIC 9(04) COMP.
001110     05  WK-N-SUFFIX-LEN             PIC 9(04) COMP.
001120     05  WK-N-FOUND-AT               PIC 9(04) COMP.
001130     05  WK-N-CAP-START              PIC 9(04) COMP.
001140     05  WK-N-CAP-END                PIC 9(04) COMP.
001150     05  WK-N-CAP-LEN                PIC 9(04) COMP.
001160     05  WK-N-DOT-POS                PIC 9(04) COMP.
001170     05  WK-N-DIGIT-LEN              PIC 9(04) COMP.
001180     05  WK-N-DEC-LEN                PIC 9(04) COMP.
001190     05  WK-N-PAD-LEN                PIC 9(04) COMP.
001200     05  FILLER                      PIC X(08).

001210 01  WK-C-CASE-TABLE.
001220     05  WK-C-LOWER-ALPHA             PIC X(26) VALUE
001230         "abcdefghijklmnopqrstuvwxyz".
001240     05  WK-C-UPPER-ALPHA             PIC X(26) VALUE
001250         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

001260 01  WK-C-WORK-MARKER-KEY             PIC X(22).
001270 01  WK-C-WORK-SCAN-CHAR              PIC X(01).
001280 01  WK-C-WORK-NEEDLE                 PIC X(60).

001290 01  WK-C-STRIP-AREA.
001300     05  WK-C-STRIP-SOURCE            PIC X(80).
001310 01  WK-C-STRIP-AREA-CHARS REDEFINES WK-C-STRIP-AREA.
001320     05  WK-C-STRIP-CHAR OCCURS 80 TIMES
001330                                      PIC X(01).

001340 01  WK-C-NUMERIC-PARTS.
001350     05  WK-C-DIGIT-PART              PIC X(09).
001360     05  WK-C-DEC-PART                PIC X(02).


001370****************
001380 LINKAGE SECTION.
001390****************
001400 01  WK-C-RFLD-RECORD.
001410     COPY CPYRFLD.

001420     EJECT
001430****************************************
001440 PROCEDURE DIVISION USING WK-C-RFLD-RECORD.
001450****************************************
001460 MAIN-MODULE.
001470     PERFORM A000-VALIDATE-PATTERN-ROUTINE
001480        THRU A999-VALIDATE-PATTERN-ROUTINE-EX.
001490     IF  WK-C-PATTERN-IS-VALID
001500         PERFORM B000-EXTRACT-ALL-FIELDS-ROUTINE
001510            THRU B999-EXTRACT-ALL-FIELDS-ROUTINE-EX
001520         PERFORM C000-SET-RESULT-ROUTINE
001530            THRU C999-SET-RESULT-ROUTINE-EX
001540     ELSE
001550         MOVE "N" TO WK-C-RFLD-MATCHED
001560         MOVE "INVALID PATTERN TEXT" TO WK-C-RFLD-MESSAGE
001570     END-IF.
001580     EXIT PROGRAM.

001590*-----------------------------------------------------------------
001600*    A PATTERN IS "VALID" IF IT IS NON-BLANK AND CONTAINS AT
001610*    LEAST ONE {FIELDNAME} MARKER.  UPPER-CASE BOTH THE PATTERN
001620*    AND THE MESSAGE HERE SO EVERY SEARCH BELOW IS CASE-BLIND.
001630*-----------------------------------------------------------------
001640 A000-VALIDATE-PATTERN-ROUTINE.
001650*-----------------------------------------------------------------
001660     MOVE "N" TO WK-C-PATTERN-VALID-SW.
001670     MOVE "N" TO WK-C-ANY-FIELD-FOUND-SW.
001680     MOVE SPACES TO WK-C-UC-MSG WK-C-UC-PATTERN.
001690     MOVE WK-C-RFLD-MSG   TO WK-C-UC-MSG.
001700     MOVE WK-C-RFLD-REGEX TO WK-C-UC-PATTERN.

001710     IF  WK-C-RFLD-REGEX = SPACES OR LOW-VALUES
001720         GO TO A999-VALIDATE-PATTERN-ROUTINE-EX
001730     END-IF.

001740     PERFORM D900-UPPERCASE-MSG-ROUTINE
001750        THRU D999-UPPERCASE-MSG-ROUTINE-EX.
001760     PERFORM D910-UPPERCASE-PATN-ROUTINE
001770        THRU D919-UPPERCASE-PATN-ROUTINE-EX.

001780     PERFORM D000-FIND-CHAR-IN-PATN-ROUTINE
001790        THRU D099-FIND-CHAR-IN-PATN-ROUTINE-EX.
001800*    D000 IS CALLED HERE WITH WK-C-SEARCH-CHAR = "{" TO CONFIRM
001810*    AT LEAST ONE MARKER OPENER EXISTS SOMEWHERE IN THE PATTERN.
001820 A999-VALIDATE-PATTERN-ROUTINE-EX.
001830     EXIT.

001840*-----------------------------------------------------------------
001850*    TRY EACH OF THE 9 CANONICAL FIELDS, IN THE FIXED ORDER LAID
001860*    DOWN BY BUSINESS RULE 4.  A FIELD NOT FOUND IN THE PATTERN,
001870*    OR WHOSE LITERAL SURROUNDINGS ARE NOT FOUND IN THE MESSAGE,
001880*    IS LEFT BLANK - NEVER FATAL (BUSINESS RULE 4).
001890*-----------------------------------------------------------------
001900 B000-EXTRACT-ALL-FIELDS-ROUTINE.
001910*-----------------------------------------------------------------
001920     MOVE ZERO   TO WK-C-RFLD-AMOUNT WK-C-RFLD-AVAIL-BALANCE.
001930     MOVE SPACES TO WK-C-RFLD-ACCOUNT-NUMBER
001940                    WK-C-RFLD-BANK-NAME
001950                    WK-C-RFLD-MERCHANT-NAME
001960                    WK-C-RFLD-TX-TYPE
001970                    WK-C-RFLD-MSG-TYPE
001980                    WK-C-RFLD-MSG-SUBTYPE
001990                    WK-C-RFLD-DATE-TEXT.

002000     MOVE "AMOUNT"          TO WK-C-MARKER-TEXT.
002010     MOVE SPACES            TO WK-C-ALT-MARKER-TEXT.
002020     PERFORM E000-LOCATE-FIELD-ROUTINE
002030        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002040     IF  WK-C-LITERAL-WAS-FOUND
002050         PERFORM F000-STRIP-COMMAS-ROUTINE
002060            THRU F999-STRIP-COMMAS-ROUTINE-EX
002070         PERFORM F100-CONVERT-NUMERIC-ROUTINE
002080            THRU F199-CONVERT-NUMERIC-ROUTINE-EX
002090         IF  WK-C-LITERAL-WAS-FOUND
002100             COMPUTE WK-C-RFLD-AMOUNT =
002110                 WK-N-NUM-INT + (WK-N-NUM-DEC / 100)
002120         END-IF
002130     END-IF.

002140     MOVE "ACCOUNTNUMBER"   TO WK-C-MARKER-TEXT.
002150     MOVE SPACES            TO WK-C-ALT-MARKER-TEXT.
002160     PERFORM E000-LOCATE-FIELD-ROUTINE
002170        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002180     IF  WK-C-LITERAL-WAS-FOUND
002190         MOVE WK-C-CAPTURE-TEXT (1:20) TO
002200             WK-C-RFLD-ACCOUNT-NUMBER
002210     END-IF.

002220     MOVE "BANKNAME"        TO WK-C-MARKER-TEXT.
002230     MOVE SPACES            TO WK-C-ALT-MARKER-TEXT.
002240     PERFORM E000-LOCATE-FIELD-ROUTINE
002250        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002260     IF  WK-C-LITERAL-WAS-FOUND
002270         MOVE WK-C-CAPTURE-TEXT (1:60) TO
002280             WK-C-RFLD-BANK-NAME
002290     END-IF.

002300     MOVE "MERCHANTNAME"    TO WK-C-MARKER-TEXT.
002310     MOVE "MERCHANT"        TO WK-C-ALT-MARKER-TEXT.
002320     PERFORM E000-LOCATE-FIELD-ROUTINE
002330        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002340     IF  WK-C-LITERAL-WAS-FOUND
002350         MOVE WK-C-CAPTURE-TEXT (1:60) TO
002360             WK-C-RFLD-MERCHANT-NAME
002370     END-IF.

002380     MOVE "TXTYPE"          TO WK-C-MARKER-TEXT.
002390     MOVE "TYPE"            TO WK-C-ALT-MARKER-TEXT.
002400     PERFORM E000-LOCATE-FIELD-ROUTINE
002410        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002420     IF  WK-C-LITERAL-WAS-FOUND
002430         MOVE WK-C-CAPTURE-TEXT (1:10) TO
002440             WK-C-RFLD-TX-TYPE
002450     END-IF.

002460     MOVE "MSGTYPE"         TO WK-C-MARKER-TEXT.
002470     MOVE SPACES            TO WK-C-ALT-MARKER-TEXT.
002480     PERFORM E000-LOCATE-FIELD-ROUTINE
002490        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002500     IF  WK-C-LITERAL-WAS-FOUND
002510         MOVE WK-C-CAPTURE-TEXT (1:20) TO
002520             WK-C-RFLD-MSG-TYPE
002530     END-IF.

002540     MOVE "MSGSUBTYPE"      TO WK-C-MARKER-TEXT.
002550     MOVE SPACES            TO WK-C-ALT-MARKER-TEXT.
002560     PERFORM E000-LOCATE-FIELD-ROUTINE
002570        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002580     IF  WK-C-LITERAL-WAS-FOUND
002590         MOVE WK-C-CAPTURE-TEXT (1:20) TO
002600             WK-C-RFLD-MSG-SUBTYPE
002610     END-IF.

002620     MOVE "DATE"            TO WK-C-MARKER-TEXT.
002630     MOVE SPACES            TO WK-C-ALT-MARKER-TEXT.
002640     PERFORM E000-LOCATE-FIELD-ROUTINE
002650        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002660     IF  WK-C-LITERAL-WAS-FOUND
002670         MOVE WK-C-CAPTURE-TEXT (1:20) TO
002680             WK-C-RFLD-DATE-TEXT
002690     END-IF.

002700     MOVE "AVAILABLEBALANCE" TO WK-C-MARKER-TEXT.
002710     MOVE SPACES             TO WK-C-ALT-MARKER-TEXT.
002720     PERFORM E000-LOCATE-FIELD-ROUTINE
002730        THRU E999-LOCATE-FIELD-ROUTINE-EX.
002740     IF  WK-C-LITERAL-WAS-FOUND
002750         PERFORM F000-STRIP-COMMAS-ROUTINE
002760            THRU F999-STRIP-COMMAS-ROUTINE-EX
002770         PERFORM F100-CONVERT-NUMERIC-ROUTINE
002780            THRU F199-CONVERT-NUMERIC-ROUTINE-EX
002790         IF  WK-C-LITERAL-WAS-FOUND
002800             COMPUTE WK-C-RFLD-AVAIL-BALANCE =
002810                 WK-N-NUM-INT + (WK-N-NUM-DEC / 100)
002820         END-IF
002830     END-IF.
002840 B999-EXTRACT-ALL-FIELDS-ROUTINE-EX.
002850     EXIT.

002860*-----------------------------------------------------------------
002870 C000-SET-RESULT-ROUTINE.
002880*-----------------------------------------------------------------
002890     IF  WK-C-ANY-FIELD-FOUND
002900         MOVE "Y" TO WK-C-RFLD-MATCHED
002910         MOVE "PATTERN MATCHED" TO WK-C-RFLD-MESSAGE
002920     ELSE
002930         MOVE "N" TO WK-C-RFLD-MATCHED
002940         MOVE "DID NOT MATCH" TO WK-C-RFLD-MESSAGE
002950     END-IF.
002960 C999-SET-RESULT-ROUTINE-EX.
002970     EXIT.

002980*-----------------------------------------------------------------
002990*    LOCATE ONE NAMED FIELD.  WK-C-MARKER-TEXT (AND OPTIONALLY
003000*    WK-C-ALT-MARKER-TEXT) IS THE FIELD NAME; THIS PARAGRAPH
003010*    FINDS "{name}" IN THE PATTERN, THEN THE LITERAL TEXT
003020*    IMMEDIATELY BEFORE AND AFTER THE MARKER, THEN LOCATES THOSE
003030*    TWO LITERALS IN THE MESSAGE TO BOUND THE CAPTURED VALUE.
003040*    SETS WK-C-LITERAL-FOUND-SW AND WK-C-CAPTURE-TEXT.
003050*-----------------------------------------------------------------
003060 E000-LOCATE-FIELD-ROUTINE.
003070*-----------------------------------------------------------------
003080     MOVE "N" TO WK-C-LITERAL-FOUND-SW.
003090     MOVE SPACES TO WK-C-CAPTURE-TEXT.

003100     PERFORM E100-FIND-MARKER-ROUTINE
003110        THRU E199-FIND-MARKER-ROUTINE-EX.
003120     IF  NOT WK-C-MARKER-WAS-FOUND
003130         IF  WK-C-ALT-MARKER-TEXT NOT = SPACES
003140             MOVE WK-C-ALT-MARKER-TEXT TO WK-C-MARKER-TEXT
003150             PERFORM E100-FIND-MARKER-ROUTINE
003160                THRU E199-FIND-MARKER-ROUTINE-EX
003170         END-IF
003180     END-IF.
003190     IF  NOT WK-C-MARKER-WAS-FOUND
003200         GO TO E999-LOCATE-FIELD-ROUTINE-EX
003210     END-IF.

003220     PERFORM E200-BUILD-PREFIX-SUFFIX-ROUTINE
003230        THRU E299-BUILD-PREFIX-SUFFIX-ROUTINE-EX.
003240     PERFORM E300-BOUND-CAPTURE-ROUTINE
003250        THRU E399-BOUND-CAPTURE-ROUTINE-EX.
003260 E999-LOCATE-FIELD-ROUTINE-EX.
003270     EXIT.

003280*-----------------------------------------------------------------
003290*    FIND "{" || WK-C-MARKER-TEXT || "}" ANYWHERE IN THE PATTERN.
003300*-----------------------------------------------------------------
003310 E100-FIND-MARKER-ROUTINE.
003320*-----------------------------------------------------------------
003330     MOVE "N" TO WK-C-MARKER-FOUND-SW.
003340     MOVE ZERO TO WK-N-MARK-OPEN-POS WK-N-MARK-CLOSE-POS.
003350     MOVE SPACES TO WK-C-WORK-MARKER-KEY.
003360     STRING "{" DELIMITED BY SIZE
003370            WK-C-MARKER-TEXT DELIMITED BY SPACE
003380            "}" DELIMITED BY SIZE
003390         INTO WK-C-WORK-MARKER-KEY.
003400     MOVE 1 TO WK-N-SUB1.
003410     PERFORM E110-SCAN-FOR-KEY-ROUTINE
003420        THRU E119-SCAN-FOR-KEY-ROUTINE-EX
003430        UNTIL WK-C-MARKER-WAS-FOUND
003440           OR WK-N-SUB1 > WK-N-PATN-LEN.
003450 E199-FIND-MARKER-ROUTINE-EX.
003460     EXIT.

003470 E110-SCAN-FOR-KEY-ROUTINE.
003480     MOVE 0 TO WK-N-MARK-LEN.
003490     PERFORM D100-KEY-LENGTH-ROUTINE
003500        THRU D199-KEY-LENGTH-ROUTINE-EX.
003510     IF  WK-N-SUB1 + WK-N-MARK-LEN - 1 <= WK-N-PATN-LEN
003520         IF  WK-C-UC-PATTERN (WK-N-SUB1 : WK-N-MARK-LEN) =
003530             WK-C-WORK-MARKER-KEY (1 : WK-N-MARK-LEN)
003540             MOVE "Y" TO WK-C-MARKER-FOUND-SW
003550             MOVE WK-N-SUB1 TO WK-N-MARK-OPEN-POS
003560             COMPUTE WK-N-MARK-CLOSE-POS =
003570                 WK-N-SUB1 + WK-N-MARK-LEN - 1
003580         END-IF
003590     END-IF.
003600     ADD 1 TO WK-N-SUB1.
003610 E119-SCAN-FOR-KEY-ROUTINE-EX.
003620     EXIT.

003630*-----------------------------------------------------------------
003640*    LITERAL BEFORE THE MARKER RUNS FROM THE PRECEDING "}" (OR
003650*    START OF PATTERN) TO THE MARKER'S "{".  LITERAL AFTER RUNS
003660*    FROM THE MARKER'S "}" TO THE NEXT "{" (OR END OF PATTERN).
003670*-----------------------------------------------------------------
003680 E200-BUILD-PREFIX-SUFFIX-ROUTINE.
003690*-----------------------------------------------------------------
003700     MOVE SPACES TO WK-C-PREFIX-TEXT WK-C-SUFFIX-TEXT.
003710     MOVE ZERO TO WK-N-PREV-CLOSE-POS.
003720     MOVE "}" TO WK-C-WORK-SCAN-CHAR.
003730     MOVE WK-N-MARK-OPEN-POS TO WK-N-SUB1.
003740     SUBTRACT 1 FROM WK-N-SUB1.
003750     PERFORM E210-SCAN-BACK-ROUTINE
003760        THRU E219-SCAN-BACK-ROUTINE-EX
003770        UNTIL WK-N-SUB1 < 1
003780           OR WK-N-PREV-CLOSE-POS NOT = ZERO.
003790     COMPUTE WK-N-PREFIX-LEN =
003800         WK-N-MARK-OPEN-POS - WK-N-PREV-CLOSE-POS - 1.
003810     IF  WK-N-PREFIX-LEN > 60
003820         MOVE 60 TO WK-N-PREFIX-LEN
003830     END-IF.
003840     IF  WK-N-PREFIX-LEN > 0
003850         MOVE WK-C-UC-PATTERN
003860             (WK-N-PREV-CLOSE-POS + 1 : WK-N-PREFIX-LEN)
003870             TO WK-C-PREFIX-TEXT
003880     END-IF.

003890     MOVE ZERO TO WK-N-NEXT-OPEN-POS.
003900     MOVE "{" TO WK-C-WORK-SCAN-CHAR.
003910     MOVE WK-N-MARK-CLOSE-POS TO WK-N-SUB1.
003920     ADD 1 TO WK-N-SUB1.
003930     PERFORM E220-SCAN-FWD-ROUTINE
003940        THRU E229-SCAN-FWD-ROUTINE-EX
003950        UNTIL WK-N-SUB1 > WK-N-PATN-LEN
003960           OR WK-N-NEXT-OPEN-POS NOT = ZERO.
003970     IF  WK-N-NEXT-OPEN-POS = ZERO
003980         COMPUTE WK-N-SUFFIX-LEN =
003990             WK-N-PATN-LEN - WK-N-MARK-CLOSE-POS
004000     ELSE
004010         COMPUTE WK-N-SUFFIX-LEN =
004020             WK-N-NEXT-OPEN-POS - WK-N-MARK-CLOSE-POS - 1
004030     END-IF.
004040     IF  WK-N-SUFFIX-LEN > 60
004050         MOVE 60 TO WK-N-SUFFIX-LEN
004060     END-IF.
004070     IF  WK-N-SUFFIX-LEN > 0
004080         MOVE WK-C-UC-PATTERN
004090             (WK-N-MARK-CLOSE-POS + 1 : WK-N-SUFFIX-LEN)
004100             TO WK-C-SUFFIX-TEXT
004110     END-IF.
004120 E299-BUILD-PREFIX-SUFFIX-ROUTINE-EX.
004130     EXIT.

004140 E210-SCAN-BACK-ROUTINE.
004150     IF  WK-C-UC-PATTERN (WK-N-SUB1 : 1) = WK-C-WORK-SCAN-CHAR
004160         MOVE WK-N-SUB1 TO WK-N-PREV-CLOSE-POS
004170     ELSE
004180         SUBTRACT 1 FROM WK-N-SUB1
004190     END-IF.
004200 E219-SCAN-BACK-ROUTINE-EX.
004210     EXIT.

004220 E220-SCAN-FWD-ROUTINE.
004230     IF  WK-C-UC-PATTERN (WK-N-SUB1 : 1) = WK-C-WORK-SCAN-CHAR
004240         MOVE WK-N-SUB1 TO WK-N-NEXT-OPEN-POS
004250     ELSE
004260         ADD 1 TO WK-N-SUB1
004270     END-IF.
004280 E229-SCAN-FWD-ROUTINE-EX.
004290     EXIT.

004300*-----------------------------------------------------------------
004310*    FIND THE PREFIX LITERAL IN THE MESSAGE (IF ANY); THE VALUE
004320*    STARTS RIGHT AFTER IT.  FIND THE SUFFIX LITERAL AFTER THAT
004330*    POINT (IF ANY); THE VALUE ENDS RIGHT BEFORE IT.  A BLANK
004340*    PREFIX MEANS THE VALUE MAY START AT MESSAGE POSITION 1; A
004350*    BLANK SUFFIX MEANS THE VALUE RUNS TO END OF MESSAGE.
004360*-----------------------------------------------------------------
004370 E300-BOUND-CAPTURE-ROUTINE.
004380*-----------------------------------------------------------------
004390     MOVE 1 TO WK-N-CAP-START.
004400     IF  WK-C-PREFIX-TEXT NOT = SPACES
004410         MOVE WK-C-PREFIX-TEXT TO WK-C-WORK-NEEDLE
004420         MOVE 1 TO WK-N-SCAN-FROM
004430         PERFORM G000-FIND-SUBSTRING-ROUTINE
004440            THRU G999-FIND-SUBSTRING-ROUTINE-EX
004450         IF  NOT WK-C-LITERAL-WAS-FOUND
004460             GO TO E399-BOUND-CAPTURE-ROUTINE-EX
004470         END-IF
004480         COMPUTE WK-N-CAP-START =
004490             WK-N-FOUND-AT + WK-N-PREFIX-LEN
004500     END-IF.

004510     IF  WK-C-SUFFIX-TEXT NOT = SPACES
004520         MOVE WK-C-SUFFIX-TEXT TO WK-C-WORK-NEEDLE
004530         MOVE WK-N-CAP-START TO WK-N-SCAN-FROM
004540         PERFORM G000-FIND-SUBSTRING-ROUTINE
004550            THRU G999-FIND-SUBSTRING-ROUTINE-EX
004560         IF  NOT WK-C-LITERAL-WAS-FOUND
004570             GO TO E399-BOUND-CAPTURE-ROUTINE-EX
004580         END-IF
004590         COMPUTE WK-N-CAP-END = WK-N-FOUND-AT - 1
004600     ELSE
004610         MOVE WK-N-MSG-LEN TO WK-N-CAP-END
004620     END-IF.

004630     IF  WK-N-CAP-END < WK-N-CAP-START
004640         MOVE "N" TO WK-C-LITERAL-FOUND-SW
004650         GO TO E399-BOUND-CAPTURE-ROUTINE-EX
004660     END-IF.
004670     COMPUTE WK-N-CAP-LEN = WK-N-CAP-END - WK-N-CAP-START + 1.
004680     IF  WK-N-CAP-LEN > 80
004690         MOVE 80 TO WK-N-CAP-LEN
004700     END-IF.
004710     MOVE SPACES TO WK-C-CAPTURE-TEXT.
004720     MOVE WK-C-UC-MSG (WK-N-CAP-START : WK-N-CAP-LEN) TO
004730         WK-C-CAPTURE-TEXT (1 : WK-N-CAP-LEN).
004740     MOVE "Y" TO WK-C-LITERAL-FOUND-SW.
004750     MOVE "Y" TO WK-C-ANY-FIELD-FOUND-SW.
004760 E399-BOUND-CAPTURE-ROUTINE-EX.
004770     EXIT.

004780*-----------------------------------------------------------------
004790*    GENERIC LITERAL SUBSTRING SEARCH - WK-C-WORK-NEEDLE IN
004800*    WK-C-UC-MSG, STARTING AT WK-N-SCAN-FROM.  RETURNS
004810*    WK-N-FOUND-AT AND WK-C-LITERAL-FOUND-SW.
004820*-----------------------------------------------------------------
004830 G000-FIND-SUBSTRING-ROUTINE.
004840*-----------------------------------------------------------------
004850     MOVE "N" TO WK-C-LITERAL-FOUND-SW.
004860     MOVE ZERO TO WK-N-FOUND-AT.
004870     PERFORM D200-NEEDLE-LENGTH-ROUTINE
004880        THRU D299-NEEDLE-LENGTH-ROUTINE-EX.
004890     MOVE WK-N-SCAN-FROM TO WK-N-SUB2.
004900     PERFORM G100-TRY-ONE-POSITION-ROUTINE
004910        THRU G199-TRY-ONE-POSITION-ROUTINE-EX
004920        UNTIL WK-C-LITERAL-WAS-FOUND
004930           OR WK-N-SUB2 + WK-N-MARK-LEN - 1 > WK-N-MSG-LEN.
004940 G999-FIND-SUBSTRING-ROUTINE-EX.
004950     EXIT.

004960 G100-TRY-ONE-POSITION-ROUTINE.
004970     IF  WK-C-UC-MSG (WK-N-SUB2 : WK-N-MARK-LEN) =
004980         WK-C-WORK-NEEDLE (1 : WK-N-MARK-LEN)
004990         MOVE "Y" TO WK-C-LITERAL-FOUND-SW
005000         MOVE WK-N-SUB2 TO WK-N-FOUND-AT
005010     ELSE
005020         ADD 1 TO WK-N-SUB2
005030     END-IF.
005040 G199-TRY-ONE-POSITION-ROUTINE-EX.
005050     EXIT.

005060*-----------------------------------------------------------------
005070*    STRIP COMMAS FROM WK-C-CAPTURE-TEXT IN PLACE (LEFT-JUSTIFY
005080*    THE SURVIVING CHARACTERS, PAD THE REMAINDER WITH SPACES).
005090*-----------------------------------------------------------------
005100 F000-STRIP-COMMAS-ROUTINE.
005110*-----------------------------------------------------------------
005120     MOVE WK-C-CAPTURE-TEXT TO WK-C-STRIP-SOURCE.
005130     MOVE SPACES TO WK-C-CAPTURE-TEXT.
005140     MOVE 0 TO WK-N-SUB2.
005150     MOVE 1 TO WK-N-SUB1.
005160     PERFORM F010-STRIP-ONE-CHAR-ROUTINE
005170        THRU F019-STRIP-ONE-CHAR-ROUTINE-EX
005180        UNTIL WK-N-SUB1 > 80.
005190 F999-STRIP-COMMAS-ROUTINE-EX.
005200     EXIT.

005210 F010-STRIP-ONE-CHAR-ROUTINE.
005220     IF  WK-C-STRIP-CHAR (WK-N-SUB1) NOT = ","
005230         ADD 1 TO WK-N-SUB2
005240         IF  WK-N-SUB2 <= 80
005250             MOVE WK-C-STRIP-CHAR (WK-N-SUB1) TO
005260                 WK-C-CAPTURE-CHAR (WK-N-SUB2)
005270         END-IF
005280     END-IF.
005290     ADD 1 TO WK-N-SUB1.
005300 F019-STRIP-ONE-CHAR-ROUTINE-EX.
005310     EXIT.

005320*-----------------------------------------------------------------
005330*    SPLIT THE COMMA-FREE CAPTURE ON ITS FIRST "." INTO A 9-DIGIT
005340*    INTEGER PART AND A 2-DIGIT DECIMAL PART, ZERO-FILLED.  IF
005350*    THE CAPTURE IS NOT NUMERIC AFTER STRIPPING, LEAVE BOTH ZERO
005360*    AND TURN OFF THE LITERAL-FOUND SWITCH - BUSINESS RULE 4
005370*    SAYS AN UNPARSEABLE CAPTURE IS LEFT BLANK, NOT REJECTED.
005380*-----------------------------------------------------------------
005390 F100-CONVERT-NUMERIC-ROUTINE.
005400*-----------------------------------------------------------------
005410     MOVE ZERO TO WK-N-NUM-INT WK-N-NUM-DEC.
005420     MOVE ZERO TO WK-N-DOT-POS.
005430     MOVE 1 TO WK-N-SUB1.
005440     PERFORM F110-FIND-DOT-ROUTINE
005450        THRU F119-FIND-DOT-ROUTINE-EX
005460        UNTIL WK-N-SUB1 > 80 OR WK-N-DOT-POS NOT = ZERO.

005470     IF  WK-N-DOT-POS = ZERO
005480         MOVE WK-C-CAPTURE-TEXT TO WK-C-DIGIT-PART
005490         MOVE SPACES TO WK-C-DEC-PART
005500     ELSE
005510         COMPUTE WK-N-DIGIT-LEN = WK-N-DOT-POS - 1
005520         MOVE SPACES TO WK-C-DIGIT-PART WK-C-DEC-PART
005530         IF  WK-N-DIGIT-LEN > 0
005540             MOVE WK-C-CAPTURE-TEXT (1 : WK-N-DIGIT-LEN) TO
005550                 WK-C-DIGIT-PART
005560         END-IF
005570         COMPUTE WK-N-DEC-LEN = 80 - WK-N-DOT-POS
005580         IF  WK-N-DEC-LEN > 2
005590             MOVE 2 TO WK-N-DEC-LEN
005600         END-IF
005610         IF  WK-N-DEC-LEN > 0
005620             MOVE WK-C-CAPTURE-TEXT
005630                 (WK-N-DOT-POS + 1 : WK-N-DEC-LEN) TO
005640                 WK-C-DEC-PART (1 : WK-N-DEC-LEN)
005650         END-IF
005660     END-IF.

005670     MOVE 0 TO WK-N-PAD-LEN.
005680     PERFORM F120-COUNT-DIGITS-ROUTINE
005690        THRU F129-COUNT-DIGITS-ROUTINE-EX.
005700*    F120 STOPS AT THE FIRST CHARACTER THAT IS NOT A LONE DIGIT,
005710*    SO A ZERO COUNT HERE MEANS THE CAPTURE WAS NOT NUMERIC AT
005720*    ALL - LEAVE THE FIELD BLANK (NOT FATAL).
005730     IF  WK-N-PAD-LEN = ZERO
005740         MOVE "N" TO WK-C-LITERAL-FOUND-SW
005750         GO TO F199-CONVERT-NUMERIC-ROUTINE-EX
005760     END-IF.
005770     MOVE ZERO TO WK-C-NUM-INT-TEXT.
005780     IF  WK-N-PAD-LEN > 0
005790         COMPUTE WK-N-DIGIT-LEN = 9 - WK-N-PAD-LEN
005800         MOVE WK-C-DIGIT-PART (1 : WK-N-PAD-LEN) TO
005810             WK-C-NUM-INT-TEXT (WK-N-DIGIT-LEN + 1 :
005820             WK-N-PAD-LEN)
005830     END-IF.

005840     MOVE ZERO TO WK-C-NUM-DEC-TEXT.
005850     IF  WK-C-DEC-PART (1:1) NUMERIC
005860         MOVE WK-C-DEC-PART (1:1) TO WK-C-NUM-DEC-TEXT (1:1)
005870     END-IF.
005880     IF  WK-C-DEC-PART (2:1) NUMERIC
005890         MOVE WK-C-DEC-PART (2:1) TO WK-C-NUM-DEC-TEXT (2:1)
005900     END-IF.
005910 F199-CONVERT-NUMERIC-ROUTINE-EX.
005920     EXIT.

005930 F110-FIND-DOT-ROUTINE.
005940     IF  WK-C-CAPTURE-CHAR (WK-N-SUB1) = "."
005950         MOVE WK-N-SUB1 TO WK-N-DOT-POS
005960     ELSE
005970         ADD 1 TO WK-N-SUB1
005980     END-IF.
005990 F119-FIND-DOT-ROUTINE-EX.
006000     EXIT.

006010 F120-COUNT-DIGITS-ROUTINE.
006020     MOVE 1 TO WK-N-SUB1.
006030     PERFORM F121-COUNT-ONE-DIGIT-ROUTINE
006040        THRU F129-COUNT-DIGITS-ROUTINE-EX
006050        UNTIL WK-N-SUB1 > 9
006060           OR WK-C-DIGIT-PART (WK-N-SUB1 : 1) NOT NUMERIC.
006070 F129-COUNT-DIGITS-ROUTINE-EX.
006080     EXIT.

006090 F121-COUNT-ONE-DIGIT-ROUTINE.
006100     ADD 1 TO WK-N-PAD-LEN.
006110     ADD 1 TO WK-N-SUB1.

006120*-----------------------------------------------------------------
006130*    LENGTH OF THE CURRENT MARKER SEARCH KEY (UP TO ITS "}").
006140*-----------------------------------------------------------------
006150 D100-KEY-LENGTH-ROUTINE.
006160*-----------------------------------------------------------------
006170     MOVE 1 TO WK-N-SUB2.
006180     PERFORM D110-COUNT-KEY-CHAR-ROUTINE
006190        THRU D199-KEY-LENGTH-ROUTINE-EX
006200        UNTIL WK-N-SUB2 > 22
006210           OR WK-C-WORK-MARKER-KEY (WK-N-SUB2 : 1) = SPACE.
006220 D199-KEY-LENGTH-ROUTINE-EX.
006230     EXIT.

006240 D110-COUNT-KEY-CHAR-ROUTINE.
006250     ADD 1 TO WK-N-MARK-LEN.
006260     ADD 1 TO WK-N-SUB2.

006270*-----------------------------------------------------------------
006280*    LENGTH OF THE CURRENT SEARCH NEEDLE (WK-C-WORK-NEEDLE),
006290*    REUSING WK-N-MARK-LEN AS THE GENERIC "CURRENT KEY LENGTH".
006300*-----------------------------------------------------------------
006310 D200-NEEDLE-LENGTH-ROUTINE.
006320*-----------------------------------------------------------------
006330     MOVE 0 TO WK-N-MARK-LEN.
006340     MOVE 1 TO WK-N-SUB2.
006350     PERFORM D210-COUNT-NEEDLE-CHAR-ROUTINE
006360        THRU D299-NEEDLE-LENGTH-ROUTINE-EX
006370        UNTIL WK-N-SUB2 > 60
006380           OR WK-C-WORK-NEEDLE (WK-N-SUB2 : 1) = SPACE.
006390 D299-NEEDLE-LENGTH-ROUTINE-EX.
006400     EXIT.

006410 D210-COUNT-NEEDLE-CHAR-ROUTINE.
006420     ADD 1 TO WK-N-MARK-LEN.
006430     ADD 1 TO WK-N-SUB2.

006440*-----------------------------------------------------------------
006450*    UPPER-CASE THE MESSAGE VIA INSPECT ... CONVERTING, THEN
006460*    WALK IT TO FIND THE LAST NON-BLANK POSITION (WK-N-MSG-LEN)
006470*    FOR THE SCAN ROUTINES THAT FOLLOW.
006480*-----------------------------------------------------------------
006490 D900-UPPERCASE-MSG-ROUTINE.
006500*-----------------------------------------------------------------
006510     INSPECT WK-C-UC-MSG CONVERTING WK-C-LOWER-ALPHA
006520         TO WK-C-UPPER-ALPHA.
006530     MOVE 1 TO WK-N-SUB1.
006540     MOVE 0 TO WK-N-MSG-LEN.
006550     PERFORM D901-LENGTH-ONE-MSG-CHAR-ROUTINE
006560        THRU D999-UPPERCASE-MSG-ROUTINE-EX
006570        UNTIL WK-N-SUB1 > 500.
006580 D999-UPPERCASE-MSG-ROUTINE-EX.
006590     EXIT.

006600 D901-LENGTH-ONE-MSG-CHAR-ROUTINE.
006610     IF  WK-C-UC-MSG-CHAR (WK-N-SUB1) NOT = SPACE
006620         MOVE WK-N-SUB1 TO WK-N-MSG-LEN
006630     END-IF.
006640     ADD 1 TO WK-N-SUB1.

006650*-----------------------------------------------------------------
006660 D910-UPPERCASE-PATN-ROUTINE.
006670*-----------------------------------------------------------------
006680     INSPECT WK-C-UC-PATTERN CONVERTING WK-C-LOWER-ALPHA
006690         TO WK-C-UPPER-ALPHA.
006700     MOVE 1 TO WK-N-SUB1.
006710     MOVE 0 TO WK-N-PATN-LEN.
006720     PERFORM D911-LENGTH-ONE-PATN-CHAR-ROUTINE
006730        THRU D919-UPPERCASE-PATN-ROUTINE-EX
006740        UNTIL WK-N-SUB1 > 500.
006750 D919-UPPERCASE-PATN-ROUTINE-EX.
006760     EXIT.

006770 D911-LENGTH-ONE-PATN-CHAR-ROUTINE.
006780     IF  WK-C-UC-PATN-CHAR (WK-N-SUB1) NOT = SPACE
006790         MOVE WK-N-SUB1 TO WK-N-PATN-LEN
006800     END-IF.
006810     ADD 1 TO WK-N-SUB1.

006820*-----------------------------------------------------------------
006830*    CONFIRM AT LEAST ONE "{" EXISTS (USED BY A000 ONLY).
006840*-----------------------------------------------------------------
006850 D000-FIND-CHAR-IN-PATN-ROUTINE.
006860*-----------------------------------------------------------------
006870     MOVE 1 TO WK-N-SUB1.
006880     PERFORM D001-CHECK-ONE-CHAR-ROUTINE
006890        THRU D099-FIND-CHAR-IN-PATN-ROUTINE-EX
006900        UNTIL WK-N-SUB1 > WK-N-PATN-LEN
006910           OR WK-C-PATTERN-IS-VALID.
006920 D099-FIND-CHAR-IN-PATN-ROUTINE-EX.
006930     EXIT.

006940 D001-CHECK-ONE-CHAR-ROUTINE.
006950     IF  WK-C-UC-PATN-CHAR (WK-N-SUB1) = "{"
006960         MOVE "Y" TO WK-C-PATTERN-VALID-SW
006970     END-IF.
006980     ADD 1 TO WK-N-SUB1.
006990******************************************************************
007000************** END OF PROGRAM SOURCE -  TRFRFLD ****************
007010******************************************************************


