000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFRTXN.
000050 AUTHOR.         TSC LEE.
000060 INSTALLATION.   MERCHANT BANK OPERATIONS - BATCH SYSTEMS.
000070 DATE-WRITTEN.   02 MAR 1990.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - BANK OPERATIONS USE ONLY.
000100*
000110*DESCRIPTION :  SUBROUTINE - TRANSACTION SERVICE.  ACTION "S"
000120*               PARSES THE CAPTURED DATE TEXT AGAINST A FIXED,
000130*               ORDERED LIST OF LAYOUTS (BUSINESS RULE 10),
000140*               ASSIGNS THE NEXT TX-ID AND APPENDS ONE ROW TO
000150*               TRANSACTION-FILE, WHICH THIS PROGRAM OWNS FOR
000160*               THE LIFE OF THE RUN.  ACTION "Q" INSTEAD SCANS
000170*               TRANSACTION-FILE FROM THE TOP FOR EVERY ROW
000180*               BELONGING TO THE REQUESTED USER-ID AND APPENDS
000190*               THEM TO QUERY-OUTPUT-FILE.  CALLED BY TRFSMSDR
000200*               (ACTION S, ONE CALL PER MATCHED SMS) AND BY THE
000210*               STAND-ALONE QUERY STEP (ACTION Q).
000220*
000230*=================================================================
000240* HISTORY OF MODIFICATION:
000250*=================================================================
000260* TAG    DATE       DEV     DESCRIPTION
000270*------  ---------  ------  ---------------------------------- *
000280* SR1PL3 21/07/2020 PELIM   - SMSREG PHASE 3 - PCRSMSREG-206
000290*                           - AVAILABLE-BALANCE ADDED TO THE
000300*                             OUTPUT ROW (E-REQ 46110); SEE
000310*                             CPYTRXN CHANGE LOG.
000320*-----------------------------------------------------------------
000330* SR1PL1 02/11/2018 PELIM   - SMSREG PHASE 1 - PCRSMSREG-005
000340*                           - REPURPOSED THE OLD ADVISORY-POST
000350*                             ROUTINE AS THE SAVE-TRANSACTION /
000360*                             PARSE-DATE SERVICE FOR THE SMS
000370*                             PARSING PROJECT.  ADDED ACTION "Q"
000380*                             FOR THE USER TRANSACTION ENQUIRY.
000390*-----------------------------------------------------------------
000400* Y2K001 19/11/1998 TSC.LEE  - YEAR 2000 REMEDIATION
000410*                           - TX-DATE WIDENED FROM 6 (YYMMDD) TO
000420*                             8 (CCYYMMDD); CENTURY WINDOW FIXED
000430*                             AT 20 PER BANK STANDARDS MEMO.
000440*-----------------------------------------------------------------
000450* BK0410 14/09/1992 TSC.LEE  - ADDED THE SLASH-SEPARATED AND
000460*                             COMPACT (NO SEPARATOR) DATE
000470*                             LAYOUTS ALONGSIDE THE ORIGINAL
000480*                             DASH-SEPARATED ONE.
000490*-----------------------------------------------------------------
000500* BK0055 02/03/1990 TSC.LEE  - INITIAL VERSION
000510*=================================================================
000520*
000530 EJECT
000540**********************
000550 ENVIRONMENT DIVISION.
000560**********************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.  IBM-AS400.
000590 OBJECT-COMPUTER.  IBM-AS400.
000600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000610                   UPSI-0 IS UPSI-SWITCH-0
000620                     ON  STATUS IS U0-ON
000630                     OFF STATUS IS U0-OFF.

000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT TRANSACTION-FILE   ASSIGN TO TRXNOUTF
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS  IS WK-C-FILE-STATUS.
000690     SELECT QUERY-OUTPUT-FILE  ASSIGN TO TRXNQRYF
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS  IS WK-C-QRY-FILE-STATUS.

000720***************
000730 DATA DIVISION.
000740***************
000750 FILE SECTION.
000760*******************
000770 FD  TRANSACTION-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD.
000800 01  TRANSACTION-REC.
000810     COPY CPYTRXN.

000820 FD  QUERY-OUTPUT-FILE
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD.
000850 01  QUERY-OUTPUT-REC.
000860     COPY CPYTRXN.

000870 WORKING-STORAGE SECTION.
000880*************************
000890 01  FILLER                          PIC X(24)        VALUE
000900     "** PROGRAM TRFRTXN **".

000910 01  WK-C-COMMON.
000920     COPY CPYCMN.

000930 01  WK-C-QRY-FILE-STATUS            PIC X(02).

000940* -------- PERSISTS ACROSS CALLS FOR THE LIFE OF THE RUN --------*
000950 01  WK-C-RUN-CONTROL.
000960     05  WK-C-TXN-FILE-OPEN-SW       PIC X(01) VALUE "N".
000970         88  WK-C-TXN-FILE-IS-OPEN       VALUE "Y".
000980     05  WK-N-NEXT-TX-ID              PIC 9(09) COMP VALUE ZERO.
000990     05  FILLER                       PIC X(08).

001000* -------- MONTH ABBREVIATION TABLE, LOADED FROM ONE LITERAL ----*
001010* -------- STRING (THE SHOP'S USUAL WAY OF BUILDING A SMALL, ----*
001020* -------- FIXED LOOKUP TABLE WITHOUT A SEPARATE LOAD FILE) -----*
001030 01  WK-C-MONTH-TABLE-LITERAL         PIC X(60) VALUE
001040     "JAN01FEB02MAR03APR04MAY05JUN06JUL07AUG08SEP09OCT10NOV11DEC12".
001050 01  WK-T-MONTH-TABLE REDEFINES WK-C-MONTH-TABLE-LITERAL.
001060     05  WK-T-MONTH-ENTRY OCCURS 12 TIMES
001070             INDEXED BY WK-X-MONTH.
001080         10  WK-T-MONTH-ABBR          PIC X(03).
001090         10  WK-T-MONTH-NUM           PIC X(02).

001100 01  WK-C-CASE-TABLE.
001110     05  WK-C-LOWER-ALPHA             PIC X(26) VALUE
001120         "abcdefghijklmnopqrstuvwxyz".
001130     05  WK-C-UPPER-ALPHA             PIC X(26) VALUE
001140         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001150     05  FILLER                       PIC X(08).

001160* -------- LOCAL WORK COPY OF THE DATE TEXT, CHAR VIEW FOR -------*
001170* -------- LOCATING SEPARATORS AND SLICING OUT DAY/MONTH/YEAR ----*
001180 01  WK-C-DATE-AREA.
001190     05  WK-C-DATE-TEXT               PIC X(20).
001200 01  WK-C-DATE-AREA-N REDEFINES WK-C-DATE-AREA.
001210     05  WK-C-DATE-CHAR OCCURS 20 TIMES
001220                                      PIC X(01).

001230* -------- ZERO-FILL BUILD AREA FOR A 1-OR-2 DIGIT DAY/MONTH ----*
001240* -------- NUMBER, SAME TRICK EXTRACT-FIELDS USES FOR AMOUNT ----*
001250 01  WK-C-TWO-DIGIT-BUILD.
001260     05  WK-C-TWO-DIGIT-TEXT          PIC 9(02).
001270 01  WK-N-TWO-DIGIT-BUILD REDEFINES WK-C-TWO-DIGIT-BUILD.
001280     05  WK-N-TWO-DIGIT-VALUE         PIC 9(02).

001290* -------- SAME TRICK, FOUR DIGITS, FOR A YEAR CAPTURED AS TEXT -*
001300 01  WK-C-FOUR-DIGIT-BUILD.
001310     05  WK-C-FOUR-DIGIT-TEXT         PIC 9(04).
001320 01  WK-N-FOUR-DIGIT-BUILD REDEFINES WK-C-FOUR-DIGIT-BUILD.
001330     05  WK-N-FOUR-DIGIT-VALUE        PIC 9(04).

001340 01  WK-C-DATE-SWITCHES.
001350     05  WK-C-DATE-FOUND-SW           PIC X(01) VALUE "N".
001360         88  WK-C-DATE-WAS-FOUND          VALUE "Y".
001370     05  WK-C-MONTH-FOUND-SW          PIC X(01) VALUE "N".
001380         88  WK-C-MONTH-WAS-FOUND         VALUE "Y".
001390     05  FILLER                       PIC X(08).

001400 01  WK-C-DATE-PARTS.
001410     05  WK-C-DAY-TEXT                PIC X(02).
001420     05  WK-C-MONTH-ABBR-TEXT         PIC X(03).
001430     05  WK-C-MONTH-NUM-TEXT          PIC X(02).
001440     05  WK-C-YEAR-TEXT               PIC X(04).
001450     05  FILLER                       PIC X(08).

001460 01  WK-N-DATE-WORK.
001470     05  WK-N-DATE-LEN                PIC 9(04) COMP.
001480     05  WK-N-DASH1-POS               PIC 9(04) COMP.
001490     05  WK-N-DASH2-POS               PIC 9(04) COMP.
001500     05  WK-N-SLASH1-POS              PIC 9(04) COMP.
001510     05  WK-N-SLASH2-POS              PIC 9(04) COMP.
001520     05  WK-N-DAY-LEN                 PIC 9(04) COMP.
001530     05  WK-N-MONTH-LEN               PIC 9(04) COMP.
001540     05  WK-N-YEAR-LEN                PIC 9(04) COMP.
001550     05  WK-N-MONTH-VALUE             PIC 9(04) COMP.
001560     05  WK-N-CCYY                    PIC 9(04) COMP.
001570     05  FILLER                       PIC X(08).

001580 01  WK-C-TX-DATE-BUILD               PIC 9(08) VALUE ZERO.

001590 01  WK-C-QUERY-USER-ID               PIC 9(09).
001600 01  WK-N-QUERY-COUNT                 PIC 9(09) COMP.

001610* -------- EVALUATE OF WK-C-RTXN-ACTION NEEDS NO EXTRA WORK ------*
001620* -------- AREA - LISTED HERE ONLY SO THE MAINTAINER CAN SEE  ----*
001630* -------- BOTH ENTRY POINTS AT A GLANCE FROM WORKING-STORAGE ----*
001640* -------- (SEE MAIN-MODULE).                                    *


001650****************
001660 LINKAGE SECTION.
001670****************
001680 01  WK-C-RTXN-RECORD.
001690     COPY CPYRTXN.

001700     EJECT
001710****************************************
001720 PROCEDURE DIVISION USING WK-C-RTXN-RECORD.
001730****************************************
001740 MAIN-MODULE.
001750     EVALUATE TRUE
001760         WHEN WK-C-RTXN-SAVE-TXN
001770             PERFORM A000-SAVE-TRANSACTION-ROUTINE
001780                THRU A999-SAVE-TRANSACTION-ROUTINE-EX
001790         WHEN WK-C-RTXN-QUERY-USER
001800             PERFORM Q000-QUERY-BY-USER-ROUTINE
001810                THRU Q999-QUERY-BY-USER-ROUTINE-EX
001820         WHEN OTHER
001830             MOVE "N" TO WK-C-RTXN-SAVED-SW
001840     END-EVALUATE.
001850     EXIT PROGRAM.

001860*=================================================================
001870*    ACTION "S" - SAVE-TRANSACTION
001880*=================================================================
001890 A000-SAVE-TRANSACTION-ROUTINE.
001900*-----------------------------------------------------------------
001910     MOVE ZERO TO WK-C-TX-DATE-BUILD.
001920     IF  WK-C-RTXN-DATE-TEXT NOT = SPACES
001930         PERFORM B000-DATE-PARSE-ROUTINE
001940            THRU B999-DATE-PARSE-ROUTINE-EX
001950     END-IF.
001960     PERFORM C000-OPEN-TXN-FILE-ROUTINE
001970        THRU C999-OPEN-TXN-FILE-ROUTINE-EX.
001980     PERFORM C100-WRITE-TRANSACTION-ROUTINE
001990        THRU C199-WRITE-TRANSACTION-ROUTINE-EX.
002000 A999-SAVE-TRANSACTION-ROUTINE-EX.
002010     EXIT.

002020*-----------------------------------------------------------------
002030*    DATE-PARSE SUB-RULE (BUSINESS RULE 10).  TRY, IN ORDER, THE
002040*    DASH LAYOUT, THE NO-SEPARATOR LAYOUT, THE ISO LAYOUT AND THE
002050*    SLASH LAYOUT.  THE DASH AND SLASH ROUTINES EACH COVER THE
002060*    1-DIGIT-DAY AND 2-DIGIT-DAY / 2-DIGIT-YEAR AND 4-DIGIT-YEAR
002070*    VARIANTS TOGETHER SINCE THEY PARSE TO THE IDENTICAL RESULT -
002080*    BUSINESS RULE 10'S 13 NAMED LAYOUTS COLLAPSE TO 4 SHAPES.
002090*    NO LAYOUT MATCHING IS NEVER FATAL - TX-DATE IS SIMPLY LEFT
002100*    AT ZERO.
002110*-----------------------------------------------------------------
002120 B000-DATE-PARSE-ROUTINE.
002130*-----------------------------------------------------------------
002140     MOVE "N" TO WK-C-DATE-FOUND-SW.
002150     MOVE SPACES TO WK-C-DATE-AREA.
002160     MOVE WK-C-RTXN-DATE-TEXT TO WK-C-DATE-TEXT.
002170     MOVE ZERO TO WK-N-DATE-LEN.
002180     PERFORM B010-DATE-LENGTH-ROUTINE
002190        THRU B019-DATE-LENGTH-ROUTINE-EX
002200        VARYING WK-N-SUB1 FROM 1 BY 1
002210        UNTIL WK-N-SUB1 > 20.

002220     IF  WK-N-DATE-LEN > ZERO
002230         PERFORM B100-TRY-DASH-LAYOUT-ROUTINE
002240            THRU B199-TRY-DASH-LAYOUT-ROUTINE-EX
002250         IF  NOT WK-C-DATE-WAS-FOUND
002260             PERFORM B200-TRY-COMPACT-LAYOUT-ROUTINE
002270                THRU B299-TRY-COMPACT-LAYOUT-ROUTINE-EX
002280         END-IF
002290         IF  NOT WK-C-DATE-WAS-FOUND
002300             PERFORM B300-TRY-ISO-LAYOUT-ROUTINE
002310                THRU B399-TRY-ISO-LAYOUT-ROUTINE-EX
002320         END-IF
002330         IF  NOT WK-C-DATE-WAS-FOUND
002340             PERFORM B400-TRY-SLASH-LAYOUT-ROUTINE
002350                THRU B499-TRY-SLASH-LAYOUT-ROUTINE-EX
002360         END-IF
002370     END-IF.

002380     IF  WK-C-DATE-WAS-FOUND
002390         PERFORM B500-BUILD-CCYYMMDD-ROUTINE
002400            THRU B599-BUILD-CCYYMMDD-ROUTINE-EX
002410     END-IF.
002420 B999-DATE-PARSE-ROUTINE-EX.
002430     EXIT.

002440 B010-DATE-LENGTH-ROUTINE.
002450     IF  WK-C-DATE-CHAR (WK-N-SUB1) NOT = SPACE
002460         MOVE WK-N-SUB1 TO WK-N-DATE-LEN
002470     END-IF.
002480 B019-DATE-LENGTH-ROUTINE-EX.
002490     EXIT.

002500*-----------------------------------------------------------------
002510*    LAYOUTS 1-4:  D[D]-MON-YY[YY]
002520*-----------------------------------------------------------------
002530 B100-TRY-DASH-LAYOUT-ROUTINE.
002540*-----------------------------------------------------------------
002550     MOVE ZERO TO WK-N-DASH1-POS WK-N-DASH2-POS.
002560     PERFORM B110-FIND-DASHES-ROUTINE
002570        THRU B119-FIND-DASHES-ROUTINE-EX
002580        VARYING WK-N-SUB1 FROM 1 BY 1
002590        UNTIL WK-N-SUB1 > WK-N-DATE-LEN.

002600     IF  WK-N-DASH1-POS > 1
002610         AND WK-N-DASH2-POS > WK-N-DASH1-POS
002620         COMPUTE WK-N-DAY-LEN   = WK-N-DASH1-POS - 1
002630         COMPUTE WK-N-MONTH-LEN = WK-N-DASH2-POS - WK-N-DASH1-POS
002640                                  - 1
002650         COMPUTE WK-N-YEAR-LEN  = WK-N-DATE-LEN - WK-N-DASH2-POS

002660         IF  (WK-N-DAY-LEN = 1 OR WK-N-DAY-LEN = 2)
002670             AND WK-N-MONTH-LEN = 3
002680             AND (WK-N-YEAR-LEN = 2 OR WK-N-YEAR-LEN = 4)
002690             MOVE WK-C-DATE-TEXT (1 : WK-N-DAY-LEN) TO
002700                 WK-C-DAY-TEXT (1 : WK-N-DAY-LEN)
002710             MOVE WK-C-DATE-TEXT
002720                 (WK-N-DASH1-POS + 1 : 3) TO
002730                 WK-C-MONTH-ABBR-TEXT
002740             MOVE WK-C-DATE-TEXT
002750                 (WK-N-DASH2-POS + 1 : WK-N-YEAR-LEN) TO
002760                 WK-C-YEAR-TEXT (1 : WK-N-YEAR-LEN)
002770             PERFORM B120-VALIDATE-PARTS-ROUTINE
002780                THRU B129-VALIDATE-PARTS-ROUTINE-EX
002790         END-IF
002800     END-IF.
002810 B199-TRY-DASH-LAYOUT-ROUTINE-EX.
002820     EXIT.

002830 B110-FIND-DASHES-ROUTINE.
002840     IF  WK-C-DATE-CHAR (WK-N-SUB1) = "-"
002850         IF  WK-N-DASH1-POS = ZERO
002860             MOVE WK-N-SUB1 TO WK-N-DASH1-POS
002870         ELSE
002880             IF  WK-N-DASH2-POS = ZERO
002890                 MOVE WK-N-SUB1 TO WK-N-DASH2-POS
002900             END-IF
002910         END-IF
002920     END-IF.
002930 B119-FIND-DASHES-ROUTINE-EX.
002940     EXIT.

002950*-----------------------------------------------------------------
002960*    COMMON PART VALIDATION FOR THE DASH LAYOUT: DAY MUST BE
002970*    NUMERIC, MONTH ABBREVIATION MUST BE RECOGNISED, YEAR MUST
002980*    BE NUMERIC.  ON SUCCESS, WINDOWS A 2-DIGIT YEAR TO 20YY.
002990*-----------------------------------------------------------------
003000 B120-VALIDATE-PARTS-ROUTINE.
003010*-----------------------------------------------------------------
003020     IF  WK-N-DAY-LEN = 1
003030         MOVE SPACE TO WK-C-DAY-TEXT (2:1)
003040     END-IF.
003050     IF  (WK-C-DAY-TEXT (1:1) NUMERIC)
003060         AND ((WK-N-DAY-LEN = 1) OR (WK-C-DAY-TEXT (2:1) NUMERIC))
003070         PERFORM B900-RESOLVE-MONTH-ROUTINE
003080            THRU B909-RESOLVE-MONTH-ROUTINE-EX
003090         IF  WK-C-MONTH-WAS-FOUND
003100             IF  ((WK-N-YEAR-LEN = 2)
003110                     AND WK-C-YEAR-TEXT (1:2) NUMERIC)
003120                 OR ((WK-N-YEAR-LEN = 4)
003130                     AND WK-C-YEAR-TEXT (1:4) NUMERIC)
003140                 MOVE "Y" TO WK-C-DATE-FOUND-SW
003150             END-IF
003160         END-IF
003170     END-IF.
003180 B129-VALIDATE-PARTS-ROUTINE-EX.
003190     EXIT.

003200*-----------------------------------------------------------------
003210*    LAYOUTS 5-8:  D[D]MONYY[YY] - NO SEPARATORS.  TOTAL LENGTH
003220*    FIXES THE DAY/YEAR WIDTHS SINCE THE MONTH IS ALWAYS 3.
003230*-----------------------------------------------------------------
003240 B200-TRY-COMPACT-LAYOUT-ROUTINE.
003250*-----------------------------------------------------------------
003260     IF  WK-N-DATE-LEN = 6 OR WK-N-DATE-LEN = 7
003270         COMPUTE WK-N-YEAR-LEN = 2
003280         COMPUTE WK-N-DAY-LEN  = WK-N-DATE-LEN - 5
003290         PERFORM B210-SLICE-COMPACT-ROUTINE
003300            THRU B219-SLICE-COMPACT-ROUTINE-EX
003310     END-IF.
003320     IF  NOT WK-C-DATE-WAS-FOUND
003330         AND (WK-N-DATE-LEN = 8 OR WK-N-DATE-LEN = 9)
003340         COMPUTE WK-N-YEAR-LEN = 4
003350         COMPUTE WK-N-DAY-LEN  = WK-N-DATE-LEN - 7
003360         PERFORM B210-SLICE-COMPACT-ROUTINE
003370            THRU B219-SLICE-COMPACT-ROUTINE-EX
003380     END-IF.
003390 B299-TRY-COMPACT-LAYOUT-ROUTINE-EX.
003400     EXIT.

003410 B210-SLICE-COMPACT-ROUTINE.
003420     IF  WK-N-DAY-LEN = 1 OR WK-N-DAY-LEN = 2
003430         MOVE SPACES TO WK-C-DAY-TEXT
003440         MOVE WK-C-DATE-TEXT (1 : WK-N-DAY-LEN) TO
003450             WK-C-DAY-TEXT (1 : WK-N-DAY-LEN)
003460         MOVE WK-C-DATE-TEXT (WK-N-DAY-LEN + 1 : 3) TO
003470             WK-C-MONTH-ABBR-TEXT
003480         MOVE SPACES TO WK-C-YEAR-TEXT
003490         MOVE WK-C-DATE-TEXT
003500             (WK-N-DAY-LEN + 4 : WK-N-YEAR-LEN) TO
003510             WK-C-YEAR-TEXT (1 : WK-N-YEAR-LEN)
003520         PERFORM B120-VALIDATE-PARTS-ROUTINE
003530            THRU B129-VALIDATE-PARTS-ROUTINE-EX
003540     END-IF.
003550 B219-SLICE-COMPACT-ROUTINE-EX.
003560     EXIT.

003570*-----------------------------------------------------------------
003580*    LAYOUT 9:  YYYY-MM-DD
003590*-----------------------------------------------------------------
003600 B300-TRY-ISO-LAYOUT-ROUTINE.
003610*-----------------------------------------------------------------
003620     IF  WK-N-DATE-LEN = 10
003630         AND WK-C-DATE-CHAR (5) = "-"
003640         AND WK-C-DATE-CHAR (8) = "-"
003650         AND WK-C-DATE-TEXT (1:4)  NUMERIC
003660         AND WK-C-DATE-TEXT (6:2)  NUMERIC
003670         AND WK-C-DATE-TEXT (9:2)  NUMERIC
003680         MOVE WK-C-DATE-TEXT (6:2) TO WK-C-MONTH-NUM-TEXT
003690         MOVE WK-C-DATE-TEXT (9:2) TO WK-C-DAY-TEXT
003700         MOVE WK-C-DATE-TEXT (1:4) TO WK-C-YEAR-TEXT
003710         IF  WK-C-MONTH-NUM-TEXT >= "01"
003720             AND WK-C-MONTH-NUM-TEXT <= "12"
003730             AND WK-C-DAY-TEXT      >= "01"
003740             AND WK-C-DAY-TEXT      <= "31"
003750             MOVE 4 TO WK-N-YEAR-LEN
003760             MOVE "Y" TO WK-C-DATE-FOUND-SW
003770         END-IF
003780     END-IF.
003790 B399-TRY-ISO-LAYOUT-ROUTINE-EX.
003800     EXIT.

003810*-----------------------------------------------------------------
003820*    LAYOUTS 10-13:  D[D]/M[M]/YY[YY]
003830*-----------------------------------------------------------------
003840 B400-TRY-SLASH-LAYOUT-ROUTINE.
003850*-----------------------------------------------------------------
003860     MOVE ZERO TO WK-N-SLASH1-POS WK-N-SLASH2-POS.
003870     PERFORM B410-FIND-SLASHES-ROUTINE
003880        THRU B419-FIND-SLASHES-ROUTINE-EX
003890        VARYING WK-N-SUB1 FROM 1 BY 1
003900        UNTIL WK-N-SUB1 > WK-N-DATE-LEN.

003910     IF  WK-N-SLASH1-POS > 1
003920         AND WK-N-SLASH2-POS > WK-N-SLASH1-POS
003930         COMPUTE WK-N-DAY-LEN   = WK-N-SLASH1-POS - 1
003940         COMPUTE WK-N-MONTH-LEN = WK-N-SLASH2-POS - WK-N-SLASH1-POS
003950                                  - 1
003960         COMPUTE WK-N-YEAR-LEN  = WK-N-DATE-LEN - WK-N-SLASH2-POS

003970         IF  (WK-N-DAY-LEN = 1 OR WK-N-DAY-LEN = 2)
003980             AND (WK-N-MONTH-LEN = 1 OR WK-N-MONTH-LEN = 2)
003990             AND (WK-N-YEAR-LEN = 2 OR WK-N-YEAR-LEN = 4)
004000             MOVE SPACES TO WK-C-DAY-TEXT WK-C-MONTH-NUM-TEXT
004010                            WK-C-YEAR-TEXT
004020             MOVE WK-C-DATE-TEXT (1 : WK-N-DAY-LEN) TO
004030                 WK-C-DAY-TEXT (1 : WK-N-DAY-LEN)
004040             MOVE WK-C-DATE-TEXT
004050                 (WK-N-SLASH1-POS + 1 : WK-N-MONTH-LEN) TO
004060                 WK-C-MONTH-NUM-TEXT (1 : WK-N-MONTH-LEN)
004070             MOVE WK-C-DATE-TEXT
004080                 (WK-N-SLASH2-POS + 1 : WK-N-YEAR-LEN) TO
004090                 WK-C-YEAR-TEXT (1 : WK-N-YEAR-LEN)
004100             PERFORM B420-VALIDATE-SLASH-PARTS-ROUTINE
004110                THRU B429-VALIDATE-SLASH-PARTS-ROUTINE-EX
004120         END-IF
004130     END-IF.
004140 B499-TRY-SLASH-LAYOUT-ROUTINE-EX.
004150     EXIT.

004160 B410-FIND-SLASHES-ROUTINE.
004170     IF  WK-C-DATE-CHAR (WK-N-SUB1) = "/"
004180         IF  WK-N-SLASH1-POS = ZERO
004190             MOVE WK-N-SUB1 TO WK-N-SLASH1-POS
004200         ELSE
004210             IF  WK-N-SLASH2-POS = ZERO
004220                 MOVE WK-N-SUB1 TO WK-N-SLASH2-POS
004230             END-IF
004240         END-IF
004250     END-IF.
004260 B419-FIND-SLASHES-ROUTINE-EX.
004270     EXIT.

004280 B420-VALIDATE-SLASH-PARTS-ROUTINE.
004290*-----------------------------------------------------------------
004300*    DD AND MM ARE RIGHT-JUSTIFIED HERE (A 1-DIGIT SLASH PART
004310*    ARRIVED LEFT-JUSTIFIED) BEFORE THE NUMERIC RANGE CHECK.
004320*-----------------------------------------------------------------
004330     MOVE ZERO TO WK-C-TWO-DIGIT-TEXT.
004340     IF  WK-N-DAY-LEN = 1
004350         MOVE WK-C-DAY-TEXT (1:1) TO WK-C-TWO-DIGIT-TEXT (2:1)
004360     ELSE
004370         MOVE WK-C-DAY-TEXT (1:2) TO WK-C-TWO-DIGIT-TEXT (1:2)
004380     END-IF.
004390     MOVE WK-C-TWO-DIGIT-TEXT TO WK-C-DAY-TEXT (1:2).

004400     MOVE ZERO TO WK-C-TWO-DIGIT-TEXT.
004410     IF  WK-N-MONTH-LEN = 1
004420         MOVE WK-C-MONTH-NUM-TEXT (1:1) TO
004430             WK-C-TWO-DIGIT-TEXT (2:1)
004440     ELSE
004450         MOVE WK-C-MONTH-NUM-TEXT (1:2) TO
004460             WK-C-TWO-DIGIT-TEXT (1:2)
004470     END-IF.
004480     MOVE WK-C-TWO-DIGIT-TEXT TO WK-C-MONTH-NUM-TEXT (1:2).

004490     IF  WK-C-DAY-TEXT (1:2) NUMERIC
004500         AND WK-C-MONTH-NUM-TEXT (1:2) NUMERIC
004510         AND WK-C-MONTH-NUM-TEXT >= "01"
004520         AND WK-C-MONTH-NUM-TEXT <= "12"
004530         AND WK-C-DAY-TEXT       >= "01"
004540         AND WK-C-DAY-TEXT       <= "31"
004550         IF  ((WK-N-YEAR-LEN = 2) AND WK-C-YEAR-TEXT (1:2) NUMERIC)
004560             OR ((WK-N-YEAR-LEN = 4)
004570                 AND WK-C-YEAR-TEXT (1:4) NUMERIC)
004580             MOVE "Y" TO WK-C-DATE-FOUND-SW
004590         END-IF
004600     END-IF.
004610 B429-VALIDATE-SLASH-PARTS-ROUTINE-EX.
004620     EXIT.

004630*-----------------------------------------------------------------
004640*    RESOLVE A 3-LETTER MONTH ABBREVIATION (CASE-BLIND) INTO ITS
004650*    2-DIGIT MONTH NUMBER VIA THE LITERAL-STRING TABLE ABOVE.
004660*-----------------------------------------------------------------
004670 B900-RESOLVE-MONTH-ROUTINE.
004680*-----------------------------------------------------------------
004690     MOVE "N" TO WK-C-MONTH-FOUND-SW.
004700     INSPECT WK-C-MONTH-ABBR-TEXT
004710         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.
004720     SET WK-X-MONTH TO 1.
004730     PERFORM B910-CHECK-ONE-MONTH-ROUTINE
004740        VARYING WK-X-MONTH FROM 1 BY 1
004750        UNTIL WK-X-MONTH > 12 OR WK-C-MONTH-WAS-FOUND.
004760 B909-RESOLVE-MONTH-ROUTINE-EX.
004770     EXIT.

004780 B910-CHECK-ONE-MONTH-ROUTINE.
004790     IF  WK-C-MONTH-ABBR-TEXT = WK-T-MONTH-ABBR (WK-X-MONTH)
004800         MOVE "Y" TO WK-C-MONTH-FOUND-SW
004810         MOVE WK-T-MONTH-NUM (WK-X-MONTH) TO WK-C-MONTH-NUM-TEXT
004820     END-IF.
004830 B919-CHECK-ONE-MONTH-ROUTINE-EX.
004840     EXIT.

004850*-----------------------------------------------------------------
004860*    WINDOW A 2-DIGIT YEAR TO 20YY (Y2K001) AND ASSEMBLE THE
004870*    8-BYTE CCYYMMDD RESULT.
004880*-----------------------------------------------------------------
004890 B500-BUILD-CCYYMMDD-ROUTINE.
004900*-----------------------------------------------------------------
004910     IF  WK-N-YEAR-LEN = 2
004920         MOVE ZERO TO WK-C-TWO-DIGIT-TEXT
004930         MOVE WK-C-YEAR-TEXT (1:2) TO WK-C-TWO-DIGIT-TEXT (1:2)
004940         COMPUTE WK-N-CCYY = 2000 + WK-N-TWO-DIGIT-VALUE
004950     ELSE
004960         MOVE ZERO TO WK-C-FOUR-DIGIT-TEXT
004970         MOVE WK-C-YEAR-TEXT (1:4) TO WK-C-FOUR-DIGIT-TEXT (1:4)
004980         MOVE WK-N-FOUR-DIGIT-VALUE TO WK-N-CCYY
004990     END-IF.

005000     IF  WK-N-DAY-LEN = 1
005010         MOVE ZERO TO WK-C-TWO-DIGIT-TEXT
005020         MOVE WK-C-DAY-TEXT (1:1) TO WK-C-TWO-DIGIT-TEXT (2:1)
005030         MOVE WK-C-TWO-DIGIT-TEXT TO WK-C-DAY-TEXT (1:2)
005040     END-IF.

005050     MOVE ZERO TO WK-C-TWO-DIGIT-TEXT.
005060     MOVE WK-C-MONTH-NUM-TEXT (1:2) TO WK-C-TWO-DIGIT-TEXT (1:2).
005070     MOVE WK-N-TWO-DIGIT-VALUE TO WK-N-MONTH-VALUE.

005080     MOVE ZERO TO WK-C-TWO-DIGIT-TEXT.
005090     MOVE WK-C-DAY-TEXT (1:2) TO WK-C-TWO-DIGIT-TEXT (1:2).

005100     COMPUTE WK-C-TX-DATE-BUILD =
005110             (WK-N-CCYY * 10000) + (WK-N-MONTH-VALUE * 100)
005120             + WK-N-TWO-DIGIT-VALUE.
005130 B599-BUILD-CCYYMMDD-ROUTINE-EX.
005140     EXIT.

005150*=================================================================
005160*    APPEND THE TRANSACTION ROW - OPENS TRANSACTION-FILE EXTEND
005170*    ON THE FIRST CALL OF THE RUN, THEN LEAVES IT OPEN.
005180*=================================================================
005190 C000-OPEN-TXN-FILE-ROUTINE.
005200*-----------------------------------------------------------------
005210     IF  NOT WK-C-TXN-FILE-IS-OPEN
005220         OPEN EXTEND TRANSACTION-FILE
005230         IF  NOT WK-C-SUCCESSFUL
005240             DISPLAY "TRFRTXN - TRANSACTION-FILE OPEN FAILED - "
005250                     WK-C-FILE-STATUS
005260         ELSE
005270             MOVE "Y" TO WK-C-TXN-FILE-OPEN-SW
005280         END-IF
005290     END-IF.
005300 C999-OPEN-TXN-FILE-ROUTINE-EX.
005310     EXIT.

005320 C100-WRITE-TRANSACTION-ROUTINE.
005330*-----------------------------------------------------------------
005340     MOVE "N" TO WK-C-RTXN-SAVED-SW.
005350     MOVE ZERO TO WK-C-RTXN-TX-ID.
005360     IF  WK-C-TXN-FILE-IS-OPEN
005370         ADD 1 TO WK-N-NEXT-TX-ID
005380         MOVE SPACES TO TRANSACTION-REC
005390         MOVE WK-N-NEXT-TX-ID          TO TRXN-TX-ID
005400         MOVE WK-C-RTXN-USER-ID        TO TRXN-USER-ID
005410         MOVE WK-C-RTXN-TX-TYPE        TO TRXN-TX-TYPE
005420         MOVE WK-C-TX-DATE-BUILD       TO TRXN-TX-DATE
005430         MOVE WK-C-RTXN-AMOUNT         TO TRXN-AMOUNT
005440         MOVE WK-C-RTXN-AVAIL-BALANCE  TO TRXN-AVAILABLE-BALANCE
005450         MOVE WK-C-RTXN-ACCOUNT-NUMBER TO TRXN-ACCOUNT-NUMBER
005460         MOVE WK-C-RTXN-BANK-NAME      TO TRXN-BANK-NAME
005470         MOVE WK-C-RTXN-MERCHANT-NAME  TO TRXN-MERCHANT-NAME
005480         MOVE WK-C-RTXN-MSG-TYPE       TO TRXN-MSG-TYPE
005490         MOVE WK-C-RTXN-MSG-SUBTYPE    TO TRXN-MSG-SUBTYPE
005500         MOVE WK-C-RTXN-MSG            TO TRXN-MSG
005510         WRITE TRANSACTION-REC
005520         IF  WK-C-SUCCESSFUL
005530             MOVE "Y" TO WK-C-RTXN-SAVED-SW
005540             MOVE WK-N-NEXT-TX-ID TO WK-C-RTXN-TX-ID
005550         ELSE
005560             DISPLAY "TRFRTXN - TRANSACTION-FILE WRITE FAILED - "
005570                     WK-C-FILE-STATUS
005580         END-IF
005590     END-IF.
005600 C199-WRITE-TRANSACTION-ROUTINE-EX.
005610     EXIT.

005620*=================================================================
005630*    ACTION "Q" - GETTRANSACTIONSBYUSERID.  RE-READS
005640*    TRANSACTION-FILE FROM THE TOP EACH TIME SO THIS ENTRY POINT
005650*    CAN BE CALLED REPEATEDLY, ONCE PER USER-ID, IN ITS OWN
005660*    BATCH STEP.  WK-C-RTXN-TX-ID IS OVERLOADED HERE TO CARRY
005670*    BACK THE COUNT OF ROWS COPIED; SAVED-SW IS "Y" WHEN AT
005680*    LEAST ONE WAS FOUND.
005690*=================================================================
005700 Q000-QUERY-BY-USER-ROUTINE.
005710*-----------------------------------------------------------------
005720     MOVE WK-C-RTXN-USER-ID TO WK-C-QUERY-USER-ID.
005730     MOVE ZERO TO WK-N-QUERY-COUNT.
005740     MOVE "N" TO WK-C-RTXN-SAVED-SW.

005750     IF  WK-C-TXN-FILE-IS-OPEN
005760         CLOSE TRANSACTION-FILE
005770         MOVE "N" TO WK-C-TXN-FILE-OPEN-SW
005780     END-IF.

005790     OPEN INPUT TRANSACTION-FILE.
005800     IF  NOT WK-C-SUCCESSFUL
005810         DISPLAY "TRFRTXN - TRANSACTION-FILE OPEN FAILED - "
005820                 WK-C-FILE-STATUS
005830         GO TO Q999-QUERY-BY-USER-ROUTINE-EX
005840     END-IF.

005850     OPEN EXTEND QUERY-OUTPUT-FILE.
005860     IF  NOT WK-C-SUCCESSFUL
005870         DISPLAY "TRFRTXN - QUERY-OUTPUT-FILE OPEN FAILED - "
005880                 WK-C-QRY-FILE-STATUS
005890         CLOSE TRANSACTION-FILE
005900         GO TO Q999-QUERY-BY-USER-ROUTINE-EX
005910     END-IF.

005920     MOVE "N" TO WK-C-EOF-SW.
005930     PERFORM Q100-READ-TRANSACTION-ROUTINE
005940        THRU Q199-READ-TRANSACTION-ROUTINE-EX.
005950     PERFORM Q200-COPY-IF-OWNED-ROUTINE
005960        THRU Q299-COPY-IF-OWNED-ROUTINE-EX
005970        UNTIL WK-C-AT-EOF.

005980     CLOSE TRANSACTION-FILE QUERY-OUTPUT-FILE.
005990     MOVE WK-N-QUERY-COUNT TO WK-C-RTXN-TX-ID.
006000     IF  WK-N-QUERY-COUNT > ZERO
006010         MOVE "Y" TO WK-C-RTXN-SAVED-SW
006020     END-IF.
006030 Q999-QUERY-BY-USER-ROUTINE-EX.
006040     EXIT.

006050 Q100-READ-TRANSACTION-ROUTINE.
006060     READ TRANSACTION-FILE
006070         AT END
006080             MOVE "Y" TO WK-C-EOF-SW
006090     END-READ.
006100 Q199-READ-TRANSACTION-ROUTINE-EX.
006110     EXIT.

006120 Q200-COPY-IF-OWNED-ROUTINE.
006130     IF  TRXN-USER-ID = WK-C-QUERY-USER-ID
006140         MOVE TRANSACTION-REC TO QUERY-OUTPUT-REC
006150         WRITE QUERY-OUTPUT-REC
006160         IF  WK-C-SUCCESSFUL
006170             ADD 1 TO WK-N-QUERY-COUNT
006180         ELSE
006190             DISPLAY "TRFRTXN - QUERY-OUTPUT-FILE WRITE FAILED - "
006200                     WK-C-QRY-FILE-STATUS
006210         END-IF
006220     END-IF.
006230     PERFORM Q100-READ-TRANSACTION-ROUTINE
006240        THRU Q199-READ-TRANSACTION-ROUTINE-EX.
006250 Q299-COPY-IF-OWNED-ROUTINE-EX.
006260     EXIT.

